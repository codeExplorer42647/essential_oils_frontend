000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOSLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 03/19/90.
000700 DATE-COMPILED. 03/19/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   03/19/90  JS    INITIAL    WRITTEN AS STEP 3 OF THE DOSAGE   *
001300*                              SAFETY BATCH - PRINTS THE         *
001400*                              RECOMMENDATION REPORT AND THE     *
001500*                              END-OF-RUN CONTROL TOTALS.        *
001600*   09/24/92  RJ    REQ0151    PER-CONSTITUENT BUDGET LINES NOW   *
001700*                              SKIPPED WHEN THE REQUEST WAS       *
001800*                              ABSOLUTELY BLOCKED - THERE IS      *
001900*                              NOTHING TO BUDGET.                 *
002000*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - DATE      *
002100*                              STAMP PULLED FROM THE SYSTEM       *
002200*                              CLOCK, NO 2-DIGIT YEAR HELD HERE.  *
002300*   05/02/05  KTW   REQ0460    LIMITING-FACTOR AND OIL NAME NOW   *
002400*                              RUN THROUGH STRLTH SO TRAILING     *
002500*                              BLANKS DON'T PAD THE DETAIL LINE.  *
002600*   04/06/09  KTW   REQ0503    RECORDS-READ WAS ONLY COUNTING     *
002700*                              CALCD VOLUME, NOT TRUE REQUESTS,   *
002800*                              AND NO ERROR COUNT WAS EVER        *
002900*                              PRINTED.  NOW PICKS UP THE         *
003000*                              COMBINED DOSEDIT/DOSCALC ERROR     *
003100*                              COUNT OFF THE CALCD TRAILER AND    *
003200*                              PRINTS IT WITH THE OTHER TOTALS.   *
003300*   08/10/26  KTW   REQ0521    CALCD'S MAX/MIN DOSE, SAFETY        *
003400*                              FACTOR, LIMITING CONSTITUENT,      *
003500*                              SED/AEL RATIO AND UF TOTAL WERE ALL *
003600*                              BEING COMPUTED UPSTREAM BY DOSCALC  *
003700*                              BUT NEVER MADE IT ONTO THE REPORT - *
003800*                              ADDED TWO NEW DETAIL LINES TO THE   *
003900*                              RECOMMENDATION SECTION FOR THEM.    *
004000*                              ALSO ADDED THE PER-CONSTITUENT      *
004100*                              RATIO TO THE BUDGET ROW - IT WAS    *
004200*                              COMPUTED BUT NEVER PRINTED EITHER.  *
004300*                              ALSO ADDED RAW-BYTES REDEFINES ON   *
004400*                              RECORDS-READ AND WS-TOTAL-FINAL-    *
004500*                              DOSE FOR ABEND-DUMP READABILITY.    *
004600******************************************************************
004700* DOSLIST - READS THE CALCULATED-RECOMMENDATION FILE DOSCALC      *
004800* BUILT AND PRINTS ONE REPORT SECTION PER REQUEST: THE HEADER     *
004900* LINE, THE OVERALL RECOMMENDATION (OR THE CONTRAINDICATION LIST  *
005000* IF THE REQUEST WAS BLOCKED), THE VARIABILITY ESTIMATE, AND THE  *
005100* PER-CONSTITUENT SED/AEL BUDGET TABLE.  CLOSES WITH THE RUN'S    *
005200* CONTROL TOTALS.                                                 *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT CALCD
006900     ASSIGN TO UT-S-CALCD
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT DOSRPT
007400     ASSIGN TO UT-S-DOSRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800 FD  DOSRPT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC  PIC X(132).
009500
009600****** THIS FILE IS PASSED IN FROM DOSCALC - ONE RECORD PER
009700****** RESOLVED REQUEST, ALREADY SCORED AND BUDGETED.
009800 FD  CALCD
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 4424 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CALCD-FILE-REC.
010400
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                  PIC X(2).
010800         88 CODE-WRITE    VALUE SPACES.
010900     05  FILLER                  PIC X(1).
011000
011100 COPY CALCD.
011200
011300****** PAGE-BREAK TRACE LINE TO SYSOUT - SHOWS THE OPERATOR WHAT
011400****** REQUEST/OIL WAS PRINTING WHEN THE REPORT TURNED A PAGE.
011500 01  WS-PAGEBRK-MSG.
011600     05  FILLER                  PIC X(13) VALUE
011700             "PAGE BREAK - ".
011800     05  PBM-ID-AND-NAME         PIC X(38).
011900     05  FILLER                  PIC X(79).
012000 01  WS-HDR-REC.
012100     05  FILLER                  PIC X(1) VALUE " ".
012200     05  HDR-DATE.
012300         10  HDR-YY              PIC 9(4).
012400         10  DASH-1              PIC X(1) VALUE "-".
012500         10  HDR-MM              PIC 9(2).
012600         10  DASH-2              PIC X(1) VALUE "-".
012700         10  HDR-DD              PIC 9(2).
012800****** THE PAGE-HEADER DATE READ AS ONE RAW FIELD - ABEND-DUMP
012900****** AID SO A MISFORMATTED HEADER DATE CAN BE SEEN AT A GLANCE.
013000     05  HDR-DATE-RAW REDEFINES HDR-DATE PIC X(10).
013100     05  FILLER                  PIC X(14) VALUE SPACE.
013200     05  FILLER                  PIC X(50) VALUE
013300     "Essential Oil Dosage Safety Recommendation List".
013400     05  FILLER         PIC X(26)
013500                   VALUE "Page Number:" Justified Right.
013600     05  PAGE-NBR-O              PIC ZZ9.
013700
013800 01  WS-COLM-HDR-REC.
013900     05  FILLER            PIC X(10) VALUE "REQUEST-ID".
014000     05  FILLER            PIC X(32) VALUE "OIL".
014100     05  FILLER            PIC X(4)  VALUE "RTE".
014200     05  FILLER            PIC X(8)  VALUE "BODY-WT".
014300     05  FILLER            PIC X(4)  VALUE "AGE".
014400     05  FILLER            PIC X(40) VALUE
014500     "RECOMMENDATION".
014600     05  FILLER            PIC X(34) VALUE "DURATION".
014700
014800 01  WS-BLANK-LINE.
014900     05  FILLER     PIC X(130) VALUE SPACES.
015000
015100 01  WS-REQUEST-HDR-RPT-REC.
015200     05  FILLER                  PIC X(1) VALUE SPACES.
015300     05  REQUEST-ID-O            PIC X(9).
015400     05  OIL-NAME-O              PIC X(31).
015500     05  ROUTE-O                 PIC X(4).
015600     05  BODY-WEIGHT-O           PIC ZZ9.99.
015700     05  FILLER                  PIC X(2) VALUE SPACES.
015800     05  AGE-CATEGORY-O          PIC X(4).
015900     05  FILLER                  PIC X(80) VALUE SPACES.
016000
016100 01  WS-RECOMMEND-RPT-REC.
016200     05  FILLER                  PIC X(3) VALUE SPACES.
016300     05  FILLER                  PIC X(18) VALUE
016400         "FINAL DOSE (MG):".
016500     05  FINAL-DOSE-O            PIC ZZZ,ZZ9.999.
016600     05  FILLER                  PIC X(20) VALUE
016700         "  FINAL CONC (%):".
016800     05  FINAL-CONC-O            PIC Z9.9999.
016900     05  FILLER                  PIC X(18) VALUE
017000         "  DROPS PER KG:".
017100     05  DROPS-PER-KG-O          PIC ZZ9.999.
017200     05  FILLER                  PIC X(41) VALUE SPACES.
017300
017400 01  WS-LIMIT-RPT-REC.
017500     05  FILLER                  PIC X(3) VALUE SPACES.
017600     05  FILLER                  PIC X(17) VALUE
017700         "LIMITING FACTOR:".
017800     05  LIMITING-FACTOR-O       PIC X(31).
017900     05  FILLER                  PIC X(16) VALUE
018000         "  MARGIN PCT:".
018100     05  MARGIN-PCT-O            PIC ZZ9.99.
018200     05  FILLER                  PIC X(12) VALUE
018300         "  MAX DAYS:".
018400     05  MAX-DURATION-O          PIC ZZ9.
018500     05  FILLER                  PIC X(39) VALUE SPACES.
018600
018700 01  WS-LIMIT2-RPT-REC.                                     REQ0521
018800     05  FILLER                  PIC X(3) VALUE SPACES.
018900     05  FILLER                  PIC X(22) VALUE
019000         "LIMITING CONSTITUENT:".
019100     05  LIMITING-CONSTITUENT-O  PIC X(25).
019200     05  FILLER                  PIC X(16) VALUE
019300         "  SED/AEL RATIO:".
019400     05  SED-AEL-RATIO-O         PIC ZZ9.999999.
019500     05  FILLER                  PIC X(12) VALUE
019600         "  UF TOTAL:".
019700     05  UF-TOTAL-O              PIC ZZZZZZZZ9.99.
019800     05  FILLER                  PIC X(32) VALUE SPACES.
019900
020000****** SAFETY MARGIN BAND ON THE FINAL RECOMMENDATION - THE
020100****** CEILING DOSE, THE FLOOR DOSE (50% OF FINAL) AND THE
020200****** SAFETY FACTOR THAT GOT APPLIED TO GET THERE.      REQ0521
020300 01  WS-DOSE-RANGE-RPT-REC.                                REQ0521
020400     05  FILLER                  PIC X(3) VALUE SPACES.
020500     05  FILLER                  PIC X(15) VALUE
020600         "MAX DOSE (MG):".
020700     05  MAX-DOSE-O              PIC ZZZ,ZZ9.999.
020800     05  FILLER                  PIC X(18) VALUE
020900         "  MIN DOSE (MG):".
021000     05  MIN-DOSE-O              PIC ZZZ,ZZ9.999.
021100     05  FILLER                  PIC X(18) VALUE
021200         "  SAFETY FACTOR:".
021300     05  SAFETY-FACTOR-O         PIC 9.99.
021400     05  FILLER                  PIC X(52) VALUE SPACES.
021500
021600 01  WS-VARIABILITY-RPT-REC.
021700     05  FILLER                  PIC X(3) VALUE SPACES.
021800     05  FILLER                  PIC X(29) VALUE
021900         "VARIABILITY - MEAN DOSE (MG):".
022000     05  MC-MEAN-O               PIC ZZZ,ZZ9.999.
022100     05  FILLER                  PIC X(10) VALUE "  STD DEV:".
022200     05  MC-STD-O                PIC ZZZ,ZZ9.999.
022300     05  FILLER                  PIC X(9)  VALUE "  5TH PC:".
022400     05  MC-P5-O                 PIC ZZZ,ZZ9.999.
022500     05  FILLER                  PIC X(10) VALUE " 95TH PC:".
022600     05  MC-P95-O                PIC ZZZ,ZZ9.999.
022700     05  FILLER                  PIC X(13) VALUE SPACES.
022800
022900 01  WS-BUDGET-HDR.
023000     05  FILLER     PIC X(132)
023100               VALUE "     CONSTITUENT BUDGET:".
023200
023300 01  WS-BUDGET-RPT-REC.
023400     05  FILLER                  PIC X(6) VALUE SPACES.
023500     05  CONST-NAME-O            PIC X(26).
023600     05  FILLER                  PIC X(6)  VALUE "SED:".
023700     05  SED-O                   PIC ZZZ,ZZ9.999.
023800     05  FILLER                  PIC X(6)  VALUE "  AEL:".
023900     05  AEL-O                   PIC ZZZ,ZZ9.999.
024000     05  FILLER                  PIC X(10) VALUE "  BUDGET%:".
024100     05  BUDGET-PCT-O            PIC ZZ9.99.
024200     05  FILLER                  PIC X(10) VALUE "  RATIO:".  REQ0521
024300     05  RATIO-O                 PIC ZZ9.999999.             REQ0521
024400     05  FILLER                  PIC X(40) VALUE SPACES.
024500
024600 01  WS-CONTRA-HDR.
024700     05  FILLER     PIC X(132)
024800               VALUE "     CONTRAINDICATIONS:".
024900
025000 01  WS-CONTRA-RPT-REC.
025100     05  FILLER                  PIC X(6) VALUE SPACES.
025200     05  CON-TYPE-O              PIC X(4).
025300     05  CON-REASON-O            PIC X(41).
025400     05  CON-RECOMMEND-O         PIC X(61).
025500     05  FILLER                  PIC X(20) VALUE SPACES.
025600
025700 01  WS-CURRENT-DATE-FIELDS.
025800****** Y2K-0009 - SYSTEM CLOCK STILL HANDS BACK A 2-DIGIT YEAR,
025900****** SO WE WINDOW IT OURSELVES RATHER THAN TRUST THE OPERATOR.
026000     05  WS-SYS-DATE.
026100         10  WS-SYS-YY           PIC 9(2).
026200         10  WS-SYS-MM           PIC 9(2).
026300         10  WS-SYS-DD           PIC 9(2).
026400     05  WS-CURRENT-DATE.
026500         10  WS-CURRENT-YEAR     PIC 9(4).
026600         10  WS-CURRENT-MONTH    PIC 9(2).
026700         10  WS-CURRENT-DAY      PIC 9(2).
026800     05  FILLER                  PIC X(08).
026900
027000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027100     05 RECORDS-READ             PIC 9(7) COMP.
027200****** RAW BYTES OF THE RESOLVED-REQUEST COUNT - ABEND-DUMP AID.
027300     05 RECORDS-READ-RAW REDEFINES RECORDS-READ PIC X(04).  REQ0521
027400     05 REQUESTS-IN-ERROR        PIC 9(7) COMP.
027500     05 REPORTS-WRITTEN          PIC 9(7) COMP.
027600     05 ABSOLUTE-BLOCK-COUNT     PIC 9(7) COMP.
027700     05 WS-LINES                 PIC 9(3) COMP.
027800     05 WS-PAGES                 PIC 9(5) COMP VALUE 1.
027900     05 WS-DET-SUB               PIC 9(03) COMP.
028000     05 WS-CON-SUB               PIC 9(02) COMP.
028100     05 WS-STR-LTH               PIC S9(4) COMP.
028200     05 WS-TOTAL-FINAL-DOSE      PIC 9(9)V999 COMP-3.
028300****** RAW BYTES OF THE RUN'S GRAND TOTAL FINAL DOSE - ABEND-
028400****** DUMP AID.                                         REQ0521
028500     05 WS-TOTAL-FINAL-DOSE-RAW REDEFINES                 REQ0521
028600            WS-TOTAL-FINAL-DOSE PIC X(07).                REQ0521
028700     05 FILLER                   PIC X(01).
028800
028900 01  MISC-WS-FLDS.
029000     05  WS-NAME-FLD             PIC X(255).
029100     05  FILLER                  PIC X(01).
029200
029300 01  FLAGS-AND-SWITCHES.
029400     05 MORE-RECOMMENDS-SW       PIC X(01) VALUE "Y".
029500         88 NO-MORE-RECOMMENDS VALUE "N".
029600         88 MORE-RECOMMENDS    VALUE "Y".
029700     05 FILLER                   PIC X(01).
029800
029900 COPY ABENDWS.
030000
030100 PROCEDURE DIVISION.
030200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030300     PERFORM 100-MAINLINE THRU 100-EXIT
030400             UNTIL NO-MORE-RECOMMENDS.
030500     PERFORM 999-CLEANUP THRU 999-EXIT.
030600     MOVE +0 TO RETURN-CODE.
030700     GOBACK.
030800
030900 000-HOUSEKEEPING.
031000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031100     DISPLAY "******** BEGIN JOB DOSLIST ********".
031200     ACCEPT WS-SYS-DATE FROM DATE.                             Y2K-0009
031300     IF WS-SYS-YY < 50                                         Y2K-0009
031400         COMPUTE WS-CURRENT-YEAR = 2000 + WS-SYS-YY             Y2K-0009
031500     ELSE                                                       Y2K-0009
031600         COMPUTE WS-CURRENT-YEAR = 1900 + WS-SYS-YY.            Y2K-0009
031700     MOVE WS-SYS-MM TO WS-CURRENT-MONTH.                        Y2K-0009
031800     MOVE WS-SYS-DD TO WS-CURRENT-DAY.                          Y2K-0009
031900     MOVE WS-CURRENT-YEAR  TO HDR-YY.
032000     MOVE WS-CURRENT-MONTH TO HDR-MM.
032100     MOVE WS-CURRENT-DAY   TO HDR-DD.
032200
032300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
032400     MOVE +1 TO WS-LINES.
032500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032600     PERFORM 900-READ-CALCD THRU 900-EXIT.
032700
032800     IF NO-MORE-RECOMMENDS
032900         MOVE "EMPTY CALCD INPUT FILE" TO ABEND-REASON
033000         GO TO 1000-ABEND-RTN.
033100 000-EXIT.
033200     EXIT.
033300
033400 100-MAINLINE.
033500     MOVE "100-MAINLINE" TO PARA-NAME.
033600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
033700     PERFORM 200-WRITE-ONE-REQUEST THRU 200-EXIT.
033800     ADD +1 TO REPORTS-WRITTEN.
033900     ADD CLD-FINAL-DOSE-MG TO WS-TOTAL-FINAL-DOSE.
034000     PERFORM 900-READ-CALCD THRU 900-EXIT.
034100 100-EXIT.
034200     EXIT.
034300
034400 200-WRITE-ONE-REQUEST.
034500     MOVE "200-WRITE-ONE-REQUEST" TO PARA-NAME.
034600     PERFORM 720-WRITE-REQUEST-HDR THRU 720-EXIT.
034700
034800     IF CLD-ABSOLUTE-BLOCKED
034900         ADD +1 TO ABSOLUTE-BLOCK-COUNT
035000         PERFORM 760-WRITE-CONTRA-DETAIL THRU 760-EXIT
035100     ELSE
035200         PERFORM 740-WRITE-RECOMMEND-DETAIL THRU 740-EXIT
035300         PERFORM 750-WRITE-BUDGET-DETAIL    THRU 750-EXIT
035400         IF CLD-CONTRA-COUNT > ZERO
035500             PERFORM 760-WRITE-CONTRA-DETAIL THRU 760-EXIT.
035600 200-EXIT.
035700     EXIT.
035800
035900 600-PAGE-BREAK.
036000     MOVE CLD-ID-AND-NAME TO PBM-ID-AND-NAME.
036100     WRITE SYSOUT-REC FROM WS-PAGEBRK-MSG.
036200     WRITE RPT-REC FROM WS-BLANK-LINE.
036300     WRITE RPT-REC FROM WS-BLANK-LINE.
036400 600-EXIT.
036500     EXIT.
036600
036700 700-WRITE-PAGE-HDR.
036800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
036900     WRITE RPT-REC FROM WS-BLANK-LINE
037000         AFTER ADVANCING 1.
037100     MOVE WS-PAGES TO PAGE-NBR-O.
037200     WRITE RPT-REC FROM WS-HDR-REC
037300         AFTER ADVANCING NEXT-PAGE.
037400     MOVE ZERO TO WS-LINES.
037500     ADD +1 TO WS-PAGES.
037600     WRITE RPT-REC FROM WS-BLANK-LINE
037700         AFTER ADVANCING 1.
037800 700-EXIT.
037900     EXIT.
038000
038100 720-WRITE-REQUEST-HDR.
038200     MOVE "720-WRITE-REQUEST-HDR" TO PARA-NAME.
038300     WRITE RPT-REC FROM WS-COLM-HDR-REC
038400         AFTER ADVANCING 2.
038500
038600     MOVE SPACES TO WS-NAME-FLD.
038700     MOVE CLD-OIL-NAME  TO WS-NAME-FLD (1:30).
038800     CALL "STRLTH" USING WS-NAME-FLD, WS-STR-LTH.                 REQ0460 
038900
039000     MOVE CLD-REQUEST-ID  TO REQUEST-ID-O.
039100     MOVE CLD-OIL-NAME    TO OIL-NAME-O.
039200     MOVE CLD-ROUTE       TO ROUTE-O.
039300     MOVE CLD-BODY-WEIGHT-KG TO BODY-WEIGHT-O.
039400     MOVE CLD-AGE-CATEGORY   TO AGE-CATEGORY-O.
039500     WRITE RPT-REC FROM WS-REQUEST-HDR-RPT-REC
039600         AFTER ADVANCING 1.
039700     ADD +2 TO WS-LINES.
039800 720-EXIT.
039900     EXIT.
040000
040100 740-WRITE-RECOMMEND-DETAIL.
040200     MOVE "740-WRITE-RECOMMEND-DETAIL" TO PARA-NAME.
040300     MOVE CLD-FINAL-DOSE-MG       TO FINAL-DOSE-O.
040400     MOVE CLD-FINAL-CONCENTRATION TO FINAL-CONC-O.
040500     MOVE CLD-DOSE-DROPS-PER-KG   TO DROPS-PER-KG-O.
040600     WRITE RPT-REC FROM WS-RECOMMEND-RPT-REC
040700         AFTER ADVANCING 1.
040800
040900     MOVE CLD-LIMITING-FACTOR TO LIMITING-FACTOR-O.
041000     MOVE CLD-MARGIN-PCT      TO MARGIN-PCT-O.
041100     MOVE CLD-MAX-DURATION-DAYS TO MAX-DURATION-O.
041200     WRITE RPT-REC FROM WS-LIMIT-RPT-REC
041300         AFTER ADVANCING 1.
041400
041500     MOVE CLD-LIMITING-CONSTITUENT TO LIMITING-CONSTITUENT-O. REQ0521
041600     MOVE CLD-SED-AEL-RATIO        TO SED-AEL-RATIO-O.        REQ0521
041700     MOVE CLD-UF-TOTAL             TO UF-TOTAL-O.             REQ0521
041800     WRITE RPT-REC FROM WS-LIMIT2-RPT-REC                     REQ0521
041900         AFTER ADVANCING 1.                                   REQ0521
042000
042100     MOVE CLD-MAX-DOSE-MG    TO MAX-DOSE-O.                   REQ0521
042200     MOVE CLD-MIN-DOSE-MG    TO MIN-DOSE-O.                   REQ0521
042300     MOVE CLD-SAFETY-FACTOR  TO SAFETY-FACTOR-O.              REQ0521
042400     WRITE RPT-REC FROM WS-DOSE-RANGE-RPT-REC                 REQ0521
042500         AFTER ADVANCING 1.                                   REQ0521
042600
042700     MOVE CLD-MC-MEAN TO MC-MEAN-O.
042800     MOVE CLD-MC-STD  TO MC-STD-O.
042900     MOVE CLD-MC-P5   TO MC-P5-O.
043000     MOVE CLD-MC-P95  TO MC-P95-O.
043100     WRITE RPT-REC FROM WS-VARIABILITY-RPT-REC
043200         AFTER ADVANCING 1.
043300     ADD +5 TO WS-LINES.                                      REQ0521
043400 740-EXIT.
043500     EXIT.
043600
043700 750-WRITE-BUDGET-DETAIL.
043800     MOVE "750-WRITE-BUDGET-DETAIL" TO PARA-NAME.
043900     WRITE RPT-REC FROM WS-BUDGET-HDR
044000         AFTER ADVANCING 1.
044100     ADD +1 TO WS-LINES.
044200     PERFORM 755-WRITE-ONE-BUDGET-ROW THRU 755-EXIT
044300           VARYING WS-DET-SUB FROM 1 BY 1
044400           UNTIL WS-DET-SUB > CLD-DETAIL-COUNT.
044500 750-EXIT.
044600     EXIT.
044700
044800 755-WRITE-ONE-BUDGET-ROW.
044900     SET CLD-DETAIL-IDX TO WS-DET-SUB.
045000     MOVE CLD-DET-CONST-NAME (CLD-DETAIL-IDX) TO CONST-NAME-O.
045100     MOVE CLD-DET-SED (CLD-DETAIL-IDX)         TO SED-O.
045200     MOVE CLD-DET-AEL (CLD-DETAIL-IDX)         TO AEL-O.
045300     MOVE CLD-DET-BUDGET-PCT (CLD-DETAIL-IDX)  TO BUDGET-PCT-O.
045400     MOVE CLD-DET-RATIO (CLD-DETAIL-IDX)       TO RATIO-O.   REQ0521
045500     WRITE RPT-REC FROM WS-BUDGET-RPT-REC
045600         AFTER ADVANCING 1.
045700     ADD +1 TO WS-LINES.
045800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
045900 755-EXIT.
046000     EXIT.
046100
046200 760-WRITE-CONTRA-DETAIL.
046300     MOVE "760-WRITE-CONTRA-DETAIL" TO PARA-NAME.
046400     WRITE RPT-REC FROM WS-CONTRA-HDR
046500         AFTER ADVANCING 1.
046600     ADD +1 TO WS-LINES.
046700     PERFORM 765-WRITE-ONE-CONTRA-ROW THRU 765-EXIT
046800           VARYING WS-CON-SUB FROM 1 BY 1
046900           UNTIL WS-CON-SUB > CLD-CONTRA-COUNT.
047000 760-EXIT.
047100     EXIT.
047200
047300 765-WRITE-ONE-CONTRA-ROW.
047400     SET CLD-CONTRA-IDX TO WS-CON-SUB.
047500     MOVE CLD-CON-TYPE (CLD-CONTRA-IDX)      TO CON-TYPE-O.
047600     MOVE CLD-CON-REASON (CLD-CONTRA-IDX)    TO CON-REASON-O.
047700     MOVE CLD-CON-RECOMMEND (CLD-CONTRA-IDX) TO CON-RECOMMEND-O.
047800     WRITE RPT-REC FROM WS-CONTRA-RPT-REC
047900         AFTER ADVANCING 1.
048000     ADD +1 TO WS-LINES.
048100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048200 765-EXIT.
048300     EXIT.
048400
048500 790-CHECK-PAGINATION.
048600     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
048700     IF WS-LINES > 50
048800        PERFORM 600-PAGE-BREAK THRU 600-EXIT
048900        PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049000 790-EXIT.
049100     EXIT.
049200
049300 800-OPEN-FILES.
049400     MOVE "800-OPEN-FILES" TO PARA-NAME.
049500     OPEN INPUT CALCD.
049600     OPEN OUTPUT DOSRPT, SYSOUT.
049700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049800 800-EXIT.
049900     EXIT.
050000
050100 850-CLOSE-FILES.
050200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050300     CLOSE CALCD, DOSRPT, SYSOUT.
050400 850-EXIT.
050500     EXIT.
050600
050700 900-READ-CALCD.
050800     READ CALCD INTO CALCD-REC
050900         AT END MOVE "N" TO MORE-RECOMMENDS-SW
051000         GO TO 900-EXIT
051100     END-READ.
051200     IF CLT-IS-TRAILER                                      REQ0503
051300         MOVE CLT-REQUESTS-IN-ERROR TO REQUESTS-IN-ERROR    REQ0503
051400         MOVE "N" TO MORE-RECOMMENDS-SW                     REQ0503
051500         GO TO 900-EXIT.                                    REQ0503
051600     ADD +1 TO RECORDS-READ.
051700 900-EXIT.
051800     EXIT.
051900
052000 999-CLEANUP.
052100     MOVE "999-CLEANUP" TO PARA-NAME.
052200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052300
052400     DISPLAY "** RECOMMENDATIONS READ      **" RECORDS-READ.
052500     DISPLAY "** REPORT SECTIONS WRITTEN    **" REPORTS-WRITTEN.
052600     DISPLAY "** REQUESTS IN ERROR          **"             REQ0503
052700              REQUESTS-IN-ERROR.                            REQ0503
052800     DISPLAY "** ABSOLUTE BLOCKS            **"
052900              ABSOLUTE-BLOCK-COUNT.
053000     DISPLAY "** GRAND TOTAL FINAL DOSE MG  **"
053100              WS-TOTAL-FINAL-DOSE.
053200     DISPLAY "******** NORMAL END OF JOB DOSLIST ********".
053300 999-EXIT.
053400     EXIT.
053500
053600 1000-ABEND-RTN.
053700     WRITE SYSOUT-REC FROM ABEND-REC.
053800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053900     DISPLAY "*** ABNORMAL END OF JOB-DOSLIST ***" UPON CONSOLE.
054000     DIVIDE ZERO-VAL INTO ONE-VAL.
