000100***************************************************
000200*REFLOOK
000300*System Long Name:  DDS0004.FORMSAFE.IBM.COM
000400*System Short Name:  FS04
000500*Data Set:  DDS0004.TEST.COBOL1(REFLOOK)
000600* @param WSR-CONST-NAME
000700* @param WSR-NOAEL
000800* @param WSR-IFRA-LIMIT
000900* @param WSR-CIR-LIMIT
001000* @param WSR-FOUND-FLAG
001100* @param SQLCODEOUT
001200***************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. REFLOOK.
001500 AUTHOR. K WALES.
001600 INSTALLATION. FORMULATION SAFETY DESK.
001700 DATE-WRITTEN. 05/02/90.
001800 DATE-COMPILED. 05/02/90.
001900 SECURITY. NON-CONFIDENTIAL.
002000******************************************************************
002100* CHANGE LOG                                                    *
002200*   DATE      BY    TKT/REQ    DESCRIPTION                      *
002300*   05/02/90  KTW   INITIAL    STORED PROCEDURE - FALLBACK       *
002400*                              NOAEL/IFRA/CIR LOOKUP AGAINST     *
002500*                              THE CONSTIT-REF DB2 TABLE.        *
002600*   08/14/93  KTW   REQ0219    CIR-LIMIT ADDED TO THE SELECT -   *
002700*                              HAD BEEN RETURNING IFRA TWICE.    *
002800*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002900*                              FIELDS HELD HERE, SIGNED OFF.      *
003000*   01/09/01  KTW   REQ0360    CONST-NAME COMPARE MADE CASE-     *
003100*                              INSENSITIVE AT THE CALLER'S       *
003200*                              REQUEST - CALLERS NOW LOWER-CASE  *
003300*                              THE KEY BEFORE CALLING.           *
003400*   04/06/09  KTW   REQ0503    AUDIT FOUND DDS0004.CONSTIT_REF   *
003500*                              WAS NEVER ACTUALLY POPULATED ON   *
003600*                              ANY REGION - EVERY CALL FELL      *
003700*                              THROUGH THE SQLCODE 100 BRANCH    *
003800*                              AND THE WHOLE REFERENCE-TABLE     *
003900*                              RULE WAS DEAD.  DB2 ACCESS PULLED *
004000*                              OUT; THE DESK'S 19-ROW TABLE IS   *
004100*                              NOW CARRIED RIGHT IN WORKING-     *
004200*                              STORAGE, BINARY-SEARCHABLE THE    *
004300*                              SAME WAY THE OIL AND CONSTITUENT  *
004400*                              MASTERS ARE ONCE THEY'RE LOADED.  *
004500*                              SQLCODEOUT STAYS ON THE CALL FOR  *
004600*                              COMPATIBILITY - ALWAYS ZERO NOW.  *
004700******************************************************************
004800* REFLOOK - CALLED BY AELCALC, MAXCSYS AND MAXCLOC WHENEVER A     *
004900* CONSTITUENT RECORD CARRIES A ZERO NOAEL, IFRA OR CIR LIMIT.     *
005000* RETURNS WSR-FOUND-FLAG = "N" WHEN THE NAME ISN'T IN THE TABLE - *
005100* THE CALLER DECIDES WHAT THAT MEANS FOR ITS OWN CALCULATION.     *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200* THE SAFETY DESK'S STANDING TOXICOLOGY/REGULATORY REFERENCE      *
006300* TABLE - SOURCE OF RECORD IS THE DESK'S OWN BINDER, NOT DB2.     *
006400* REQUEST CHANGES THROUGH THE DESK.  KEYED ASCENDING ON THE       *
006500* LOWER-CASED CONSTITUENT NAME SO 200-FIND-CONSTITUENT CAN        *
006600* SEARCH ALL INSTEAD OF WALKING ALL 19 ROWS BY HAND.     REQ0503  *
006700******************************************************************
006800 01  CRT-TABLE-VALUES.
006900     05  FILLER.
007000         10  FILLER    PIC X(25) VALUE "alpha-pinene".
007100         10  FILLER    PIC 9(4)V99  VALUE 650.00.
007200         10  FILLER    PIC 99V9(4)  VALUE 0.
007300         10  FILLER    PIC 99V9(4)  VALUE 0.
007400     05  FILLER.
007500         10  FILLER    PIC X(25) VALUE "anethole".
007600         10  FILLER    PIC 9(4)V99  VALUE 300.00.
007700         10  FILLER    PIC 99V9(4)  VALUE 0.
007800         10  FILLER    PIC 99V9(4)  VALUE 0.
007900     05  FILLER.
008000         10  FILLER    PIC X(25) VALUE "beta-pinene".
008100         10  FILLER    PIC 9(4)V99  VALUE 600.00.
008200         10  FILLER    PIC 99V9(4)  VALUE 0.
008300         10  FILLER    PIC 99V9(4)  VALUE 0.
008400     05  FILLER.
008500         10  FILLER    PIC X(25) VALUE "camphor".
008600         10  FILLER    PIC 9(4)V99  VALUE 300.00.
008700         10  FILLER    PIC 99V9(4)  VALUE 0.
008800         10  FILLER    PIC 99V9(4)  VALUE 0.
008900     05  FILLER.
009000         10  FILLER    PIC X(25) VALUE "cinnamaldehyde".
009100         10  FILLER    PIC 9(4)V99  VALUE 220.00.
009200         10  FILLER    PIC 99V9(4)  VALUE 0.05.
009300         10  FILLER    PIC 99V9(4)  VALUE 0.
009400     05  FILLER.
009500         10  FILLER    PIC X(25) VALUE "citral".
009600         10  FILLER    PIC 9(4)V99  VALUE 100.00.
009700         10  FILLER    PIC 99V9(4)  VALUE 0.6.
009800         10  FILLER    PIC 99V9(4)  VALUE 0.
009900     05  FILLER.
010000         10  FILLER    PIC X(25) VALUE "estragole".
010100         10  FILLER    PIC 9(4)V99  VALUE 50.00.
010200         10  FILLER    PIC 99V9(4)  VALUE 0.
010300         10  FILLER    PIC 99V9(4)  VALUE 0.
010400     05  FILLER.
010500         10  FILLER    PIC X(25) VALUE "eugenol".
010600         10  FILLER    PIC 9(4)V99  VALUE 450.00.
010700         10  FILLER    PIC 99V9(4)  VALUE 0.5.
010800         10  FILLER    PIC 99V9(4)  VALUE 0.
010900     05  FILLER.
011000         10  FILLER    PIC X(25) VALUE "geraniol".
011100         10  FILLER    PIC 9(4)V99  VALUE 400.00.
011200         10  FILLER    PIC 99V9(4)  VALUE 0.
011300         10  FILLER    PIC 99V9(4)  VALUE 0.
011400     05  FILLER.
011500         10  FILLER    PIC X(25) VALUE "isoeugenol".
011600         10  FILLER    PIC 9(4)V99  VALUE 0.
011700         10  FILLER    PIC 99V9(4)  VALUE 0.02.
011800         10  FILLER    PIC 99V9(4)  VALUE 0.
011900     05  FILLER.
012000         10  FILLER    PIC X(25) VALUE "limonene".
012100         10  FILLER    PIC 9(4)V99  VALUE 600.00.
012200         10  FILLER    PIC 99V9(4)  VALUE 0.
012300         10  FILLER    PIC 99V9(4)  VALUE 0.
012400     05  FILLER.
012500         10  FILLER    PIC X(25) VALUE "linalool".
012600         10  FILLER    PIC 9(4)V99  VALUE 500.00.
012700         10  FILLER    PIC 99V9(4)  VALUE 2.0.
012800         10  FILLER    PIC 99V9(4)  VALUE 0.
012900     05  FILLER.
013000         10  FILLER    PIC X(25) VALUE "menthofuran".
013100         10  FILLER    PIC 9(4)V99  VALUE 15.00.
013200         10  FILLER    PIC 99V9(4)  VALUE 0.
013300         10  FILLER    PIC 99V9(4)  VALUE 0.
013400     05  FILLER.
013500         10  FILLER    PIC X(25) VALUE "menthol".
013600         10  FILLER    PIC 9(4)V99  VALUE 200.00.
013700         10  FILLER    PIC 99V9(4)  VALUE 0.
013800         10  FILLER    PIC 99V9(4)  VALUE 5.4.
013900     05  FILLER.
014000         10  FILLER    PIC X(25) VALUE "menthone".
014100         10  FILLER    PIC 9(4)V99  VALUE 400.00.
014200         10  FILLER    PIC 99V9(4)  VALUE 0.
014300         10  FILLER    PIC 99V9(4)  VALUE 0.
014400     05  FILLER.
014500         10  FILLER    PIC X(25) VALUE "nerol".
014600         10  FILLER    PIC 9(4)V99  VALUE 400.00.
014700         10  FILLER    PIC 99V9(4)  VALUE 0.
014800         10  FILLER    PIC 99V9(4)  VALUE 0.
014900     05  FILLER.
015000         10  FILLER    PIC X(25) VALUE "pulegone".
015100         10  FILLER    PIC 9(4)V99  VALUE 20.00.
015200         10  FILLER    PIC 99V9(4)  VALUE 0.
015300         10  FILLER    PIC 99V9(4)  VALUE 0.
015400     05  FILLER.
015500         10  FILLER    PIC X(25) VALUE "thujone".
015600         10  FILLER    PIC 9(4)V99  VALUE 10.00.
015700         10  FILLER    PIC 99V9(4)  VALUE 0.
015800         10  FILLER    PIC 99V9(4)  VALUE 0.
015900     05  FILLER.
016000         10  FILLER    PIC X(25) VALUE "1,8-cineole".
016100         10  FILLER    PIC 9(4)V99  VALUE 500.00.
016200         10  FILLER    PIC 99V9(4)  VALUE 0.
016300         10  FILLER    PIC 99V9(4)  VALUE 0.
016400******************************************************************
016500* THE 19 ROWS ABOVE READ AS ONE SEARCHABLE TABLE, ASCENDING ON    *
016600* CRT-CONST-NAME TO MATCH THE MACHINE'S OWN COLLATING SEQUENCE -  *
016700* THE DIGIT-LED "1,8-CINEOLE" KEY SORTS LAST ON THIS COMPILER.    *
016800******************************************************************
016900 01  CONSTIT-REF-TABLE REDEFINES CRT-TABLE-VALUES.
017000     05  CRT-ROW OCCURS 19 TIMES
017100             ASCENDING KEY IS CRT-CONST-NAME
017200             INDEXED BY CRT-IDX.
017300         10  CRT-CONST-NAME      PIC X(25).
017400         10  CRT-NOAEL           PIC 9(4)V99.
017500         10  CRT-IFRA-LIMIT      PIC 99V9(4).
017600         10  CRT-CIR-LIMIT       PIC 99V9(4).
017700
017800 LINKAGE SECTION.
017900 01  REFLOOK-REC.
018000     05  WSR-CONST-NAME      PIC X(25).
018100     05  WSR-NOAEL           PIC 9(4)V99 COMP-3.
018200****** RAW BYTES OF THE RESOLVED NOAEL - ABEND-DUMP AID.   REQ0503
018300     05  WSR-NOAEL-RAW REDEFINES WSR-NOAEL PIC X(04).
018400     05  WSR-IFRA-LIMIT      PIC 99V9(4) COMP-3.
018500     05  WSR-CIR-LIMIT       PIC 99V9(4) COMP-3.      REQ0219
018600****** IFRA/CIR LIMITS TOGETHER AS ONE RAW FIELD - ABEND-DUMP AID
018700****** FOR THE REQ0219 FIX, WHICH ADDED CIR-LIMIT TO THE SELECT.
018800     05  WSR-IFRA-CIR-RAW REDEFINES WSR-IFRA-LIMIT PIC X(08).
018900     05  WSR-FOUND-FLAG      PIC X(01).
019000         88 WSR-FOUND            VALUE "Y".
019100 01  SQLCODEOUT              PIC S9(9) COMP-5.
019200
019300 PROCEDURE DIVISION USING REFLOOK-REC, SQLCODEOUT.
019400 000-MAINLINE.                                          REQ0503
019500     PERFORM 200-FIND-CONSTITUENT THRU 200-EXIT.        REQ0503
019600     MOVE ZERO TO SQLCODEOUT.                           REQ0503
019700     GOBACK.
019800
019900 200-FIND-CONSTITUENT.                                  REQ0503
020000     SET CRT-IDX TO 1.                                  REQ0503
020100     SEARCH ALL CRT-ROW                                 REQ0503
020200         AT END                                         REQ0503
020300             MOVE "N" TO WSR-FOUND-FLAG                 REQ0503
020400             MOVE ZERO TO WSR-NOAEL, WSR-IFRA-LIMIT,     REQ0503
020500                          WSR-CIR-LIMIT                 REQ0503
020600         WHEN CRT-CONST-NAME (CRT-IDX) = WSR-CONST-NAME  REQ0503
020700             MOVE "Y" TO WSR-FOUND-FLAG                 REQ0503
020800             MOVE CRT-NOAEL (CRT-IDX) TO WSR-NOAEL       REQ0503
020900             MOVE CRT-IFRA-LIMIT (CRT-IDX) TO            REQ0503
021000                  WSR-IFRA-LIMIT                        REQ0503
021100             MOVE CRT-CIR-LIMIT (CRT-IDX) TO WSR-CIR-LIMIT REQ0503
021200     END-SEARCH.                                        REQ0503
021300 200-EXIT.                                               REQ0503
021400     EXIT.
