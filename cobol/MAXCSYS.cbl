000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MAXCSYS.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/22/89.
000700 DATE-COMPILED. 04/22/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/22/89  RJ    INITIAL    WRITTEN FOR DOSCALC - SCANS THE   *
001300*                              RESOLVED OIL'S CONSTITUENT TABLE  *
001400*                              AND RETURNS THE SMALLEST SYSTEMIC *
001500*                              MAX CONCENTRATION AND THE NAME OF *
001600*                              THE CONSTITUENT THAT SET IT.       *
001700*   01/30/92  RJ    REQ0141    EFFECTIVE BIOAVAILABILITY MOVED   *
001800*                              UP FRONT OF THE SCAN - HAD BEEN   *
001900*                              RECOMPUTED INSIDE THE LOOP ON      *
002000*                              EVERY ROW.                         *
002100*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002200*                              FIELDS HELD HERE, SIGNED OFF.      *
002300*   04/19/04  KTW   REQ0418    MCS-NO-RATEABLE-FLAG ADDED SO      *
002400*                              DOSCALC CAN TELL "NO CONSTITUENT  *
002500*                              WITH AVAILABLE NOAEL" APART FROM  *
002600*                              A GENUINE ZERO CEILING.            *
002700******************************************************************
002800* MAX-CONC-SYSTEMIC - EFFECTIVE BIOAVAILABILITY IS THE ROUTE'S    *
002900* BASE VALUE, BUMPED FOR TOPICAL OCCLUSION/DAMAGED SKIN.  FOR     *
003000* EACH CONSTITUENT WITH A FRACTION AND A RATEABLE AEL,            *
003100* MAX-CONC(C) = (AEL * BODY-WEIGHT) / (DAILY-AMOUNT * FRACTION *  *
003200* EFF-BIO).  THE SMALLEST OVER ALL ROWS IS THE CEILING.           *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-OCCL-FACTOR-EFF    PIC 9V99 COMP-3.
004900****** RAW BYTES OF THE EFFECTIVE BIOAVAILABILITY - ABEND-DUMP
005000****** AID FOR THE REQ0141 UP-FRONT COMPUTE.
005100     05  WS-OCCL-FACTOR-EFF-RAW REDEFINES WS-OCCL-FACTOR-EFF
005200                               PIC X(02).
005300     05  WS-AEL-REC.
005400         10  AEC-CONST-NAME        PIC X(25).
005500         10  AEC-NOAEL-IN          PIC 9(4)V99.
005600         10  AEC-UF-TOTAL          PIC 9(9)V99 COMP-3.
005700         10  AEC-NOAEL-RESOLVED    PIC 9(4)V99 COMP-3.
005800         10  AEC-AEL               PIC 9(7)V999 COMP-3.
005900         10  AEC-RATEABLE-FLAG     PIC X(01).
006000             88 AEC-NOT-RATEABLE       VALUE "N".
006100     05  WS-UF-RETURN-CD        PIC 9(4) COMP.
006200     05  WS-CANDIDATE           PIC 9(7)V999 COMP-3.
006300****** RAW BYTES OF THE CANDIDATE CEILING - ABEND-DUMP AID.
006400     05  WS-CANDIDATE-RAW REDEFINES WS-CANDIDATE PIC X(06).
006500     05  FILLER                 PIC X(01).
006600
006700 LINKAGE SECTION.
006800 01  MAXCSYS-REC.
006900     05  MCS-ROUTE                PIC X(01).
007000         88 MCS-ROUTE-TOPICAL         VALUE "T".
007100         88 MCS-ROUTE-ORAL            VALUE "O".
007200         88 MCS-ROUTE-INHALATION      VALUE "I".
007300     05  MCS-BASE-BIOAVAIL        PIC 9V99.
007400     05  MCS-OCCLUSION-FLAG       PIC X(01).
007500     05  MCS-DAMAGED-SKIN-FLAG    PIC X(01).
007600     05  MCS-OCCLUSION-FACTOR     PIC 9V99.
007700     05  MCS-DAILY-AMOUNT-MG      PIC 9(7)V99.
007800     05  MCS-BODY-WEIGHT-KG       PIC 9(3)V99.
007900     05  MCS-UF-TOTAL             PIC 9(9)V99 COMP-3.
008000     05  MCS-CONST-COUNT          PIC 9(3) COMP.
008100     05  MCS-CONST-ROW OCCURS 60 TIMES
008200             INDEXED BY MCS-CONST-IDX.
008300         10  MCS-CONST-NAME       PIC X(25).
008400         10  MCS-FRACTION         PIC V9(6).
008500         10  MCS-NOAEL-MG-KG-D    PIC 9(4)V99.
008600     05  MCS-CEILING              PIC 9(7)V999 COMP-3.
008700****** RAW BYTES OF THE RETURNED CEILING - ABEND-DUMP AID.
008800     05  MCS-CEILING-RAW REDEFINES MCS-CEILING PIC X(06).
008900     05  MCS-LIMITING-CONST       PIC X(25).
009000     05  MCS-NO-RATEABLE-FLAG     PIC X(01).            REQ0418
009100         88 MCS-NO-RATEABLE           VALUE "Y".
009200
009300 01  RETURN-CD                    PIC 9(4) COMP.
009400
009500 PROCEDURE DIVISION USING MAXCSYS-REC, RETURN-CD.
009600     PERFORM 100-APPLY-BIOAVAILABILITY THRU 100-EXIT.
009700     PERFORM 200-SCAN-CONSTITUENTS THRU 200-EXIT.
009800
009900     MOVE ZERO TO RETURN-CD.
010000     GOBACK.
010100
010200 100-APPLY-BIOAVAILABILITY.
010300     MOVE MCS-BASE-BIOAVAIL TO WS-OCCL-FACTOR-EFF.
010400     IF MCS-ROUTE-TOPICAL
010500         IF MCS-OCCLUSION-FLAG = "Y"
010600             IF MCS-OCCLUSION-FACTOR < 1.0
010700                 COMPUTE WS-OCCL-FACTOR-EFF ROUNDED =
010800                          WS-OCCL-FACTOR-EFF * 1.5
010900             ELSE
011000               IF MCS-OCCLUSION-FACTOR > 3.0
011100                   COMPUTE WS-OCCL-FACTOR-EFF ROUNDED =
011200                            WS-OCCL-FACTOR-EFF * 3.0
011300               ELSE
011400                   COMPUTE WS-OCCL-FACTOR-EFF ROUNDED =
011500                      WS-OCCL-FACTOR-EFF * MCS-OCCLUSION-FACTOR
011600         END-IF
011700         IF MCS-DAMAGED-SKIN-FLAG = "Y"
011800             COMPUTE WS-OCCL-FACTOR-EFF ROUNDED =
011900                      WS-OCCL-FACTOR-EFF * 2.0.
012000 100-EXIT.
012100     EXIT.
012200
012300 200-SCAN-CONSTITUENTS.
012400     MOVE ZERO TO MCS-CEILING.
012500     MOVE "N" TO MCS-NO-RATEABLE-FLAG.
012600     MOVE SPACES TO MCS-LIMITING-CONST.
012700
012800     IF MCS-CONST-COUNT = ZERO
012900         MOVE "Y" TO MCS-NO-RATEABLE-FLAG
013000         GO TO 200-EXIT.
013100
013200     PERFORM 220-SCAN-ONE-ROW THRU 220-EXIT
013300           VARYING MCS-CONST-IDX FROM 1 BY 1
013400           UNTIL MCS-CONST-IDX > MCS-CONST-COUNT.
013500
013600     IF MCS-LIMITING-CONST = SPACES
013700         MOVE "Y" TO MCS-NO-RATEABLE-FLAG.
013800 200-EXIT.
013900     EXIT.
014000
014100 220-SCAN-ONE-ROW.
014200     IF MCS-FRACTION (MCS-CONST-IDX) = ZERO
014300         GO TO 220-EXIT.
014400
014500     MOVE SPACES TO WS-AEL-REC.
014600     MOVE MCS-CONST-NAME (MCS-CONST-IDX) TO AEC-CONST-NAME.
014700     MOVE MCS-NOAEL-MG-KG-D (MCS-CONST-IDX) TO AEC-NOAEL-IN.
014800     MOVE MCS-UF-TOTAL TO AEC-UF-TOTAL.
014900     CALL "AELCALC" USING WS-AEL-REC, WS-UF-RETURN-CD.
015000
015100     IF AEC-NOT-RATEABLE
015200         GO TO 220-EXIT.
015300
015400     IF AEC-AEL = ZERO OR WS-OCCL-FACTOR-EFF = ZERO
015500         GO TO 220-EXIT.
015600
015700     COMPUTE WS-CANDIDATE ROUNDED =
015800           (AEC-AEL * MCS-BODY-WEIGHT-KG) /
015900           (MCS-DAILY-AMOUNT-MG * MCS-FRACTION (MCS-CONST-IDX)
016000                * WS-OCCL-FACTOR-EFF).
016100
016200     IF MCS-LIMITING-CONST = SPACES OR WS-CANDIDATE < MCS-CEILING
016300         MOVE WS-CANDIDATE TO MCS-CEILING
016400         MOVE MCS-CONST-NAME (MCS-CONST-IDX) TO MCS-LIMITING-CONST.
016500 220-EXIT.
016600     EXIT.
