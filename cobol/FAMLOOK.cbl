000100***************************************************
000200*FAMLOOK
000300*System Long Name:  DDS0004.FORMSAFE.IBM.COM
000400*System Short Name:  FS04
000500*Data Set:  DDS0004.TEST.COBOL1(FAMLOOK)
000600* @param WSF-FAMILY-CODE
000700* @param WSF-MAX-DURATION-DAYS
000800* @param WSF-FAMILY-UF-MULT
000900* @param SQLCODEOUT
001000***************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. FAMLOOK.
001300 AUTHOR. K WALES.
001400 INSTALLATION. FORMULATION SAFETY DESK.
001500 DATE-WRITTEN. 05/03/90.
001600 DATE-COMPILED. 05/03/90.
001700 SECURITY. NON-CONFIDENTIAL.
001800******************************************************************
001900* CHANGE LOG                                                    *
002000*   DATE      BY    TKT/REQ    DESCRIPTION                      *
002100*   05/03/90  KTW   INITIAL    STORED PROCEDURE - MAX-DURATION   *
002200*                              AND ADDITIONAL-UF LOOKUP AGAINST  *
002300*                              THE FAMILY-REF DB2 TABLE.         *
002400*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002500*                              FIELDS HELD HERE, SIGNED OFF.      *
002600*   06/19/02  KTW   REQ0399    DEFAULT OF 14 DAYS / 1.00 UF       *
002700*                              MOVED INTO THIS ROUTINE SO EVERY   *
002800*                              CALLER STOPPED CARRYING ITS OWN    *
002900*                              COPY OF THE "NOT LISTED" DEFAULT.  *
003000*   04/06/09  KTW   REQ0503    AUDIT FOUND DDS0004.FAMILY_REF     *
003100*                              WAS NEVER POPULATED EITHER - SAME *
003200*                              FINDING AS REFLOOK.  DB2 ACCESS   *
003300*                              PULLED OUT; THE DESK'S 18-FAMILY  *
003400*                              DURATION/UF TABLE IS NOW CARRIED  *
003500*                              RIGHT IN WORKING-STORAGE.  THE    *
003600*                              REQ0399 NOT-LISTED DEFAULT STAYS  *
003700*                              FOR A FAMILY CODE OUTSIDE THE 18. *
003800******************************************************************
003900* FAMLOOK - CALLED BY DOSCALC FOR THE RESOLVED OIL'S DOMINANT     *
004000* FAMILY.  A FAMILY CODE NOT CARRIED IN THE TABLE GETS THE        *
004100* SAFETY DESK'S STANDING DEFAULT - 14 DAYS, UF-MULT 1.00 - SO     *
004200* THE CALLER NEVER HAS TO TEST THE FOUND-FLAG ITSELF.             *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300* THE SAFETY DESK'S STANDING FAMILY DURATION-CAP/ADDITIONAL-UF    *
005400* TABLE, ALL 18 BIOCHEMICAL FAMILY CODES - SOURCE OF RECORD IS    *
005500* THE DESK'S OWN BINDER, NOT DB2.  KEYED ASCENDING ON THE         *
005600* 2-CHARACTER FAMILY CODE SO 200-FIND-FAMILY CAN SEARCH ALL.      *
005700******************************************************************
005800 01  FRT-TABLE-VALUES.
005900     05  FILLER.
006000         10  FILLER    PIC X(02) VALUE "AA".
006100         10  FILLER    PIC 9(3)       VALUE 14.
006200         10  FILLER    PIC 9(1)V9(2)  VALUE 2.00.
006300     05  FILLER.
006400         10  FILLER    PIC X(02) VALUE "AL".
006500         10  FILLER    PIC 9(3)       VALUE 14.
006600         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
006700     05  FILLER.
006800         10  FILLER    PIC X(02) VALUE "ES".
006900         10  FILLER    PIC 9(3)       VALUE 14.
007000         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
007100     05  FILLER.
007200         10  FILLER    PIC X(02) VALUE "ET".
007300         10  FILLER    PIC 9(3)       VALUE 14.
007400         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
007500     05  FILLER.
007600         10  FILLER    PIC X(02) VALUE "FC".
007700         10  FILLER    PIC 9(3)       VALUE 14.
007800         10  FILLER    PIC 9(1)V9(2)  VALUE 5.00.
007900     05  FILLER.
008000         10  FILLER    PIC X(02) VALUE "KS".
008100         10  FILLER    PIC 9(3)       VALUE 14.
008200         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
008300     05  FILLER.
008400         10  FILLER    PIC X(02) VALUE "KT".
008500         10  FILLER    PIC 9(3)       VALUE 7.
008600         10  FILLER    PIC 9(1)V9(2)  VALUE 3.00.
008700     05  FILLER.
008800         10  FILLER    PIC X(02) VALUE "LA".
008900         10  FILLER    PIC 9(3)       VALUE 14.
009000         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
009100     05  FILLER.
009200         10  FILLER    PIC X(02) VALUE "MA".
009300         10  FILLER    PIC 9(3)       VALUE 14.
009400         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
009500     05  FILLER.
009600         10  FILLER    PIC X(02) VALUE "ME".
009700         10  FILLER    PIC 9(3)       VALUE 14.
009800         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
009900     05  FILLER.
010000         10  FILLER    PIC X(02) VALUE "MH".
010100         10  FILLER    PIC 9(3)       VALUE 21.
010200         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
010300     05  FILLER.
010400         10  FILLER    PIC X(02) VALUE "MK".
010500         10  FILLER    PIC 9(3)       VALUE 14.
010600         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
010700     05  FILLER.
010800         10  FILLER    PIC X(02) VALUE "ML".
010900         10  FILLER    PIC 9(3)       VALUE 21.
011000         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
011100     05  FILLER.
011200         10  FILLER    PIC X(02) VALUE "OX".
011300         10  FILLER    PIC 9(3)       VALUE 14.
011400         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
011500     05  FILLER.
011600         10  FILLER    PIC X(02) VALUE "PH".
011700         10  FILLER    PIC 9(3)       VALUE 10.
011800         10  FILLER    PIC 9(1)V9(2)  VALUE 2.00.
011900     05  FILLER.
012000         10  FILLER    PIC X(02) VALUE "PP".
012100         10  FILLER    PIC 9(3)       VALUE 14.
012200         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
012300     05  FILLER.
012400         10  FILLER    PIC X(02) VALUE "SL".
012500         10  FILLER    PIC 9(3)       VALUE 14.
012600         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
012700     05  FILLER.
012800         10  FILLER    PIC X(02) VALUE "SQ".
012900         10  FILLER    PIC 9(3)       VALUE 14.
013000         10  FILLER    PIC 9(1)V9(2)  VALUE 1.00.
013100******************************************************************
013200* THE 18 ROWS ABOVE READ AS ONE SEARCHABLE TABLE, ASCENDING ON    *
013300* FRT-FAMILY-CODE.                                        REQ0503*
013400******************************************************************
013500 01  FAMILY-REF-TABLE REDEFINES FRT-TABLE-VALUES.
013600     05  FRT-ROW OCCURS 18 TIMES
013700             ASCENDING KEY IS FRT-FAMILY-CODE
013800             INDEXED BY FRT-IDX.
013900         10  FRT-FAMILY-CODE       PIC X(02).
014000         10  FRT-MAX-DURATION-DAYS PIC 9(3).
014100         10  FRT-FAMILY-UF-MULT    PIC 9(1)V9(2).
014200
014300 LINKAGE SECTION.
014400 01  FAMLOOK-REC.
014500     05  WSF-FAMILY-CODE         PIC X(02).
014600     05  WSF-MAX-DURATION-DAYS   PIC 9(3) COMP-3.
014700****** DURATION AND UF-MULT TOGETHER AS ONE RAW FIELD - ABEND-
014800****** DUMP AID FOR THE REQ0399 NOT-LISTED DEFAULT LOGIC.
014900     05  WSF-DURATION-AND-UF REDEFINES WSF-MAX-DURATION-DAYS
015000                             PIC X(04).
015100     05  WSF-FAMILY-UF-MULT      PIC 9(1)V9(2) COMP-3.
015200****** RAW BYTES OF THE RESOLVED UF-MULT - ABEND-DUMP AID. REQ0503
015300     05  WSF-UF-MULT-RAW REDEFINES WSF-FAMILY-UF-MULT PIC X(02).
015400     05  WSF-FOUND-FLAG          PIC X(01).
015500         88 WSF-FOUND                VALUE "Y".
015600 01  SQLCODEOUT              PIC S9(9) COMP-5.
015700
015800 PROCEDURE DIVISION USING FAMLOOK-REC, SQLCODEOUT.
015900 000-MAINLINE.                                          REQ0503
016000     PERFORM 200-FIND-FAMILY THRU 200-EXIT.             REQ0503
016100     MOVE ZERO TO SQLCODEOUT.                           REQ0503
016200     GOBACK.
016300
016400 200-FIND-FAMILY.                                       REQ0503
016500     SET FRT-IDX TO 1.                                  REQ0503
016600     SEARCH ALL FRT-ROW                                 REQ0503
016700         AT END                                         REQ0503
016800             MOVE "N" TO WSF-FOUND-FLAG                 REQ0399
016900             MOVE 14 TO WSF-MAX-DURATION-DAYS            REQ0399
017000             MOVE 1.00 TO WSF-FAMILY-UF-MULT             REQ0399
017100         WHEN FRT-FAMILY-CODE (FRT-IDX) = WSF-FAMILY-CODE REQ0503
017200             MOVE "Y" TO WSF-FOUND-FLAG                 REQ0503
017300             MOVE FRT-MAX-DURATION-DAYS (FRT-IDX) TO     REQ0503
017400                  WSF-MAX-DURATION-DAYS                 REQ0503
017500             MOVE FRT-FAMILY-UF-MULT (FRT-IDX) TO        REQ0503
017600                  WSF-FAMILY-UF-MULT                    REQ0503
017700     END-SEARCH.                                        REQ0503
017800 200-EXIT.                                               REQ0503
017900     EXIT.
