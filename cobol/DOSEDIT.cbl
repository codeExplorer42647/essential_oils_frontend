000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOSEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 02/11/90.
000700 DATE-COMPILED. 02/11/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   02/11/90  JS    INITIAL    WRITTEN AS STEP 1 OF THE DOSAGE   *
001300*                              SAFETY BATCH - LOADS THE OIL AND  *
001400*                              CONSTITUENT MASTERS, EDITS AND     *
001500*                              RESOLVES EACH INCOMING REQUEST.    *
001600*   08/02/91  RJ    REQ0118    FORMULA REQUESTS NOW CALL MRGOILS  *
001700*                              INSTEAD OF ABENDING - FORMULATION  *
001800*                              DESK WANTED BLENDS HANDLED HERE    *
001900*                              RATHER THAN PRE-EXPANDED BY HAND.  *
002000*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002100*                              FIELDS HELD HERE, SIGNED OFF.      *
002200*   04/14/03  KTW   REQ0412    "NO OIL OR FORMULA" ERROR TEXT     *
002300*                              ADDED FOR A REQUEST-ID THAT NAMES  *
002400*                              AN OIL-ID NOT ON OILS AND IS NOT   *
002500*                              CARRIED ON FORMULAS EITHER.        *
002600*   04/06/09  KTW   REQ0503    RESOLVD NOW CLOSES WITH A TRAILER  *
002700*                              RECORD CARRYING THIS STEP'S ERROR  *
002800*                              COUNT, SO DOSLIST CAN PRINT ONE    *
002900*                              WHOLE-BATCH TOTAL INSTEAD OF JUST  *
003000*                              THIS STEP'S OWN DISPLAY LINE.  ALSO*
003100*                              ADDED RAW-BYTES REDEFINES ON THREE  *
003200*                              OF THE WORKING COUNTERS - ABEND     *
003300*                              DUMPS WERE HARD TO READ AGAINST THE *
003400*                              BINARY FIELDS WITHOUT THEM.         *
003500******************************************************************
003600* DOSEDIT - LOADS THE OIL-MASTER-TABLE AND CONST-MASTER-TABLE    *
003700* FROM THE OILS AND CONSTITUENTS FILES (BOTH SORTED BY OIL-ID),  *
003800* THEN READS REQUESTS AND RESOLVES EACH ONE TO A SINGLE COMPOSITE*
003900* OIL - DIRECTLY FROM THE MASTER FOR A SINGLE-OIL REQUEST, OR BY *
004000* CALLING MRGOILS AGAINST THE MATCHING FORMULA ITEMS (FORMULAS   *
004100* FILE IS ALSO SORTED BY REQUEST-ID) FOR A FORMULA REQUEST.      *
004200* RESOLVED REQUESTS GO TO RESOLVD FOR DOSCALC; ANYTHING THAT     *
004300* WILL NOT RESOLVE GOES TO DOSERR INSTEAD.                       *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT REQUESTS
006000     ASSIGN TO UT-S-REQUESTS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT OILS
006500     ASSIGN TO UT-S-OILS
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT CONSTITUENTS
007000     ASSIGN TO UT-S-CONSTITUENTS
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT FORMULAS
007500     ASSIGN TO UT-S-FORMULAS
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT RESOLVD
008000     ASSIGN TO UT-S-RESOLVD
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT DOSERR
008500     ASSIGN TO UT-S-DOSERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900****** ONE ROW PER DOSAGE REQUEST.  SORT ORDER DOES NOT MATTER -
010000****** EACH REQUEST IS RESOLVED ON ITS OWN.
010100 FD  REQUESTS
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 100 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS REQUESTS-REC.
010700 01  REQUESTS-REC  PIC X(100).
010800
010900****** ESSENTIAL OIL MASTER, ONE ROW PER OIL-ID, SORTED BY OIL-ID.
011000 FD  OILS
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 60 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS OILS-REC.
011600 01  OILS-REC  PIC X(60).
011700
011800****** CONSTITUENT DETAIL, SEVERAL ROWS PER OIL-ID, SORTED BY
011900****** OIL-ID SO EACH OIL'S ROWS SIT TOGETHER.
012000 FD  CONSTITUENTS
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 70 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS CONSTITUENTS-REC.
012600 01  CONSTITUENTS-REC  PIC X(70).
012700
012800****** FORMULA ITEMS, SEVERAL ROWS PER REQUEST-ID, SORTED BY
012900****** REQUEST-ID SO EACH FORMULA'S ITEMS SIT TOGETHER.
013000 FD  FORMULAS
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 30 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FORMULAS-REC.
013600 01  FORMULAS-REC  PIC X(30).
013700
013800****** RESOLVED REQUESTS PASSED TO DOSCALC.
013900 FD  RESOLVD
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 3390 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS RESOLVD-FILE-REC.
014500
014600****** REQUESTS THAT WOULD NOT RESOLVE TO AN OIL.
014700 FD  DOSERR
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 140 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS DOSERR-REC.
015300 01  DOSERR-REC.
015400     05  ERR-MSG-DOS                 PIC X(40).
015500     05  REST-OF-REQUESTS-REC        PIC X(100).
015600
015700 WORKING-STORAGE SECTION.
015800 01  FILE-STATUS-CODES.
015900     05  OFCODE                  PIC X(2).
016000         88 CODE-WRITE    VALUE SPACES.
016100     05  FILLER                  PIC X(1).
016200
016300 COPY DOSEREQ.
016400 COPY OILCNST.
016500 COPY RESOLVD.
016600
016700****** SAME SHAPE AS MRGOILS'S LINKAGE SECTION - PASSED THROUGH
016800****** UNCHANGED ON THE CALL.
016900 01  MRGOILS-REC.
017000     05  MRG-ITEM-COUNT           PIC 9(3) COMP.
017100     05  MRG-ITEM-ROW OCCURS 20 TIMES.
017200         10  MRG-ITEM-OIL-ID          PIC X(08).
017300         10  MRG-ITEM-PERCENTAGE      PIC 999V99.
017400     05  MRG-ERROR-FLAG           PIC X(01).
017500         88 MRG-IN-ERROR              VALUE "Y".
017600     05  MRG-ERROR-REASON         PIC X(40).
017700
017800 01  MRGOILS-RETURN-CD           PIC 9(4) COMP.
017900
018000 01  FORMULA-ITEM-ENTRY.
018100     05  FIE-REQUEST-ID              PIC X(08).
018200     05  FIE-OIL-ID                  PIC X(08).
018300     05  FIE-PERCENTAGE              PIC 999V99.
018400     05  FILLER                      PIC X(09).
018500
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018700     05 RECORDS-READ             PIC 9(7) COMP.
018800****** RAW BYTES OF THE REQUESTS-READ COUNT - ABEND-DUMP AID.
018900****** REQ0503
019000     05 RECORDS-READ-RAW REDEFINES RECORDS-READ PIC X(04).
019100     05 RECORDS-RESOLVED         PIC 9(7) COMP.
019200     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
019300     05 OILS-LOADED              PIC 9(7) COMP.
019400****** RAW BYTES OF THE OIL-MASTER ROW COUNT - ABEND-DUMP AID.
019500****** REQ0503
019600     05 OILS-LOADED-RAW REDEFINES OILS-LOADED PIC X(04).
019700     05 CONSTS-LOADED            PIC 9(7) COMP.
019800     05 WS-CONST-PTR             PIC 9(4) COMP.
019900****** RAW BYTES OF THE CONST-TABLE POINTER - ABEND-DUMP AID.
020000****** REQ0503
020100     05 WS-CONST-PTR-RAW REDEFINES WS-CONST-PTR PIC X(02).
020200     05 WS-MOR-SUB               PIC 9(3) COMP.
020300     05 WS-FORM-SUB               PIC 9(3) COMP.
020400     05 FILLER                   PIC X(1).
020500
020600 01  FLAGS-AND-SWITCHES.
020700     05 MORE-REQUESTS-SW         PIC X(01) VALUE "Y".
020800         88 NO-MORE-REQUESTS VALUE "N".
020900         88 MORE-REQUESTS     VALUE "Y".
021000     05 MORE-OILS-SW             PIC X(01) VALUE "Y".
021100         88 NO-MORE-OILS      VALUE "N".
021200         88 MORE-OILS         VALUE "Y".
021300     05 MORE-CONSTS-SW           PIC X(01) VALUE "Y".
021400         88 NO-MORE-CONSTS    VALUE "N".
021500         88 MORE-CONSTS       VALUE "Y".
021600     05 MORE-FORMULAS-SW         PIC X(01) VALUE "Y".
021700         88 NO-MORE-FORMULAS  VALUE "N".
021800         88 MORE-FORMULAS     VALUE "Y".
021900     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
022000         88 RECORD-ERROR-FOUND VALUE "Y".
022100         88 VALID-RECORD       VALUE "N".
022200     05 FILLER                   PIC X(01).
022300     05 WS-HOLD-REQUEST-ID       PIC X(08).
022400
022500 01  WS-RESOLVE-REASON           PIC X(40).
022600
022700 COPY ABENDWS.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200             UNTIL NO-MORE-REQUESTS.
023300     PERFORM 999-CLEANUP THRU 999-EXIT.
023400     MOVE +0 TO RETURN-CODE.
023500     GOBACK.
023600
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB DOSEDIT ********".
024000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024200
024300     PERFORM 820-LOAD-CONST-TABLE THRU 820-EXIT.
024400     PERFORM 840-LOAD-OIL-TABLE   THRU 840-EXIT.
024500
024600     IF OMT-OIL-COUNT = ZERO
024700         MOVE "EMPTY OIL MASTER - NOTHING TO RESOLVE AGAINST"
024800              TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN.
025000
025100     PERFORM 900-READ-REQUESTS THRU 900-EXIT.
025200     IF NO-MORE-REQUESTS
025300         MOVE "EMPTY REQUESTS INPUT FILE" TO ABEND-REASON
025400         GO TO 1000-ABEND-RTN.
025500
025600     PERFORM 930-READ-FORMULAS THRU 930-EXIT.
025700 000-EXIT.
025800     EXIT.
025900
026000 100-MAINLINE.
026100     MOVE "100-MAINLINE" TO PARA-NAME.
026200     MOVE "N" TO ERROR-FOUND-SW.
026300     MOVE SPACES TO WS-RESOLVE-REASON.
026400
026500     IF REQ-TYPE-SINGLE-OIL
026600         PERFORM 300-RESOLVE-SINGLE-OIL THRU 300-EXIT
026700     ELSE
026800       IF REQ-TYPE-FORMULA
026900         PERFORM 400-RESOLVE-FORMULA THRU 400-EXIT
027000       ELSE
027100         MOVE "Y" TO ERROR-FOUND-SW
027200         MOVE "INVALID REQUEST TYPE - NOT S OR F"
027300              TO WS-RESOLVE-REASON.
027400
027500     IF RECORD-ERROR-FOUND
027600         ADD +1 TO RECORDS-IN-ERROR
027700         PERFORM 600-WRITE-DOSERR THRU 600-EXIT
027800     ELSE
027900         ADD +1 TO RECORDS-RESOLVED
028000         PERFORM 500-WRITE-RESOLVD THRU 500-EXIT.
028100
028200     PERFORM 900-READ-REQUESTS THRU 900-EXIT.
028300 100-EXIT.
028400     EXIT.
028500
028600****** REQUEST-TYPE "S" - THE OIL-ID NAMED ON THE REQUEST MUST
028700****** BE ON THE OIL MASTER.
028800 300-RESOLVE-SINGLE-OIL.
028900     MOVE "300-RESOLVE-SINGLE-OIL" TO PARA-NAME.
029000     SET OMT-OIL-IDX TO 1.
029100     PERFORM 320-POSITION-OIL-IDX THRU 320-EXIT
029200           UNTIL OMT-OIL-IDX > OMT-OIL-COUNT
029300              OR OMT-OIL-ID (OMT-OIL-IDX) = REQ-OIL-ID.
029400
029500     IF OMT-OIL-IDX > OMT-OIL-COUNT
029600         MOVE "Y" TO ERROR-FOUND-SW
029700         MOVE "NO OIL OR FORMULA FOUND FOR THIS REQUEST"
029800              TO WS-RESOLVE-REASON
029900         GO TO 300-EXIT.
030000
030100     MOVE SPACES TO MERGED-OIL-REC.
030200     MOVE OMT-OIL-ID (OMT-OIL-IDX)         TO MOR-OIL-ID.
030300     MOVE OMT-OIL-NAME (OMT-OIL-IDX)       TO MOR-OIL-NAME.
030400     MOVE OMT-DOM-FAMILY (OMT-OIL-IDX)     TO MOR-DOM-FAMILY.
030500     MOVE OMT-DENSITY (OMT-OIL-IDX)        TO MOR-DENSITY.
030600     MOVE OMT-DROP-WT-MG (OMT-OIL-IDX)     TO MOR-DROP-WT-MG.
030700     MOVE OMT-DEFUROCOUM-FLAG (OMT-OIL-IDX) TO MOR-DEFUROCOUM-FLAG.
030800
030900     MOVE ZERO TO WS-MOR-SUB.
031000     PERFORM 340-COPY-ONE-CONST THRU 340-EXIT
031100           VARYING CMT-CONST-IDX
031200              FROM OMT-CONST-FIRST-IDX (OMT-OIL-IDX) BY 1
031300           UNTIL CMT-CONST-IDX >
031400                    OMT-CONST-LAST-IDX (OMT-OIL-IDX).
031500     MOVE WS-MOR-SUB TO MOR-CONST-COUNT.
031600 300-EXIT.
031700     EXIT.
031800
031900 320-POSITION-OIL-IDX.
032000     SET OMT-OIL-IDX UP BY 1.
032100 320-EXIT.
032200     EXIT.
032300
032400 340-COPY-ONE-CONST.
032500     ADD +1 TO WS-MOR-SUB.
032600     SET MOR-CONST-IDX TO WS-MOR-SUB.
032700     MOVE CMT-CONST-NAME (CMT-CONST-IDX)
032800          TO MOR-CONST-NAME (MOR-CONST-IDX).
032900     MOVE CMT-FRACTION (CMT-CONST-IDX)
033000          TO MOR-FRACTION (MOR-CONST-IDX).
033100     MOVE CMT-NOAEL-MG-KG-D (CMT-CONST-IDX)
033200          TO MOR-NOAEL-MG-KG-D (MOR-CONST-IDX).
033300     MOVE CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX)
033400          TO MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX).
033500     MOVE CMT-CIR-LIMIT-PCT (CMT-CONST-IDX)
033600          TO MOR-CIR-LIMIT-PCT (MOR-CONST-IDX).
033700     MOVE CMT-PHOTOTOXIC-FLAG (CMT-CONST-IDX)
033800          TO MOR-PHOTOTOXIC-FLAG (MOR-CONST-IDX).
033900     MOVE CMT-CMR-FLAG (CMT-CONST-IDX)
034000          TO MOR-CMR-FLAG (MOR-CONST-IDX).
034100     MOVE CMT-ADDITIONAL-UF (CMT-CONST-IDX)
034200          TO MOR-ADDITIONAL-UF (MOR-CONST-IDX).
034300 340-EXIT.
034400     EXIT.
034500
034600****** REQUEST-TYPE "F" - GATHER THE FORMULA'S ITEMS (FORMULAS IS
034700****** SORTED BY REQUEST-ID SO THEY ARE ALL TOGETHER) AND HAND
034800****** THEM TO MRGOILS TO BUILD ONE COMPOSITE OIL.
034900 400-RESOLVE-FORMULA.
035000     MOVE "400-RESOLVE-FORMULA" TO PARA-NAME.
035100     MOVE ZERO TO MRG-ITEM-COUNT.
035200     MOVE "N" TO MRG-ERROR-FLAG.
035300
035400     IF NOT MORE-FORMULAS
035500         MOVE "Y" TO ERROR-FOUND-SW
035600         MOVE "NO OIL OR FORMULA FOUND FOR THIS REQUEST"
035700              TO WS-RESOLVE-REASON
035800         GO TO 400-EXIT.
035900
036000     PERFORM 420-SKIP-UNMATCHED-FORMULAS THRU 420-EXIT
036100           UNTIL NOT MORE-FORMULAS
036200              OR FIE-REQUEST-ID NOT < REQ-REQUEST-ID.
036300
036400     IF NOT MORE-FORMULAS
036500        OR FIE-REQUEST-ID NOT = REQ-REQUEST-ID
036600         MOVE "Y" TO ERROR-FOUND-SW
036700         MOVE "NO OIL OR FORMULA FOUND FOR THIS REQUEST"
036800              TO WS-RESOLVE-REASON
036900         GO TO 400-EXIT.
037000
037100     PERFORM 440-COLLECT-ONE-ITEM THRU 440-EXIT
037200           UNTIL NOT MORE-FORMULAS
037300              OR FIE-REQUEST-ID NOT = REQ-REQUEST-ID
037400              OR MRG-ITEM-COUNT > 19.
037500
037600     IF MRG-ITEM-COUNT = ZERO
037700         MOVE "Y" TO ERROR-FOUND-SW
037800         MOVE "NO OIL OR FORMULA FOUND FOR THIS REQUEST"
037900              TO WS-RESOLVE-REASON
038000         GO TO 400-EXIT.
038100
038200     CALL "MRGOILS" USING MRGOILS-REC, OIL-MASTER-TABLE,          REQ0118 
038300                           CONST-MASTER-TABLE, MERGED-OIL-REC,
038400                           MRGOILS-RETURN-CD.
038500
038600     IF MRG-IN-ERROR
038700         MOVE "Y" TO ERROR-FOUND-SW
038800         MOVE MRG-ERROR-REASON TO WS-RESOLVE-REASON.
038900 400-EXIT.
039000     EXIT.
039100
039200 420-SKIP-UNMATCHED-FORMULAS.
039300     PERFORM 930-READ-FORMULAS THRU 930-EXIT.
039400 420-EXIT.
039500     EXIT.
039600
039700 440-COLLECT-ONE-ITEM.
039800     ADD +1 TO MRG-ITEM-COUNT.
039900     SET WS-FORM-SUB TO MRG-ITEM-COUNT.
040000     MOVE FIE-OIL-ID      TO MRG-ITEM-OIL-ID (WS-FORM-SUB).
040100     MOVE FIE-PERCENTAGE  TO MRG-ITEM-PERCENTAGE (WS-FORM-SUB).
040200     PERFORM 930-READ-FORMULAS THRU 930-EXIT.
040300 440-EXIT.
040400     EXIT.
040500
040600 500-WRITE-RESOLVD.
040700     MOVE "500-WRITE-RESOLVD" TO PARA-NAME.
040800     MOVE SPACES TO RESOLVD-REC.
040900     MOVE REQ-REQUEST-ID   TO RRC-REQUEST-ID.
041000     MOVE REQ-REQUEST-TYPE TO RRC-REQUEST-TYPE.
041100     MOVE REQ-OIL-ID       TO RRC-OIL-ID.
041200     MOVE REQ-INDIVIDUAL   TO RRC-INDIVIDUAL.
041300     MOVE REQ-APPLICATION  TO RRC-APPLICATION.
041400     MOVE MOR-OIL-NAME         TO RRC-OIL-NAME.
041500     MOVE MOR-DOM-FAMILY       TO RRC-DOM-FAMILY.
041600     MOVE MOR-DENSITY          TO RRC-DENSITY.
041700     MOVE MOR-DROP-WT-MG       TO RRC-DROP-WT-MG.
041800     MOVE MOR-DEFUROCOUM-FLAG  TO RRC-DEFUROCOUM-FLAG.
041900     MOVE MOR-CONST-COUNT      TO RRC-CONST-COUNT.
042000     PERFORM 520-COPY-ONE-MOR-ROW THRU 520-EXIT
042100           VARYING MOR-CONST-IDX FROM 1 BY 1
042200           UNTIL MOR-CONST-IDX > MOR-CONST-COUNT.
042300     WRITE RESOLVD-FILE-REC FROM RESOLVD-REC.
042400 500-EXIT.
042500     EXIT.
042600
042700 570-WRITE-RESOLVD-TRAILER.                                  REQ0503
042800     MOVE "570-WRITE-RESOLVD-TRAILER" TO PARA-NAME.          REQ0503
042900     MOVE SPACES TO RESOLVD-TRAILER-REC.                     REQ0503
043000     MOVE "**TRLR**" TO RRT-TRAILER-ID.                      REQ0503
043100     MOVE RECORDS-IN-ERROR TO RRT-REQUESTS-IN-ERROR.         REQ0503
043200     WRITE RESOLVD-FILE-REC FROM RESOLVD-TRAILER-REC.        REQ0503
043300 570-EXIT.                                                   REQ0503
043400     EXIT.                                                   REQ0503
043500
043600 520-COPY-ONE-MOR-ROW.
043700     SET RRC-CONST-IDX TO MOR-CONST-IDX.
043800     MOVE MOR-CONST-NAME (MOR-CONST-IDX)
043900          TO RRC-CONST-NAME (RRC-CONST-IDX).
044000     MOVE MOR-FRACTION (MOR-CONST-IDX)
044100          TO RRC-FRACTION (RRC-CONST-IDX).
044200     MOVE MOR-NOAEL-MG-KG-D (MOR-CONST-IDX)
044300          TO RRC-NOAEL-MG-KG-D (RRC-CONST-IDX).
044400     MOVE MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX)
044500          TO RRC-IFRA-LIMIT-PCT (RRC-CONST-IDX).
044600     MOVE MOR-CIR-LIMIT-PCT (MOR-CONST-IDX)
044700          TO RRC-CIR-LIMIT-PCT (RRC-CONST-IDX).
044800     MOVE MOR-PHOTOTOXIC-FLAG (MOR-CONST-IDX)
044900          TO RRC-PHOTOTOXIC-FLAG (RRC-CONST-IDX).
045000     MOVE MOR-CMR-FLAG (MOR-CONST-IDX)
045100          TO RRC-CMR-FLAG (RRC-CONST-IDX).
045200     MOVE MOR-ADDITIONAL-UF (MOR-CONST-IDX)
045300          TO RRC-ADDITIONAL-UF (RRC-CONST-IDX).
045400 520-EXIT.
045500     EXIT.
045600
045700 600-WRITE-DOSERR.
045800     MOVE "600-WRITE-DOSERR" TO PARA-NAME.
045900     MOVE WS-RESOLVE-REASON      TO ERR-MSG-DOS.
046000     MOVE REQUESTS-REC           TO REST-OF-REQUESTS-REC.
046100     WRITE DOSERR-REC.
046200 600-EXIT.
046300     EXIT.
046400
046500 800-OPEN-FILES.
046600     MOVE "800-OPEN-FILES" TO PARA-NAME.
046700     OPEN INPUT REQUESTS, OILS, CONSTITUENTS, FORMULAS.
046800     OPEN OUTPUT RESOLVD, DOSERR, SYSOUT.
046900 800-EXIT.
047000     EXIT.
047100
047200 820-LOAD-CONST-TABLE.
047300     MOVE "820-LOAD-CONST-TABLE" TO PARA-NAME.
047400     MOVE ZERO TO CMT-CONST-COUNT.
047500     PERFORM 920-READ-CONSTITUENTS THRU 920-EXIT.
047600     PERFORM 825-LOAD-ONE-CONST THRU 825-EXIT
047700           UNTIL NOT MORE-CONSTS.
047800 820-EXIT.
047900     EXIT.
048000
048100 825-LOAD-ONE-CONST.
048200     ADD +1 TO CMT-CONST-COUNT.
048300     SET CMT-CONST-IDX TO CMT-CONST-COUNT.
048400     MOVE CFE-OIL-ID          TO CMT-OIL-ID (CMT-CONST-IDX).
048500     MOVE CFE-CONST-NAME      TO CMT-CONST-NAME (CMT-CONST-IDX).
048600     MOVE CFE-FRACTION        TO CMT-FRACTION (CMT-CONST-IDX).
048700     MOVE CFE-NOAEL-MG-KG-D   TO
048800          CMT-NOAEL-MG-KG-D (CMT-CONST-IDX).
048900     MOVE CFE-IFRA-LIMIT-PCT  TO
049000          CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX).
049100     MOVE CFE-CIR-LIMIT-PCT   TO
049200          CMT-CIR-LIMIT-PCT (CMT-CONST-IDX).
049300     MOVE CFE-PHOTOTOXIC-FLAG TO
049400          CMT-PHOTOTOXIC-FLAG (CMT-CONST-IDX).
049500     MOVE CFE-CMR-FLAG        TO CMT-CMR-FLAG (CMT-CONST-IDX).
049600     MOVE CFE-ADDITIONAL-UF   TO
049700          CMT-ADDITIONAL-UF (CMT-CONST-IDX).
049800     ADD +1 TO CONSTS-LOADED.
049900     PERFORM 920-READ-CONSTITUENTS THRU 920-EXIT.
050000 825-EXIT.
050100     EXIT.
050200
050300****** OILS AND CONSTITUENTS ARE BOTH SORTED BY OIL-ID, SO EACH
050400****** OIL'S RANGE IN THE CONSTITUENT TABLE CAN BE BRACKETED WITH
050500****** A SINGLE FORWARD-MOVING POINTER - WS-CONST-PTR NEVER GOES
050600****** BACKWARDS.
050700 840-LOAD-OIL-TABLE.
050800     MOVE "840-LOAD-OIL-TABLE" TO PARA-NAME.
050900     MOVE ZERO TO OMT-OIL-COUNT.
051000     MOVE +1 TO WS-CONST-PTR.
051100     PERFORM 900-READ-OILS THRU 900-EXIT.
051200     PERFORM 845-LOAD-ONE-OIL THRU 845-EXIT
051300           UNTIL NOT MORE-OILS.
051400 840-EXIT.
051500     EXIT.
051600
051700 845-LOAD-ONE-OIL.
051800     ADD +1 TO OMT-OIL-COUNT.
051900     SET OMT-OIL-IDX TO OMT-OIL-COUNT.
052000     MOVE OFE-OIL-ID             TO OMT-OIL-ID (OMT-OIL-IDX).
052100     MOVE OFE-OIL-NAME           TO OMT-OIL-NAME (OMT-OIL-IDX).
052200     MOVE OFE-DOM-FAMILY         TO OMT-DOM-FAMILY (OMT-OIL-IDX).
052300     MOVE OFE-DENSITY            TO OMT-DENSITY (OMT-OIL-IDX).
052400     MOVE OFE-DROP-WT-MG         TO OMT-DROP-WT-MG (OMT-OIL-IDX).
052500     MOVE OFE-DEFUROCOUM-FLAG    TO
052600          OMT-DEFUROCOUM-FLAG (OMT-OIL-IDX).
052700
052800     SET CMT-CONST-IDX TO WS-CONST-PTR.
052900     MOVE WS-CONST-PTR TO OMT-CONST-FIRST-IDX (OMT-OIL-IDX).
053000     PERFORM 850-ADVANCE-CONST-PTR THRU 850-EXIT
053100           UNTIL WS-CONST-PTR > CMT-CONST-COUNT
053200              OR CMT-OIL-ID (CMT-CONST-IDX) NOT = OMT-OIL-ID
053300                                                     (OMT-OIL-IDX).
053400     COMPUTE OMT-CONST-LAST-IDX (OMT-OIL-IDX) = WS-CONST-PTR - 1.
053500
053600     ADD +1 TO OILS-LOADED.
053700     PERFORM 900-READ-OILS THRU 900-EXIT.
053800 845-EXIT.
053900     EXIT.
054000
054100 850-ADVANCE-CONST-PTR.
054200     ADD +1 TO WS-CONST-PTR.
054300     SET CMT-CONST-IDX TO WS-CONST-PTR.
054400 850-EXIT.
054500     EXIT.
054600
054700 850-CLOSE-FILES.
054800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054900     CLOSE REQUESTS, OILS, CONSTITUENTS, FORMULAS,
055000           RESOLVD, DOSERR, SYSOUT.
055100 850-EXIT.
055200     EXIT.
055300
055400 900-READ-REQUESTS.
055500     READ REQUESTS INTO DOSAGE-REQUEST-REC
055600         AT END MOVE "N" TO MORE-REQUESTS-SW
055700         GO TO 900-EXIT
055800     END-READ.
055900     ADD +1 TO RECORDS-READ.
056000 900-EXIT.
056100     EXIT.
056200
056300 900-READ-OILS.
056400     READ OILS INTO OIL-FILE-ENTRY
056500         AT END MOVE "N" TO MORE-OILS-SW
056600         GO TO 900-EXIT
056700     END-READ.
056800 900-EXIT.
056900     EXIT.
057000
057100 920-READ-CONSTITUENTS.
057200     READ CONSTITUENTS INTO CONST-FILE-ENTRY
057300         AT END MOVE "N" TO MORE-CONSTS-SW
057400         GO TO 920-EXIT
057500     END-READ.
057600 920-EXIT.
057700     EXIT.
057800
057900 930-READ-FORMULAS.
058000     READ FORMULAS INTO FORMULA-ITEM-ENTRY
058100         AT END MOVE "N" TO MORE-FORMULAS-SW
058200         GO TO 930-EXIT
058300     END-READ.
058400 930-EXIT.
058500     EXIT.
058600
058700 999-CLEANUP.
058800     MOVE "999-CLEANUP" TO PARA-NAME.
058900     PERFORM 570-WRITE-RESOLVD-TRAILER THRU 570-EXIT.        REQ0503
059000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059100     DISPLAY "** REQUESTS READ     **" RECORDS-READ.
059200     DISPLAY "** REQUESTS RESOLVED **" RECORDS-RESOLVED.
059300     DISPLAY "** REQUESTS IN ERROR **" RECORDS-IN-ERROR.
059400     DISPLAY "** OILS LOADED       **" OILS-LOADED.
059500     DISPLAY "** CONSTITUENTS LOADED **" CONSTS-LOADED.
059600     DISPLAY "******** NORMAL END OF JOB DOSEDIT ********".
059700 999-EXIT.
059800     EXIT.
059900
060000 1000-ABEND-RTN.
060100     WRITE SYSOUT-REC FROM ABEND-REC.
060200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060300     DISPLAY "*** ABNORMAL END OF JOB-DOSEDIT ***" UPON CONSOLE.
060400     DIVIDE ZERO-VAL INTO ONE-VAL.
