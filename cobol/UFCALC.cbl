000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UFCALC.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/14/89.
000700 DATE-COMPILED. 04/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/14/89  RJ    INITIAL    WRITTEN FOR DOSCALC - BUILDS THE  *
001300*                              TOTAL UNCERTAINTY FACTOR FOR ONE  *
001400*                              REQUEST FROM THE AGE/PATHOLOGY/   *
001500*                              PHYSIOLOGICAL-STATE/DURATION/     *
001600*                              FAMILY FACTOR CHAIN.               *
001700*   10/03/90  RJ    REQ0098    G6PD FACTOR ADDED - HAD BEEN       *
001800*                              FOLDED INTO HEPATIC BY MISTAKE.    *
001900*   02/17/93  PDM   REQ0201    DURATION BREAK CHANGED FROM        *
002000*                              "DURATION-DAYS > 10" TO THE        *
002100*                              CORRECT ">14" PER THE SAFETY DESK. *
002200*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002300*                              FIELDS HELD HERE, SIGNED OFF.      *
002400*   06/04/03  KTW   REQ0405    UF-TOTAL WIDENED TO 9(9) TO HOLD   *
002500*                              THE WORST-CASE INFANT/G6PD/       *
002600*                              FUROCOUMARIN COMBINATION.          *
002700******************************************************************
002800* UF-CALC - STARTS FROM A BASE OF 100 AND MULTIPLIES ON EACH      *
002900* APPLICABLE MODIFIER IN TURN.  EVERY INTERMEDIATE FACTOR IS      *
003000* RETURNED TO THE CALLER (DOSCALC PRINTS THEM ON THE REPORT'S     *
003100* UF-TOTAL LINE FOR THE FORMULATOR TO CHECK THE WORK BY HAND).    *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-FACTOR            PIC 9(5)V99 COMP-3.
004800     05  FILLER                PIC X(01).
004900****** RAW BYTES OF THE WORK FACTOR - SAME ABEND-DUMP USE AS THE
005000****** REDEFINES BELOW ON UFC-UF-TOTAL.
005100 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005200     05  WS-FACTOR-RAW         PIC X(04).
005300     05  FILLER                PIC X(01).
005400
005500 LINKAGE SECTION.
005600 01  UF-CALC-REC.
005700     05  UFC-AGE-CATEGORY      PIC X(02).
005800     05  UFC-PATH-HEPATIC      PIC X(01).
005900     05  UFC-PATH-RENAL        PIC X(01).
006000     05  UFC-PATH-G6PD         PIC X(01).
006100     05  UFC-PHYS-STATE        PIC X(01).
006200     05  UFC-DURATION-DAYS     PIC 9(03).
006300     05  UFC-FAMILY-ADDL-UF    PIC 9V99.
006400     05  UFC-UF-AGE            PIC 9(5)V99 COMP-3.
006500     05  UFC-UF-PATH           PIC 9(5)V99 COMP-3.
006600     05  UFC-UF-PHYS           PIC 9(5)V99 COMP-3.
006700     05  UFC-UF-DURATION       PIC 9(5)V99 COMP-3.
006800     05  UFC-UF-FAMILY         PIC 9(5)V99 COMP-3.
006900     05  UFC-UF-TOTAL          PIC 9(9)V99 COMP-3.            REQ0405
007000****** THE AGE/PATH/PHYS GROUP VIEWED AS ONE FIELD - LETS A
007100****** FORMULATOR SCAN ONE INDIVIDUAL'S RISK PROFILE AT A GLANCE
007200****** INSTEAD OF FIVE SEPARATE FIELDS.
007300     05  UFC-RISK-PROFILE REDEFINES UFC-AGE-CATEGORY PIC X(06).
007400****** RAW BYTES OF THE FINAL FACTOR - KEPT FOR THE OLD ABEND
007500****** DUMP FORMATTER, WHICH READS PACKED FIELDS AS CHARACTER.
007600     05  UFC-UF-TOTAL-RAW REDEFINES UFC-UF-TOTAL PIC X(06).
007700
007800 01  RETURN-CD                 PIC 9(4) COMP.
007900
008000 PROCEDURE DIVISION USING UF-CALC-REC, RETURN-CD.
008100     PERFORM 100-APPLY-AGE-FACTOR THRU 100-EXIT.
008200     PERFORM 110-APPLY-PATH-FACTOR THRU 110-EXIT.
008300     PERFORM 120-APPLY-PHYS-FACTOR THRU 120-EXIT.
008400     PERFORM 140-APPLY-DURATION-FACTOR THRU 140-EXIT.
008500     PERFORM 150-APPLY-FAMILY-FACTOR THRU 150-EXIT.
008600
008700     COMPUTE UFC-UF-TOTAL ROUNDED =
008800             100 * UFC-UF-AGE * UFC-UF-PATH * UFC-UF-PHYS
008900                 * UFC-UF-DURATION * UFC-UF-FAMILY.
009000
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-APPLY-AGE-FACTOR.
009500     MOVE 1 TO UFC-UF-AGE.
009600     IF UFC-AGE-CATEGORY = "IN"
009700         MOVE 10 TO UFC-UF-AGE
009800     ELSE
009900       IF UFC-AGE-CATEGORY = "C2" OR "C6"
010000           MOVE 3 TO UFC-UF-AGE
010100       ELSE
010200         IF UFC-AGE-CATEGORY = "EL"
010300             MOVE 2 TO UFC-UF-AGE.
010400 100-EXIT.
010500     EXIT.
010600
010700 110-APPLY-PATH-FACTOR.
010800     MOVE 1 TO UFC-UF-PATH.
010900     IF UFC-PATH-HEPATIC = "Y"
011000         COMPUTE UFC-UF-PATH = UFC-UF-PATH * 3.
011100     IF UFC-PATH-RENAL = "Y"
011200         COMPUTE UFC-UF-PATH = UFC-UF-PATH * 2.
011300     IF UFC-PATH-G6PD = "Y"                                    REQ0098
011400         COMPUTE UFC-UF-PATH = UFC-UF-PATH * 5.
011500 110-EXIT.
011600     EXIT.
011700
011800 120-APPLY-PHYS-FACTOR.
011900     MOVE 1 TO UFC-UF-PHYS.
012000     IF UFC-PHYS-STATE = "P" OR "B"
012100         MOVE 3 TO UFC-UF-PHYS.
012200 120-EXIT.
012300     EXIT.
012400
012500 140-APPLY-DURATION-FACTOR.
012600     MOVE 1 TO UFC-UF-DURATION.
012700     IF UFC-DURATION-DAYS > 14                                 REQ0201
012800         MOVE 1.5 TO UFC-UF-DURATION.
012900 140-EXIT.
013000     EXIT.
013100
013200 150-APPLY-FAMILY-FACTOR.
013300     MOVE 1 TO UFC-UF-FAMILY.
013400     IF UFC-FAMILY-ADDL-UF > 0
013500         MOVE UFC-FAMILY-ADDL-UF TO UFC-UF-FAMILY.
013600 150-EXIT.
013700     EXIT.
