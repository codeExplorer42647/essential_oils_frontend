000100******************************************************************
000200* OILCNST - ESSENTIAL OIL MASTER TABLE AND CONSTITUENT TABLE     *
000300* LOADED ONCE AT THE TOP OF DOSEDIT FROM THE OILS AND            *
000400* CONSTITUENTS FILES (CONSTITUENTS FILE COMES IN SORTED BY       *
000500* OIL-ID, SO EACH OIL'S ROWS SIT TOGETHER - OMT-CONST-FIRST-IDX  *
000600* AND OMT-CONST-LAST-IDX BRACKET THEM IN CONST-MASTER-TABLE).    *
000700* MERGED-OIL-REC IS THE ONE-OIL-PLUS-ITS-CONSTITUENTS SHAPE      *
000800* PASSED ON TO DOSCALC'S CALL CHAIN, WHETHER IT CAME FROM A      *
000900* SINGLE OIL OR WAS BUILT BY MRGOILS OUT OF A FORMULA.           *
001000* REPLACES THE OLD PATMSTR LAYOUT FOR THIS APPLICATION.          *
001100******************************************************************
001200 01  OIL-FILE-ENTRY.
001300     05  OFE-OIL-ID                  PIC X(08).
001400     05  OFE-OIL-NAME                PIC X(30).
001500     05  OFE-DOM-FAMILY              PIC X(02).
001600     05  OFE-DENSITY                 PIC 9V999.
001700     05  OFE-DROP-WT-MG              PIC 99V99.
001800     05  OFE-DEFUROCOUM-FLAG         PIC X(01).
001900     05  FILLER                      PIC X(11).
002000****** OIL ID AND NAME READ AS ONE FIELD FOR THE LOAD-STEP
002100****** DUPLICATE-KEY MESSAGE - SAVES A STRING STATEMENT.
002200 01  OIL-FILE-ENTRY-KEY REDEFINES OIL-FILE-ENTRY.
002300     05  OFEK-ID-AND-NAME            PIC X(38).
002400     05  FILLER                      PIC X(22).
002500
002600 01  CONST-FILE-ENTRY.
002700     05  CFE-OIL-ID                  PIC X(08).
002800     05  CFE-CONST-NAME              PIC X(25).
002900     05  CFE-FRACTION                PIC V9(6).
003000     05  CFE-NOAEL-MG-KG-D           PIC 9(4)V99.
003100     05  CFE-IFRA-LIMIT-PCT          PIC 99V9(4).
003200     05  CFE-CIR-LIMIT-PCT           PIC 99V9(4).
003300     05  CFE-PHOTOTOXIC-FLAG         PIC X(01).
003400     05  CFE-CMR-FLAG                PIC X(01).
003500     05  CFE-ADDITIONAL-UF           PIC 9V99.
003600     05  FILLER                      PIC X(08).
003700
003800 01  OIL-MASTER-TABLE.
003900     05  OMT-OIL-COUNT               PIC 9(4) COMP.
004000     05  OMT-OIL-ROW OCCURS 300 TIMES
004100             INDEXED BY OMT-OIL-IDX
004200             ASCENDING KEY IS OMT-OIL-ID.
004300         10  OMT-OIL-ID              PIC X(08).
004400         10  OMT-OIL-NAME            PIC X(30).
004500         10  OMT-DOM-FAMILY          PIC X(02).
004600         10  OMT-DENSITY             PIC 9V999.
004700         10  OMT-DROP-WT-MG          PIC 99V99.
004800         10  OMT-DEFUROCOUM-FLAG     PIC X(01).
004900         10  OMT-CONST-FIRST-IDX     PIC 9(4) COMP.
005000         10  OMT-CONST-LAST-IDX      PIC 9(4) COMP.
005100         10  FILLER                  PIC X(01).
005200
005300 01  CONST-MASTER-TABLE.
005400     05  CMT-CONST-COUNT             PIC 9(4) COMP.
005500     05  CMT-CONST-ROW OCCURS 3000 TIMES
005600             INDEXED BY CMT-CONST-IDX.
005700         10  CMT-OIL-ID              PIC X(08).
005800         10  CMT-CONST-NAME          PIC X(25).
005900         10  CMT-FRACTION            PIC V9(6).
006000         10  CMT-NOAEL-MG-KG-D       PIC 9(4)V99.
006100         10  CMT-IFRA-LIMIT-PCT      PIC 99V9(4).
006200         10  CMT-CIR-LIMIT-PCT       PIC 99V9(4).
006300         10  CMT-PHOTOTOXIC-FLAG     PIC X(01).
006400         10  CMT-CMR-FLAG            PIC X(01).
006500         10  CMT-ADDITIONAL-UF       PIC 9V99.
006600         10  FILLER                  PIC X(01).
006700
006800 01  MERGED-OIL-REC.
006900     05  MOR-OIL-ID                  PIC X(08).
007000     05  MOR-OIL-NAME                PIC X(30).
007100     05  MOR-DOM-FAMILY              PIC X(02).
007200     05  MOR-DENSITY                 PIC 9V999.
007300     05  MOR-DROP-WT-MG              PIC 99V99.
007400     05  MOR-DEFUROCOUM-FLAG         PIC X(01).
007500     05  MOR-CONST-COUNT             PIC 9(3) COMP.
007600     05  MOR-CONST-ROW OCCURS 60 TIMES
007700             INDEXED BY MOR-CONST-IDX.
007800         10  MOR-CONST-NAME          PIC X(25).
007900         10  MOR-FRACTION            PIC V9(6).
008000         10  MOR-NOAEL-MG-KG-D       PIC 9(4)V99.
008100         10  MOR-IFRA-LIMIT-PCT      PIC 99V9(4).
008200         10  MOR-CIR-LIMIT-PCT       PIC 99V9(4).
008300         10  MOR-PHOTOTOXIC-FLAG     PIC X(01).
008400         10  MOR-CMR-FLAG            PIC X(01).
008500         10  MOR-ADDITIONAL-UF       PIC 9V99.
008600     05  FILLER                      PIC X(01).
