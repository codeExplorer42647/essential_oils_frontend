000100******************************************************************
000200* ABENDWS - SHOP-STANDARD ABEND / SYSOUT TRAP RECORD.            *
000300* EVERY DOSAGE-SAFETY BATCH PROGRAM COPIES THIS AND WRITES IT TO *
000400* ITS SYSOUT FILE BEFORE FALLING INTO ITS 1000-ABEND-RTN.        *
000500* REPLACES THE OLD ABENDREC LAYOUT FOR THIS APPLICATION.         *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                      PIC X(01) VALUE SPACE.
000900     05  ABEND-REASON                PIC X(40).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  EXPECTED-VAL                PIC X(15).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  ACTUAL-VAL                  PIC X(15).
001400****** EXPECTED/ACTUAL AS ONE FIELD FOR A SINGLE SYSOUT MOVE
001500****** WHEN PARA-NAME ALREADY SAYS WHICH PARAGRAPH IS REPORTING.
001600     05  EXPECTED-AND-ACTUAL REDEFINES EXPECTED-VAL PIC X(31).
001700     05  FILLER                      PIC X(57) VALUE SPACES.
001800
001900 77  PARA-NAME                       PIC X(30) VALUE SPACES.
002000 77  ZERO-VAL                        PIC 9 VALUE ZERO.
002100 77  ONE-VAL                         PIC 9 VALUE 1.
