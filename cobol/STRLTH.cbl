000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/11/89  RJ    INITIAL    WRITTEN FOR DOSLIST - RETURNS THE*
001300*                              TRIMMED LENGTH OF AN OIL OR       *
001400*                              CONSTITUENT NAME FOR THE PRINT    *
001500*                              LINE SPACING LOGIC.                *
001600*   09/02/91  RJ    REQ0114    CONST-NAME WIDENED TO 25, CALLER  *
001700*                              NOW PADS TEXT1 TO 255 BEFORE CALL.*
001800*   06/19/94  PDM   REQ0247    NO LOGIC CHANGE - RECOMPILED      *
001900*                              UNDER NEW INSTALLATION ID.        *
002000*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - PROGRAM  *
002100*                              HOLDS NO DATE FIELDS, NO CHANGE   *
002200*                              REQUIRED, SIGNED OFF.             *
002300*   02/08/02  KTW   REQ0381    RECOMPILED, NO SOURCE CHANGE.     *
002400*   03/30/09  KTW   REQ0502    REVERSE() INTRINSIC PULLED OUT -   *
002500*                              SHOP STANDARD NOW FORBIDS THE NEW  *
002600*                              INTRINSIC FUNCTIONS ON THIS        *
002700*                              COMPILER RELEASE.  REPLACED WITH   *
002800*                              A BYTE-AT-A-TIME TABLE WALK.        *
002900******************************************************************
003000* RETURNS THE NON-BLANK LENGTH OF A NAME FIELD (OIL-NAME OR      *
003100* CONST-NAME) SO DOSLIST CAN SPACE THE PRINTED CONSTITUENT LINES *
003200* WITHOUT A TRAILING RUN OF BLANKS.  CALLER PASSES THE FIELD     *
003300* PADDED OUT TO 255 BYTES AND ADDS THE RESULT TO ITS OWN RUNNING *
003400* COLUMN POSITION - RETURN-LTH IS NOT RESET BY THIS PROGRAM.     *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05 L                 PIC S9(4) COMP.
005100     05 TEMP-TXT           PIC X(254).
005200     05 FILLER             PIC X(01).
005300****** REVERSED TEXT SEEN AS A TABLE OF SINGLE BYTES - LETS A
005400****** FUTURE RULE WALK BACK FROM THE END ONE CHARACTER AT A TIME
005500****** INSTEAD OF SUBSTRING-ING TEMP-TXT OVER AND OVER.
005600 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
005700     05  TEMP-TXT-TBL OCCURS 257 TIMES PIC X(01).
005800
005900 LINKAGE SECTION.
006000 01  TEXT1                 PIC X(255).
006100****** FIRST 25 BYTES OF THE CALLER'S FIELD - LETS AN ABEND DUMP
006200****** IDENTIFY WHICH NAME WAS BEING TRIMMED WITHOUT THE FULL 255.
006300 01  TEXT1-LEAD REDEFINES TEXT1.
006400     05  TXL-LEAD-BYTES    PIC X(25).              REQ0114
006500     05  FILLER            PIC X(230).
006600 01  TEXT1-TBL REDEFINES TEXT1.
006700     05  TXT-BYTE          OCCURS 255 TIMES PIC X(01).
006800 01  RETURN-LTH            PIC S9(4).
006900****** RETURN-LTH SEEN AS TWO DISPLAY DIGITS - THE OLD HAND      *
007000****** TRACE ROUTINE READ IT THIS WAY BEFORE THE PROGRAM HAD A   *
007100****** BINARY RETURN CODE.                                      *
007200 01  RETURN-LTH-DISP REDEFINES RETURN-LTH PIC S9(04).
007300
007400 77  WS-REV-SUB             PIC 9(3) COMP.
007500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007600 000-TRIM-NAME.
007700     MOVE 0 TO L.
007800     PERFORM 050-REVERSE-ONE-BYTE THRU 050-EXIT
007900           VARYING WS-REV-SUB FROM 1 BY 1
008000           UNTIL WS-REV-SUB > 254.
008100     INSPECT TEMP-TXT
008200               REPLACING ALL LOW-VALUES BY SPACES.
008300     INSPECT TEMP-TXT
008400                    TALLYING L FOR LEADING SPACES.
008500     COMPUTE L  = LENGTH OF TEXT1 - L.
008600     ADD L TO RETURN-LTH.
008700     GOBACK.
008800
008900 050-REVERSE-ONE-BYTE.                                         REQ0502
009000****** BYTE (256 - SUB) OF TEXT1 INTO BYTE SUB OF TEMP-TXT - THE
009100****** SAME RIGHTMOST-BYTE-DROPPED TRUNCATION THE OLD REVERSE()
009200****** INTRINSIC GAVE US WHEN ITS 255-BYTE RESULT WAS MOVED INTO
009300****** THE 254-BYTE TEMP-TXT.
009400     MOVE TXT-BYTE (256 - WS-REV-SUB)
009500          TO TEMP-TXT-TBL (WS-REV-SUB + 2).
009600 050-EXIT.
009700     EXIT.
