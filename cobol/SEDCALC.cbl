000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEDCALC.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/18/89  RJ    INITIAL    WRITTEN FOR DOSCALC - SYSTEMIC    *
001300*                              EXPOSURE DOSE, ONE BRANCH FOR      *
001400*                              TOPICAL/ORAL AND ONE FOR           *
001500*                              INHALATION.                        *
001600*   09/30/91  RJ    REQ0132    INHALATION BRANCH ADDED - AIR      *
001700*                              CONCENTRATION WAS BEING PASSED IN *
001800*                              FROM DOSCALC BEFORE THIS RELEASE. *
001900*   03/11/95  PDM   REQ0266    VENT-VOL-PER-DAY PULLED OUT TO A  *
002000*                              77-LEVEL CONSTANT - HAD BEEN       *
002100*                              LITERAL 19.0 INLINE THREE TIMES.  *
002200*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002300*                              FIELDS HELD HERE, SIGNED OFF.      *
002400*   07/06/02  KTW   REQ0390    210-COMPUTE-AIR-CONC GUARDS ADDED *
002500*                              FOR ZERO ROOM-VOLUME/EXPOSURE-MIN/*
002600*                              DROP-WEIGHT - WAS ABENDING 0C7.   *
002700*   03/30/09  KTW   REQ0502    FUNCTION EXP PULLED OUT PER THE   *
002800*                              SHOP STANDARD AGAINST INTRINSIC   *
002900*                              FUNCTIONS - REPLACED WITH THE     *
003000*                              16-SQUARING LIMIT-DEFINITION       *
003100*                              APPROXIMATION IN 220-SQUARE-EXP-   *
003200*                              TERM.                              *
003300******************************************************************
003400* SED-CALC - SYSTEMIC EXPOSURE DOSE FOR ONE CONSTITUENT AT A      *
003500* GIVEN CONCENTRATION.  TOPICAL AND ORAL SHARE ONE FORMULA;       *
003600* INHALATION FIRST WORKS OUT THE AVERAGE ROOM AIR CONCENTRATION   *
003700* (210-COMPUTE-AIR-CONC, THE EXPONENTIAL AIR-EXCHANGE DECAY        *
003800* MODEL) AND THEN APPLIES THE VENTILATION-VOLUME FORM OF SED.     *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-MASS-EVAP-MG       PIC 9(7)V999 COMP-3.
005500     05  WS-T-HOURS             PIC 9(3)V999 COMP-3.
005600     05  WS-ACH-T               PIC 9(3)V9(6) COMP-3.
005700     05  WS-E-POWER             PIC 9V9(6) COMP-3.
005800     05  WS-DECAY-TERM          PIC 9V9(6) COMP-3.
005900     05  FILLER                 PIC X(01).
006000****** THE THREE AIR-DECAY WORK FIELDS VIEWED AS ONE STRING -
006100****** ABEND-DUMP AID FOR THE REQ0390 ZERO-DIVIDE GUARDS.
006200 01  WS-DECAY-WORK-RAW REDEFINES MISC-FIELDS PIC X(24).
006300
006400 77  VENT-VOL-PER-DAY          PIC 9(2)V9 VALUE 19.0.
006500 77  WS-EXP-SUB                PIC 9(02) COMP.
006600
006700 LINKAGE SECTION.
006800 01  SED-CALC-REC.
006900     05  SDC-CALC-TYPE-SW       PIC X(01).
007000         88 SDC-TOPICAL-OR-ORAL     VALUE "T" "O".
007100         88 SDC-INHALATION          VALUE "I".
007200     05  SDC-DAILY-AMOUNT-MG    PIC 9(7)V99.
007300     05  SDC-CONCENTRATION      PIC V9(6).
007400     05  SDC-FRACTION           PIC V9(6).
007500     05  SDC-BIOAVAILABILITY    PIC 9V99.
007600     05  SDC-BODY-WEIGHT-KG     PIC 9(3)V99.
007700     05  SDC-ROOM-VOLUME-M3     PIC 9(4)V9.
007800     05  SDC-EXPOSURE-MIN       PIC 9(4)V9.
007900     05  SDC-AIR-CHANGE-RATE    PIC 9V99.
008000     05  SDC-EVAPORATION-RATE   PIC V999.
008100     05  SDC-DROP-WEIGHT-MG     PIC 99V99.
008200     05  SDC-AIR-CONC           PIC 9(7)V999 COMP-3.
008300****** RAW BYTES OF THE AIR CONCENTRATION - ABEND-DUMP AID.
008400     05  SDC-AIR-CONC-RAW REDEFINES SDC-AIR-CONC PIC X(06).
008500     05  SDC-SED                PIC 9(7)V999 COMP-3.
008600****** RAW BYTES OF THE FINAL SED - ABEND-DUMP AID.
008700     05  SDC-SED-RAW REDEFINES SDC-SED PIC X(06).
008800
008900 01  RETURN-CD                  PIC 9(4) COMP.
009000
009100 PROCEDURE DIVISION USING SED-CALC-REC, RETURN-CD.
009200     IF SDC-TOPICAL-OR-ORAL
009300         PERFORM 100-CALC-TOPICAL-ORAL-SED THRU 100-EXIT
009400     ELSE IF SDC-INHALATION                                      REQ0132
009500*** INHALATION ADDED FOR REQ0132 - AIR CONC COMPUTED IN-LINE
009600         PERFORM 200-CALC-INHALATION-SED THRU 200-EXIT.
009700
009800     MOVE ZERO TO RETURN-CD.
009900     GOBACK.
010000
010100 100-CALC-TOPICAL-ORAL-SED.
010200     IF SDC-BODY-WEIGHT-KG = ZERO
010300         MOVE ZERO TO SDC-SED
010400         GO TO 100-EXIT.
010500
010600     COMPUTE SDC-SED ROUNDED =
010700           (SDC-DAILY-AMOUNT-MG * SDC-CONCENTRATION *
010800            SDC-FRACTION * SDC-BIOAVAILABILITY)
010900           / SDC-BODY-WEIGHT-KG.
011000 100-EXIT.
011100     EXIT.
011200
011300 200-CALC-INHALATION-SED.
011400     PERFORM 210-COMPUTE-AIR-CONC THRU 210-EXIT.
011500
011600     IF SDC-BODY-WEIGHT-KG = ZERO
011700         MOVE ZERO TO SDC-SED
011800         GO TO 200-EXIT.
011900
012000     COMPUTE SDC-SED ROUNDED =
012100           (SDC-AIR-CONC * VENT-VOL-PER-DAY * SDC-BIOAVAILABILITY)
012200           / SDC-BODY-WEIGHT-KG.
012300 200-EXIT.
012400     EXIT.
012500
012600***************************************************************
012700* 210-COMPUTE-AIR-CONC - THE INHAL-AIR-CONC MODEL.  DAILY-AMOUNT
012800* IS IN DROPS FOR THIS ROUTE, NOT MG - THE CALLER DOES NOT
012900* CONVERT IT BEFORE PASSING IT IN.
013000***************************************************************
013100 210-COMPUTE-AIR-CONC.
013200     MOVE ZERO TO SDC-AIR-CONC.
013300     IF SDC-ROOM-VOLUME-M3 = ZERO
013400        OR SDC-EXPOSURE-MIN = ZERO
013500        OR SDC-DROP-WEIGHT-MG = ZERO
013600         GO TO 210-EXIT.
013700
013800     COMPUTE WS-MASS-EVAP-MG ROUNDED =
013900           SDC-DAILY-AMOUNT-MG * SDC-DROP-WEIGHT-MG
014000                * SDC-EVAPORATION-RATE.
014100
014200     COMPUTE WS-T-HOURS ROUNDED = SDC-EXPOSURE-MIN / 60.
014300
014400     IF SDC-AIR-CHANGE-RATE > ZERO AND WS-T-HOURS > ZERO
014500         COMPUTE WS-ACH-T ROUNDED =
014600               SDC-AIR-CHANGE-RATE * WS-T-HOURS
014700         COMPUTE WS-E-POWER ROUNDED = 1 - (WS-ACH-T / 65536)     REQ0502
014800         PERFORM 220-SQUARE-EXP-TERM THRU 220-EXIT               REQ0502
014900               VARYING WS-EXP-SUB FROM 1 BY 1                    REQ0502
015000               UNTIL WS-EXP-SUB > 16                             REQ0502
015100         COMPUTE WS-DECAY-TERM ROUNDED =
015200               (1 - WS-E-POWER) / WS-ACH-T
015300         COMPUTE SDC-AIR-CONC ROUNDED =
015400               (WS-MASS-EVAP-MG / SDC-ROOM-VOLUME-M3)
015500                    * WS-DECAY-TERM
015600     ELSE
015700         COMPUTE SDC-AIR-CONC ROUNDED =
015800               WS-MASS-EVAP-MG / SDC-ROOM-VOLUME-M3.
015900
016000     IF SDC-AIR-CONC < ZERO
016100         MOVE ZERO TO SDC-AIR-CONC.
016200 210-EXIT.
016300     EXIT.
016400
016500 220-SQUARE-EXP-TERM.                                           REQ0502
016600****** SIXTEEN SQUARINGS OF (1 - X/65536) APPROXIMATES E**(-X) -
016700****** THE LIMIT DEFINITION OF THE EXPONENTIAL, NO FACTORIALS OR
016800****** ALTERNATING SERIES TO OVERFLOW A COMP-3 FIELD ON A BAD DAY.
016900     COMPUTE WS-E-POWER ROUNDED = WS-E-POWER * WS-E-POWER.
017000 220-EXIT.
017100     EXIT.
