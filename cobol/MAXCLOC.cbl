000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MAXCLOC.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/23/89.
000700 DATE-COMPILED. 04/23/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/23/89  RJ    INITIAL    WRITTEN FOR DOSCALC - SCANS THE   *
001300*                              RESOLVED OIL'S CONSTITUENT TABLE  *
001400*                              FOR THE TIGHTEST IFRA/CIR LOCAL   *
001500*                              CONCENTRATION CEILING.            *
001600*   02/11/94  PDM   REQ0251    REFLOOK FALLBACK ADDED FOR ROWS   *
001700*                              CARRYING A ZERO IFRA OR CIR       *
001800*                              LIMIT - HAD BEEN SKIPPING THEM.   *
001900*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002000*                              FIELDS HELD HERE, SIGNED OFF.      *
002100*   04/06/09  KTW   REQ0503    REVIEWED AGAINST DOSCALC'S NEW      *
002200*                              MCS-NO-RATEABLE ERROR ROUTING -      *
002300*                              MCL-NO-LIMIT-FLAG ALREADY COVERS    *
002400*                              THE LOCAL-SIDE ANALOG, NO CHANGE     *
002500*                              NEEDED HERE.                        *
002600******************************************************************
002700* MAX-CONC-LOCAL - FOR EACH CONSTITUENT WITH A FRACTION, LOOK UP  *
002800* ITS OWN IFRA/CIR LIMIT OR FALL BACK TO REFLOOK; CANDIDATE =     *
002900* (LIMIT-PCT / 100) / FRACTION.  SMALLEST CANDIDATE OVER ALL      *
003000* ROWS AND BOTH TABLES IS THE LOCAL CEILING.  NO CANDIDATE AT     *
003100* ALL MEANS "NO LIMIT" - MCL-NO-LIMIT-FLAG TELLS THE CALLER SO.   *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  WS-REFLOOK-REC.
004800         10  WSR-CONST-NAME     PIC X(25).
004900         10  WSR-NOAEL          PIC 9(4)V99 COMP-3.
005000         10  WSR-IFRA-LIMIT     PIC 99V9(4) COMP-3.
005100         10  WSR-CIR-LIMIT      PIC 99V9(4) COMP-3.
005200         10  WSR-FOUND-FLAG     PIC X(01).
005300             88 WSR-FOUND          VALUE "Y".
005400****** REFLOOK'S ANSWER READ AS ONE RAW FIELD - ABEND-DUMP AID.
005500     05  WS-REFLOOK-REC-RAW REDEFINES WS-REFLOOK-REC PIC X(34).
005600     05  WS-SQLCODE-OUT         PIC S9(9) COMP-5.
005700     05  WS-IFRA-LIMIT-EFF      PIC 99V9(4) COMP-3.
005800     05  WS-CIR-LIMIT-EFF       PIC 99V9(4) COMP-3.
005900     05  WS-CANDIDATE           PIC 9(7)V999 COMP-3.
006000****** RAW BYTES OF THE CANDIDATE CEILING - ABEND-DUMP AID.
006100     05  WS-CANDIDATE-RAW REDEFINES WS-CANDIDATE PIC X(06).
006200     05  FILLER                 PIC X(01).
006300
006400 LINKAGE SECTION.
006500 01  MAXCLOC-REC.
006600     05  MCL-CONST-COUNT          PIC 9(3) COMP.
006700     05  MCL-CONST-ROW OCCURS 60 TIMES
006800             INDEXED BY MCL-CONST-IDX.
006900         10  MCL-CONST-NAME       PIC X(25).
007000         10  MCL-FRACTION         PIC V9(6).
007100         10  MCL-IFRA-LIMIT-PCT   PIC 99V9(4).
007200         10  MCL-CIR-LIMIT-PCT    PIC 99V9(4).
007300     05  MCL-CEILING              PIC 9(7)V999 COMP-3.
007400****** RAW BYTES OF THE RETURNED CEILING - ABEND-DUMP AID.
007500     05  MCL-CEILING-RAW REDEFINES MCL-CEILING PIC X(06).
007600     05  MCL-LIMITING-CONST       PIC X(25).
007700     05  MCL-NO-LIMIT-FLAG        PIC X(01).
007800         88 MCL-NO-LIMIT              VALUE "Y".
007900
008000 01  RETURN-CD                    PIC 9(4) COMP.
008100
008200 PROCEDURE DIVISION USING MAXCLOC-REC, RETURN-CD.
008300     MOVE "Y" TO MCL-NO-LIMIT-FLAG.
008400     MOVE SPACES TO MCL-LIMITING-CONST.
008500     MOVE ZERO TO MCL-CEILING.
008600
008700     IF MCL-CONST-COUNT > ZERO
008800         PERFORM 200-SCAN-CONSTITUENTS THRU 200-EXIT
008900               VARYING MCL-CONST-IDX FROM 1 BY 1
009000               UNTIL MCL-CONST-IDX > MCL-CONST-COUNT.
009100
009200     MOVE ZERO TO RETURN-CD.
009300     GOBACK.
009400
009500 200-SCAN-CONSTITUENTS.
009600     IF MCL-FRACTION (MCL-CONST-IDX) = ZERO
009700         GO TO 200-EXIT.
009800
009900     PERFORM 220-RESOLVE-LOCAL-LIMITS THRU 220-EXIT.
010000
010100     IF WS-IFRA-LIMIT-EFF > ZERO
010200         COMPUTE WS-CANDIDATE ROUNDED =
010300               (WS-IFRA-LIMIT-EFF / 100) /
010400                    MCL-FRACTION (MCL-CONST-IDX)
010500         PERFORM 240-APPLY-CANDIDATE THRU 240-EXIT.
010600
010700     IF WS-CIR-LIMIT-EFF > ZERO
010800         COMPUTE WS-CANDIDATE ROUNDED =
010900               (WS-CIR-LIMIT-EFF / 100) /
011000                    MCL-FRACTION (MCL-CONST-IDX)
011100         PERFORM 240-APPLY-CANDIDATE THRU 240-EXIT.
011200 200-EXIT.
011300     EXIT.
011400
011500 220-RESOLVE-LOCAL-LIMITS.                                      REQ0251
011600     MOVE MCL-IFRA-LIMIT-PCT (MCL-CONST-IDX) TO WS-IFRA-LIMIT-EFF.
011700     MOVE MCL-CIR-LIMIT-PCT (MCL-CONST-IDX) TO WS-CIR-LIMIT-EFF.
011800
011900     IF WS-IFRA-LIMIT-EFF > ZERO AND WS-CIR-LIMIT-EFF > ZERO
012000         GO TO 220-EXIT.
012100
012200     MOVE SPACES TO WS-REFLOOK-REC.
012300     MOVE MCL-CONST-NAME (MCL-CONST-IDX) TO WSR-CONST-NAME.
012400     CALL "REFLOOK" USING WS-REFLOOK-REC, WS-SQLCODE-OUT.
012500
012600     IF NOT WSR-FOUND
012700         GO TO 220-EXIT.
012800
012900     IF WS-IFRA-LIMIT-EFF = ZERO
013000         MOVE WSR-IFRA-LIMIT TO WS-IFRA-LIMIT-EFF.
013100     IF WS-CIR-LIMIT-EFF = ZERO
013200         MOVE WSR-CIR-LIMIT TO WS-CIR-LIMIT-EFF.
013300 220-EXIT.
013400     EXIT.
013500
013600 240-APPLY-CANDIDATE.
013700     IF MCL-NO-LIMIT OR WS-CANDIDATE < MCL-CEILING
013800         MOVE WS-CANDIDATE TO MCL-CEILING
013900         MOVE MCL-CONST-NAME (MCL-CONST-IDX) TO MCL-LIMITING-CONST
014000         MOVE "N" TO MCL-NO-LIMIT-FLAG.
014100 240-EXIT.
014200     EXIT.
