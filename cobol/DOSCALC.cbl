000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOSCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 03/05/90.
000700 DATE-COMPILED. 03/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   03/05/90  JS    INITIAL    WRITTEN AS STEP 2 OF THE DOSAGE   *
001300*                              SAFETY BATCH - CONTRAINDICATIONS, *
001400*                              CEILINGS, FINAL DOSE AND THE      *
001500*                              PER-CONSTITUENT BUDGET ANALYSIS.  *
001600*   02/18/92  RJ    REQ0140    DURATION CAP OF 7 DAYS ADDED FOR   *
001700*                              CHILDREN 2-12 AND ANY PATHOLOGY -  *
001800*                              WAS ALWAYS HANDING OUT THE FAMILY  *
001900*                              DEFAULT EVEN WHEN A CAP APPLIED.   *
002000*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002100*                              FIELDS HELD HERE, SIGNED OFF.      *
002200*   07/09/04  KTW   REQ0446    SED-AEL-RATIO ON THE REPORT NOW    *
002300*                              TAKES THE HIGHEST RATIO SEEN IN    *
002400*                              THE PER-CONSTITUENT PASS, NOT JUST *
002500*                              THE FIRST CONSTITUENT ON THE OIL.  *
002600*   04/06/09  KTW   REQ0503    270-PICK-MAX-CONCENTRATION WAS      *
002700*                              DEFERRING TO THE LOCAL CEILING      *
002800*                              WHENEVER NO CONSTITUENT COULD BE    *
002900*                              RATED SYSTEMICALLY - AUDIT CALLED   *
003000*                              THIS OUT AS A RATING ERROR, NOT A   *
003100*                              FALLBACK.  NOW FLAGS THE RECORD     *
003200*                              AND ROUTES IT TO DOSERR INSTEAD.    *
003300*                              ALSO ADDED CLD-LIMITING-CONSTITUENT *
003400*                              TO CALCD SO THE LIMITING NAME NO    *
003500*                              LONGER HAS TO BE CRAMMED INTO THE   *
003600*                              LIMITING-FACTOR LABEL ITSELF.  ALSO *
003700*                              PICKS UP DOSEDIT'S ERROR COUNT OFF  *
003800*                              THE RESOLVD TRAILER AND PASSES THE  *
003900*                              COMBINED COUNT ON TO DOSLIST VIA A  *
004000*                              TRAILER OF ITS OWN ON CALCD.        *
004100*                              ALSO ADDED A RAW-BYTES REDEFINES ON *
004200*                              WS-MAX-CONCENTRATION AND MCS-       *
004300*                              CEILING SO AN ABEND DUMP SHOWS THE   *
004400*                              PACKED FIELDS WITHOUT A CALCULATOR.  *
004500*   08/10/26  KTW   REQ0521    CALCD WAS SHORT THREE REPORT FIELDS  *
004600*                              - SAFETY-FACTOR, MIN-DOSE-MG AND UF- *
004700*                              TOTAL - ADDED TO CALCD AND POPULATED *
004800*                              HERE, AND WIRED ON OUT THROUGH       *
004900*                              DOSLIST.  ALSO FIXED SED-AEL-RATIO - *
005000*                              IT WAS TAKING THE HIGHEST RATIO SEEN *
005100*                              ACROSS ALL CONSTITUENTS (REQ0446),   *
005200*                              NOT THE RATIO OF THE ONE CONSTITUENT *
005300*                              THAT ACTUALLY SET THE CEILING.  NOW  *
005400*                              LOOKS UP CLD-LIMITING-CONSTITUENT IN *
005500*                              THE DETAIL TABLE INSTEAD OF TRACKING *
005600*                              A RUNNING MAX.  DROPPED WS-MAX-RATIO *
005700*                              AND ITS REDEFINES, REPLACED THE      *
005800*                              ABEND-DUMP AID WITH ONE ON UFCALC'S   *
005900*                              UF-TOTAL.                            *
006000******************************************************************
006100* DOSCALC - FOR EACH RESOLVED REQUEST: RUNS CONTRA-CHECK FIRST -  *
006200* AN ABSOLUTE CONTRAINDICATION ZEROES THE RECOMMENDATION AND      *
006300* SKIPS STRAIGHT TO THE NEXT REQUEST.  OTHERWISE TAKES THE        *
006400* SMALLER OF THE SYSTEMIC AND LOCAL CEILINGS (TIES GO TO          *
006500* SYSTEMIC), HALVES IT FOR THE FINAL RECOMMENDATION, RESOLVES THE *
006600* FAMILY'S MAX DURATION (CAPPED AT 7 DAYS FOR A CHILD OR ANY      *
006700* PATHOLOGY), WALKS EVERY CONSTITUENT WITH A NON-ZERO FRACTION    *
006800* FOR ITS SED/AEL BUDGET, AND RUNS THE VARIABILITY ESTIMATE.      *
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT RESOLVD
008500     ASSIGN TO UT-S-RESOLVD
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT CALCD
009000     ASSIGN TO UT-S-CALCD
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT DOSERR
009500     ASSIGN TO UT-S-DOSERR
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900 FD  RESOLVD
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 3390 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RESOLVD-FILE-REC.
011500
011600 FD  CALCD
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 4424 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CALCD-FILE-REC.
012200
012300****** RESOLVED REQUESTS WHOSE CONSTITUENT TABLE HAD NOTHING THIS
012400****** PROGRAM COULD RATE - FEEDS BACK TO THE SAME DOSERR SHAPE
012500****** DOSEDIT USES.
012600 FD  DOSERR
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 140 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS DOSERR-REC.
013200 01  DOSERR-REC.
013300     05  ERR-MSG-DOS                 PIC X(40).
013400     05  REST-OF-RESOLVD-REC         PIC X(100).
013500
013600 WORKING-STORAGE SECTION.
013700 01  FILE-STATUS-CODES.
013800     05  OFCODE                  PIC X(2).
013900         88 CODE-WRITE    VALUE SPACES.
014000     05  FILLER                  PIC X(1).
014100
014200 COPY RESOLVD.
014300 COPY CALCD.
014400
014500 01  FAMLOOK-REC.
014600     05  WSF-FAMILY-CODE         PIC X(02).
014700     05  WSF-MAX-DURATION-DAYS   PIC 9(3) COMP-3.
014800     05  WSF-FAMILY-UF-MULT      PIC 9(1)V9(2) COMP-3.
014900     05  WSF-FOUND-FLAG          PIC X(01).
015000         88 WSF-FOUND                VALUE "Y".
015100 01  UF-CALC-REC.
015200     05  UFC-AGE-CATEGORY      PIC X(02).
015300     05  UFC-PATH-HEPATIC      PIC X(01).
015400     05  UFC-PATH-RENAL        PIC X(01).
015500     05  UFC-PATH-G6PD         PIC X(01).
015600     05  UFC-PHYS-STATE        PIC X(01).
015700     05  UFC-DURATION-DAYS     PIC 9(03).
015800     05  UFC-FAMILY-ADDL-UF    PIC 9V99.
015900     05  UFC-UF-AGE            PIC 9(5)V99 COMP-3.
016000     05  UFC-UF-PATH           PIC 9(5)V99 COMP-3.
016100     05  UFC-UF-PHYS           PIC 9(5)V99 COMP-3.
016200     05  UFC-UF-DURATION       PIC 9(5)V99 COMP-3.
016300     05  UFC-UF-FAMILY         PIC 9(5)V99 COMP-3.
016400     05  UFC-UF-TOTAL          PIC 9(9)V99 COMP-3.
016500****** RAW BYTES OF THE TOTAL UNCERTAINTY FACTOR - ABEND-DUMP
016600****** AID.                                              REQ0521
016700     05  UFC-UF-TOTAL-RAW REDEFINES UFC-UF-TOTAL PIC X(06).
016800
016900 01  CNTRCHK-REC.
017000     05  CCK-AGE-CATEGORY        PIC X(02).
017100     05  CCK-DOM-FAMILY           PIC X(02).
017200     05  CCK-PHYS-STATE           PIC X(01).
017300     05  CCK-PATH-EPILEPSY        PIC X(01).
017400     05  CCK-ROUTE                PIC X(01).
017500     05  CCK-TREAT-ANTICOAGULANT  PIC X(01).
017600     05  CCK-CONST-COUNT          PIC 9(3) COMP.
017700     05  CCK-CONST-NAME OCCURS 60 TIMES PIC X(25).
017800     05  CCK-RESULT-COUNT         PIC 9(2) COMP.
017900     05  CCK-RESULT-ROW OCCURS 6 TIMES.
018000         10  CCK-RESULT-TYPE          PIC X(03).
018100             88 CCK-TYPE-ABSOLUTE         VALUE "ABS".
018200             88 CCK-TYPE-RELATIVE         VALUE "REL".
018300         10  CCK-RESULT-REASON        PIC X(40).
018400         10  CCK-RESULT-RECOMMEND     PIC X(60).
018500     05  CCK-ABSOLUTE-FLAG        PIC X(01).
018600         88 CCK-HAS-ABSOLUTE          VALUE "Y".
018700
018800 01  MAXCSYS-REC.
018900     05  MCS-ROUTE                PIC X(01).
019000         88 MCS-ROUTE-TOPICAL         VALUE "T".
019100         88 MCS-ROUTE-ORAL            VALUE "O".
019200         88 MCS-ROUTE-INHALATION      VALUE "I".
019300     05  MCS-BASE-BIOAVAIL        PIC 9V99.
019400     05  MCS-OCCLUSION-FLAG       PIC X(01).
019500     05  MCS-DAMAGED-SKIN-FLAG    PIC X(01).
019600     05  MCS-OCCLUSION-FACTOR     PIC 9V99.
019700     05  MCS-DAILY-AMOUNT-MG      PIC 9(7)V99.
019800     05  MCS-BODY-WEIGHT-KG       PIC 9(3)V99.
019900     05  MCS-UF-TOTAL             PIC 9(9)V99 COMP-3.
020000     05  MCS-CONST-COUNT          PIC 9(3) COMP.
020100     05  MCS-CONST-ROW OCCURS 60 TIMES
020200             INDEXED BY MCS-CONST-IDX.
020300         10  MCS-CONST-NAME       PIC X(25).
020400         10  MCS-FRACTION         PIC V9(6).
020500         10  MCS-NOAEL-MG-KG-D    PIC 9(4)V99.
020600     05  MCS-CEILING              PIC 9(7)V999 COMP-3.
020700****** RAW BYTES OF THE SYSTEMIC CEILING OFF MAXCSYS - ABEND-
020800****** DUMP AID.                                        REQ0503
020900     05  MCS-CEILING-RAW REDEFINES MCS-CEILING PIC X(06).
021000     05  MCS-LIMITING-CONST       PIC X(25).
021100     05  MCS-NO-RATEABLE-FLAG     PIC X(01).
021200         88 MCS-NO-RATEABLE           VALUE "Y".
021300
021400 01  MAXCLOC-REC.
021500     05  MCL-CONST-COUNT          PIC 9(3) COMP.
021600     05  MCL-CONST-ROW OCCURS 60 TIMES
021700             INDEXED BY MCL-CONST-IDX.
021800         10  MCL-CONST-NAME       PIC X(25).
021900         10  MCL-FRACTION         PIC V9(6).
022000         10  MCL-IFRA-LIMIT-PCT   PIC 99V9(4).
022100         10  MCL-CIR-LIMIT-PCT    PIC 99V9(4).
022200     05  MCL-CEILING              PIC 9(7)V999 COMP-3.
022300     05  MCL-LIMITING-CONST       PIC X(25).
022400     05  MCL-NO-LIMIT-FLAG        PIC X(01).
022500         88 MCL-NO-LIMIT              VALUE "Y".
022600
022700 01  AEL-CALC-REC.
022800     05  AEC-CONST-NAME         PIC X(25).
022900     05  AEC-NOAEL-IN           PIC 9(4)V99.
023000     05  AEC-UF-TOTAL           PIC 9(9)V99 COMP-3.
023100     05  AEC-NOAEL-RESOLVED     PIC 9(4)V99 COMP-3.
023200     05  AEC-AEL                PIC 9(7)V999 COMP-3.
023300     05  AEC-RATEABLE-FLAG      PIC X(01).
023400         88 AEC-NOT-RATEABLE       VALUE "N".
023500
023600 01  SED-CALC-REC.
023700     05  SDC-CALC-TYPE-SW       PIC X(01).
023800         88 SDC-TOPICAL-OR-ORAL     VALUE "T" "O".
023900         88 SDC-INHALATION          VALUE "I".
024000     05  SDC-DAILY-AMOUNT-MG    PIC 9(7)V99.
024100     05  SDC-CONCENTRATION      PIC V9(6).
024200     05  SDC-FRACTION           PIC V9(6).
024300     05  SDC-BIOAVAILABILITY    PIC 9V99.
024400     05  SDC-BODY-WEIGHT-KG     PIC 9(3)V99.
024500     05  SDC-ROOM-VOLUME-M3     PIC 9(4)V9.
024600     05  SDC-EXPOSURE-MIN       PIC 9(4)V9.
024700     05  SDC-AIR-CHANGE-RATE    PIC 9V99.
024800     05  SDC-EVAPORATION-RATE   PIC V999.
024900     05  SDC-DROP-WEIGHT-MG     PIC 99V99.
025000     05  SDC-AIR-CONC           PIC 9(7)V999 COMP-3.
025100     05  SDC-SED                PIC 9(7)V999 COMP-3.
025200
025300 01  MCSIM-REC.
025400     05  MCM-DAILY-AMOUNT-MG    PIC 9(7)V99.
025500     05  MCM-SYSTEMIC-CEILING   PIC 9(7)V999.
025600     05  MCM-LOCAL-CEILING      PIC 9(7)V999.
025700     05  MCM-CEILINGS-OK-FLAG   PIC X(01).
025800         88 MCM-CEILINGS-OK         VALUE "Y".
025900     05  MCM-BASE-DOSE          PIC 9(7)V999 COMP-3.
026000     05  MCM-MEAN               PIC 9(7)V999 COMP-3.
026100     05  MCM-STD                PIC 9(7)V999 COMP-3.
026200     05  MCM-P5                 PIC 9(7)V999 COMP-3.
026300     05  MCM-P95                PIC 9(7)V999 COMP-3.
026400
026500 01  CALC-RETURN-CD              PIC 9(4) COMP.
026600 01  SQLCODEOUT                  PIC S9(9) COMP-5.
026700
026800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026900     05 WS-PATH-FLAG-COUNT       PIC 9(1) COMP.
027000     05 RECORDS-READ             PIC 9(7) COMP.
027100     05 RECORDS-CALCULATED       PIC 9(7) COMP.
027200     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
027300     05 WS-EDIT-ERRORS           PIC 9(7) COMP.
027400     05 WS-RRC-SUB               PIC 9(3) COMP.
027500     05 WS-MAXC-SUB              PIC 9(3) COMP.
027600     05 WS-DET-SUB               PIC 9(03) COMP.
027700     05 WS-BASE-BIOAVAIL         PIC 9V99.
027800     05 WS-MAX-CONCENTRATION     PIC 9(7)V999 COMP-3.
027900****** RAW BYTES OF THE WINNING CEILING - ABEND-DUMP AID. REQ0503
028000     05 WS-MAX-CONC-RAW REDEFINES WS-MAX-CONCENTRATION
028100                                 PIC X(06).
028200     05 WS-RATIO                 PIC 9(3)V9(6) COMP-3.
028300     05 WS-ANY-PATHOLOGY-FLAG    PIC X(01).
028400         88 WS-ANY-PATHOLOGY         VALUE "Y".
028500     05 FILLER                   PIC X(01).
028600
028700 01  FLAGS-AND-SWITCHES.
028800     05 MORE-RESOLVD-SW          PIC X(01) VALUE "Y".
028900         88 NO-MORE-RESOLVD   VALUE "N".
029000         88 MORE-RESOLVD      VALUE "Y".
029100     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
029200         88 RECORD-ERROR-FOUND VALUE "Y".
029300         88 VALID-RECORD       VALUE "N".
029400     05 FILLER                  PIC X(01).
029500
029600 01  WS-RESOLVE-REASON           PIC X(40).
029700
029800 COPY ABENDWS.
029900
030000 PROCEDURE DIVISION.
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030200     PERFORM 100-MAINLINE THRU 100-EXIT
030300             UNTIL NO-MORE-RESOLVD.
030400     PERFORM 999-CLEANUP THRU 999-EXIT.
030500     MOVE +0 TO RETURN-CODE.
030600     GOBACK.
030700
030800 000-HOUSEKEEPING.
030900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031000     DISPLAY "******** BEGIN JOB DOSCALC ********".
031100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031300     PERFORM 900-READ-RESOLVD THRU 900-EXIT.
031400     IF NO-MORE-RESOLVD
031500         MOVE "EMPTY RESOLVD INPUT FILE" TO ABEND-REASON
031600         GO TO 1000-ABEND-RTN.
031700 000-EXIT.
031800     EXIT.
031900
032000 100-MAINLINE.
032100     MOVE "100-MAINLINE" TO PARA-NAME.
032200     MOVE "N" TO ERROR-FOUND-SW.
032300     PERFORM 200-BUILD-RECOMMENDATION THRU 200-EXIT.
032400
032500     IF RECORD-ERROR-FOUND
032600         ADD +1 TO RECORDS-IN-ERROR
032700         PERFORM 690-WRITE-DOSERR THRU 690-EXIT
032800     ELSE
032900         ADD +1 TO RECORDS-CALCULATED
033000         WRITE CALCD-FILE-REC FROM CALCD-REC.
033100
033200     PERFORM 900-READ-RESOLVD THRU 900-EXIT.
033300 100-EXIT.
033400     EXIT.
033500
033600 200-BUILD-RECOMMENDATION.
033700     MOVE "200-BUILD-RECOMMENDATION" TO PARA-NAME.
033800     MOVE SPACES TO CALCD-REC.
033900     MOVE RRC-REQUEST-ID         TO CLD-REQUEST-ID.
034000     MOVE RRC-OIL-NAME           TO CLD-OIL-NAME.
034100     MOVE RRC-ROUTE              TO CLD-ROUTE.
034200     MOVE RRC-BODY-WEIGHT-KG     TO CLD-BODY-WEIGHT-KG.
034300     MOVE RRC-AGE-CATEGORY       TO CLD-AGE-CATEGORY.
034400
034500     MOVE RRC-DOM-FAMILY TO WSF-FAMILY-CODE.
034600     CALL "FAMLOOK" USING FAMLOOK-REC, SQLCODEOUT.
034700
034800     PERFORM 210-CHECK-ANY-PATHOLOGY THRU 210-EXIT.
034900     PERFORM 220-RUN-UF-CALC         THRU 220-EXIT.
035000     PERFORM 230-RUN-CONTRA-CHECK    THRU 230-EXIT.
035100
035200     IF CCK-HAS-ABSOLUTE
035300         PERFORM 240-BUILD-BLOCKED-RESULT THRU 240-EXIT
035400         GO TO 200-EXIT.
035500
035600     PERFORM 250-RUN-MAX-CONC-SYSTEMIC THRU 250-EXIT.
035700     PERFORM 260-RUN-MAX-CONC-LOCAL    THRU 260-EXIT.
035800     PERFORM 270-PICK-MAX-CONCENTRATION THRU 270-EXIT.     REQ0503
035900
036000     IF RECORD-ERROR-FOUND                                REQ0503
036100         GO TO 200-EXIT.                                  REQ0503
036200
036300     PERFORM 280-COMPUTE-RECOMMENDATION THRU 280-EXIT.
036400     PERFORM 300-ANALYZE-CONSTITUENTS   THRU 300-EXIT.
036500     PERFORM 400-RUN-VARIABILITY        THRU 400-EXIT.
036600 200-EXIT.
036700     EXIT.
036800
036900****** IND-PATH-NONE IS THE REQUEST'S OWN "NO PATHOLOGY" FLAG -
037000****** ANY PATHOLOGY IS PRESENT WHENEVER IT IS NOT SET.
037100 210-CHECK-ANY-PATHOLOGY.
037200     MOVE ZERO TO WS-PATH-FLAG-COUNT.
037300     INSPECT RPS-PATHOLOGY-FLAGS TALLYING WS-PATH-FLAG-COUNT
037400             FOR ALL "Y".
037500     IF WS-PATH-FLAG-COUNT > ZERO
037600         MOVE "Y" TO WS-ANY-PATHOLOGY-FLAG
037700     ELSE
037800         MOVE "N" TO WS-ANY-PATHOLOGY-FLAG.
037900 210-EXIT.
038000     EXIT.
038100
038200 220-RUN-UF-CALC.
038300     MOVE RRC-AGE-CATEGORY         TO UFC-AGE-CATEGORY.
038400     MOVE RRC-PATH-HEPATIC         TO UFC-PATH-HEPATIC.
038500     MOVE RRC-PATH-RENAL           TO UFC-PATH-RENAL.
038600     MOVE RRC-PATH-G6PD            TO UFC-PATH-G6PD.
038700     MOVE RRC-PHYS-STATE           TO UFC-PHYS-STATE.
038800     MOVE RRC-DURATION-DAYS        TO UFC-DURATION-DAYS.
038900     MOVE WSF-FAMILY-UF-MULT       TO UFC-FAMILY-ADDL-UF.
039000     CALL "UFCALC" USING UF-CALC-REC, CALC-RETURN-CD.
039100     MOVE UFC-UF-TOTAL             TO CLD-UF-TOTAL.       REQ0521
039200 220-EXIT.
039300     EXIT.
039400
039500 230-RUN-CONTRA-CHECK.
039600     MOVE RRC-AGE-CATEGORY          TO CCK-AGE-CATEGORY.
039700     MOVE RRC-DOM-FAMILY            TO CCK-DOM-FAMILY.
039800     MOVE RRC-PHYS-STATE            TO CCK-PHYS-STATE.
039900     MOVE RRC-PATH-EPILEPSY         TO CCK-PATH-EPILEPSY.
040000     MOVE RRC-ROUTE                 TO CCK-ROUTE.
040100     MOVE RRC-TREAT-ANTICOAGULANT   TO CCK-TREAT-ANTICOAGULANT.
040200     MOVE RRC-CONST-COUNT           TO CCK-CONST-COUNT.
040300     PERFORM 232-COPY-ONE-CONST-NAME THRU 232-EXIT
040400           VARYING WS-RRC-SUB FROM 1 BY 1
040500           UNTIL WS-RRC-SUB > RRC-CONST-COUNT.
040600     CALL "CNTRCHK" USING CNTRCHK-REC, CALC-RETURN-CD.
040700 230-EXIT.
040800     EXIT.
040900
041000 232-COPY-ONE-CONST-NAME.
041100     SET RRC-CONST-IDX TO WS-RRC-SUB.
041200     MOVE RRC-CONST-NAME (RRC-CONST-IDX)
041300          TO CCK-CONST-NAME (WS-RRC-SUB).
041400 232-EXIT.
041500     EXIT.
041600
041700 240-BUILD-BLOCKED-RESULT.
041800     MOVE "Y" TO CLD-ABSOLUTE-BLOCKED-FLAG.
041900     MOVE ZERO TO CLD-MAX-CONCENTRATION, CLD-MAX-DOSE-MG,
042000                  CLD-FINAL-DOSE-MG, CLD-FINAL-CONCENTRATION,
042100                  CLD-MARGIN-PCT, CLD-MAX-DURATION-DAYS,
042200                  CLD-SED-AEL-RATIO, CLD-DOSE-DROPS-PER-KG,
042300                  CLD-SAFETY-FACTOR, CLD-MIN-DOSE-MG,       REQ0521
042400                  CLD-UF-TOTAL.                             REQ0521
042500     MOVE "ABSOLUTE CONTRAINDICATION" TO CLD-LIMITING-FACTOR.  REQ0503
042600     MOVE SPACES TO CLD-LIMITING-CONSTITUENT.                  REQ0503
042700     MOVE CCK-RESULT-COUNT TO CLD-CONTRA-COUNT.
042800     PERFORM 242-COPY-ONE-CONTRA THRU 242-EXIT
042900           VARYING WS-RRC-SUB FROM 1 BY 1
043000           UNTIL WS-RRC-SUB > CCK-RESULT-COUNT.
043100 240-EXIT.
043200     EXIT.
043300
043400 242-COPY-ONE-CONTRA.
043500     SET CLD-CONTRA-IDX TO WS-RRC-SUB.
043600     MOVE CCK-RESULT-TYPE (WS-RRC-SUB)
043700          TO CLD-CON-TYPE (CLD-CONTRA-IDX).
043800     MOVE CCK-RESULT-REASON (WS-RRC-SUB)
043900          TO CLD-CON-REASON (CLD-CONTRA-IDX).
044000     MOVE CCK-RESULT-RECOMMEND (WS-RRC-SUB)
044100          TO CLD-CON-RECOMMEND (CLD-CONTRA-IDX).
044200 242-EXIT.
044300     EXIT.
044400
044500****** BIOAVAILABILITY BY ROUTE - TOPICAL 1.00, ORAL 0.90,
044600****** INHALATION 0.80.  USED BY BOTH THE SYSTEMIC CEILING AND
044700****** THE PER-CONSTITUENT SED PASS.
044800 250-RUN-MAX-CONC-SYSTEMIC.
044900     IF RRC-ROUTE = "T"
045000         MOVE 1.00 TO WS-BASE-BIOAVAIL
045100     ELSE
045200       IF RRC-ROUTE = "O"
045300         MOVE 0.90 TO WS-BASE-BIOAVAIL
045400       ELSE
045500         MOVE 0.80 TO WS-BASE-BIOAVAIL.
045600
045700     MOVE RRC-ROUTE              TO MCS-ROUTE.
045800     MOVE WS-BASE-BIOAVAIL       TO MCS-BASE-BIOAVAIL.
045900     MOVE RRC-OCCLUSION-FLAG     TO MCS-OCCLUSION-FLAG.
046000     MOVE RRC-DAMAGED-SKIN-FLAG  TO MCS-DAMAGED-SKIN-FLAG.
046100     MOVE RRC-OCCLUSION-FACTOR   TO MCS-OCCLUSION-FACTOR.
046200     MOVE RRC-DAILY-AMOUNT-MG    TO MCS-DAILY-AMOUNT-MG.
046300     MOVE RRC-BODY-WEIGHT-KG     TO MCS-BODY-WEIGHT-KG.
046400     MOVE UFC-UF-TOTAL           TO MCS-UF-TOTAL.
046500     MOVE RRC-CONST-COUNT        TO MCS-CONST-COUNT.
046600     PERFORM 252-COPY-ONE-SYS-CONST THRU 252-EXIT
046700           VARYING WS-MAXC-SUB FROM 1 BY 1
046800           UNTIL WS-MAXC-SUB > RRC-CONST-COUNT.
046900     CALL "MAXCSYS" USING MAXCSYS-REC, CALC-RETURN-CD.
047000 250-EXIT.
047100     EXIT.
047200
047300 252-COPY-ONE-SYS-CONST.
047400     SET RRC-CONST-IDX TO WS-MAXC-SUB.
047500     SET MCS-CONST-IDX TO WS-MAXC-SUB.
047600     MOVE RRC-CONST-NAME (RRC-CONST-IDX)
047700          TO MCS-CONST-NAME (MCS-CONST-IDX).
047800     MOVE RRC-FRACTION (RRC-CONST-IDX)
047900          TO MCS-FRACTION (MCS-CONST-IDX).
048000     MOVE RRC-NOAEL-MG-KG-D (RRC-CONST-IDX)
048100          TO MCS-NOAEL-MG-KG-D (MCS-CONST-IDX).
048200 252-EXIT.
048300     EXIT.
048400
048500 260-RUN-MAX-CONC-LOCAL.
048600     MOVE RRC-CONST-COUNT TO MCL-CONST-COUNT.
048700     PERFORM 262-COPY-ONE-LOC-CONST THRU 262-EXIT
048800           VARYING WS-MAXC-SUB FROM 1 BY 1
048900           UNTIL WS-MAXC-SUB > RRC-CONST-COUNT.
049000     CALL "MAXCLOC" USING MAXCLOC-REC, CALC-RETURN-CD.
049100 260-EXIT.
049200     EXIT.
049300
049400 262-COPY-ONE-LOC-CONST.
049500     SET RRC-CONST-IDX TO WS-MAXC-SUB.
049600     SET MCL-CONST-IDX TO WS-MAXC-SUB.
049700     MOVE RRC-CONST-NAME (RRC-CONST-IDX)
049800          TO MCL-CONST-NAME (MCL-CONST-IDX).
049900     MOVE RRC-FRACTION (RRC-CONST-IDX)
050000          TO MCL-FRACTION (MCL-CONST-IDX).
050100     MOVE RRC-IFRA-LIMIT-PCT (RRC-CONST-IDX)
050200          TO MCL-IFRA-LIMIT-PCT (MCL-CONST-IDX).
050300     MOVE RRC-CIR-LIMIT-PCT (RRC-CONST-IDX)
050400          TO MCL-CIR-LIMIT-PCT (MCL-CONST-IDX).
050500 262-EXIT.
050600     EXIT.
050700
050800****** SMALLER OF THE TWO CEILINGS WINS - A TIE GOES TO SYSTEMIC.
050900****** A SYSTEMIC SIDE WITH NOTHING RATEABLE IS NOT A FALLBACK TO
051000****** THE LOCAL SIDE - SPEC CALLS IT OUT AS ITS OWN RATING ERROR,
051100****** SO IT IS FLAGGED AND ROUTED TO DOSERR INSTEAD.  A LOCAL
051200****** SIDE WITH NO LIMIT AT ALL STILL DEFERS TO SYSTEMIC.
051300 270-PICK-MAX-CONCENTRATION.
051400     IF MCS-NO-RATEABLE                                        REQ0503
051500         MOVE "CALCULATION ERROR" TO CLD-LIMITING-FACTOR       REQ0503
051600         MOVE SPACES TO CLD-LIMITING-CONSTITUENT               REQ0503
051700         MOVE "Y" TO ERROR-FOUND-SW                            REQ0503
051800         MOVE "NO CONSTITUENT WITH AVAILABLE NOAEL"            REQ0503
051900              TO WS-RESOLVE-REASON                             REQ0503
052000         GO TO 270-EXIT                                        REQ0503
052100     ELSE
052200       IF MCL-NO-LIMIT
052300         MOVE MCS-CEILING TO WS-MAX-CONCENTRATION
052400         MOVE "SYSTEMIC (AEL/SED)" TO CLD-LIMITING-FACTOR       REQ0503
052500         MOVE MCS-LIMITING-CONST TO CLD-LIMITING-CONSTITUENT    REQ0503
052600       ELSE
052700         IF MCL-CEILING < MCS-CEILING
052800           MOVE MCL-CEILING TO WS-MAX-CONCENTRATION
052900           MOVE "LOCAL LIMIT (IFRA/CIR)" TO CLD-LIMITING-FACTOR REQ0503
053000           MOVE MCL-LIMITING-CONST TO CLD-LIMITING-CONSTITUENT  REQ0503
053100         ELSE
053200           MOVE MCS-CEILING TO WS-MAX-CONCENTRATION
053300           MOVE "SYSTEMIC (AEL/SED)" TO CLD-LIMITING-FACTOR     REQ0503
053400           MOVE MCS-LIMITING-CONST TO CLD-LIMITING-CONSTITUENT. REQ0503
053500 270-EXIT.
053600     EXIT.
053700
053800 280-COMPUTE-RECOMMENDATION.
053900     MOVE WS-MAX-CONCENTRATION TO CLD-MAX-CONCENTRATION.
054000     COMPUTE CLD-MAX-DOSE-MG ROUNDED =
054100           RRC-DAILY-AMOUNT-MG * WS-MAX-CONCENTRATION.
054200     COMPUTE CLD-FINAL-DOSE-MG ROUNDED =
054300           CLD-MAX-DOSE-MG * 0.5.
054400     COMPUTE CLD-FINAL-CONCENTRATION ROUNDED =
054500           WS-MAX-CONCENTRATION * 0.5.
054600     MOVE 50.00 TO CLD-MARGIN-PCT.
054700     MOVE 0.50 TO CLD-SAFETY-FACTOR.                       REQ0521
054800     COMPUTE CLD-MIN-DOSE-MG ROUNDED =                     REQ0521
054900           CLD-FINAL-DOSE-MG * 0.5.                        REQ0521
055000
055100     MOVE WSF-MAX-DURATION-DAYS TO CLD-MAX-DURATION-DAYS.
055200     IF RRC-AGE-CATEGORY = "C2" OR RRC-AGE-CATEGORY = "C6"
055300        OR WS-ANY-PATHOLOGY
055400         IF CLD-MAX-DURATION-DAYS > 7                             REQ0140 
055500             MOVE 7 TO CLD-MAX-DURATION-DAYS.                     REQ0140 
055600
055700     COMPUTE CLD-DOSE-DROPS-PER-KG ROUNDED =
055800           CLD-FINAL-DOSE-MG / RRC-DROP-WT-MG
055900                              / RRC-BODY-WEIGHT-KG.
056000 280-EXIT.
056100     EXIT.
056200
056300****** SED/AEL BUDGET FOR EVERY CONSTITUENT THE BLEND ACTUALLY
056400****** CARRIES - CONSTITUENTS WITH NO NOAEL ANYWHERE ARE SKIPPED
056500****** AND WARNED ABOUT, NOT COUNTED AGAINST THE BLEND.
056600 300-ANALYZE-CONSTITUENTS.
056700     MOVE ZERO TO CLD-DETAIL-COUNT, WS-DET-SUB.
056800     PERFORM 310-ANALYZE-ONE-CONSTITUENT THRU 310-EXIT
056900           VARYING WS-RRC-SUB FROM 1 BY 1
057000           UNTIL WS-RRC-SUB > RRC-CONST-COUNT.
057100     PERFORM 320-FIND-LIMITING-RATIO THRU 320-EXIT.         REQ0521
057200 300-EXIT.
057300     EXIT.
057400
057500 310-ANALYZE-ONE-CONSTITUENT.
057600     SET RRC-CONST-IDX TO WS-RRC-SUB.
057700     IF RRC-FRACTION (RRC-CONST-IDX) = ZERO
057800         GO TO 310-EXIT.
057900
058000     MOVE RRC-CONST-NAME (RRC-CONST-IDX)     TO AEC-CONST-NAME.
058100     MOVE RRC-NOAEL-MG-KG-D (RRC-CONST-IDX)  TO AEC-NOAEL-IN.
058200     MOVE UFC-UF-TOTAL                       TO AEC-UF-TOTAL.
058300     CALL "AELCALC" USING AEL-CALC-REC, CALC-RETURN-CD.
058400
058500     IF AEC-NOT-RATEABLE
058600         DISPLAY "** NO NOAEL FOR CONSTITUENT: "
058700                  RRC-CONST-NAME (RRC-CONST-IDX)
058800         GO TO 310-EXIT.
058900
059000     IF RRC-ROUTE = "I"
059100         MOVE "I" TO SDC-CALC-TYPE-SW
059200     ELSE
059300         MOVE RRC-ROUTE TO SDC-CALC-TYPE-SW.
059400     MOVE RRC-DAILY-AMOUNT-MG     TO SDC-DAILY-AMOUNT-MG.
059500     MOVE CLD-FINAL-CONCENTRATION TO SDC-CONCENTRATION.
059600     MOVE RRC-FRACTION (RRC-CONST-IDX) TO SDC-FRACTION.
059700     MOVE WS-BASE-BIOAVAIL        TO SDC-BIOAVAILABILITY.
059800     MOVE RRC-BODY-WEIGHT-KG      TO SDC-BODY-WEIGHT-KG.
059900     MOVE RRC-ROOM-VOLUME-M3      TO SDC-ROOM-VOLUME-M3.
060000     MOVE RRC-EXPOSURE-MIN        TO SDC-EXPOSURE-MIN.
060100     MOVE RRC-AIR-CHANGE-RATE     TO SDC-AIR-CHANGE-RATE.
060200     MOVE RRC-EVAPORATION-RATE    TO SDC-EVAPORATION-RATE.
060300     MOVE RRC-DROP-WT-MG          TO SDC-DROP-WEIGHT-MG.
060400     CALL "SEDCALC" USING SED-CALC-REC, CALC-RETURN-CD.
060500
060600     IF AEC-AEL > ZERO
060700         COMPUTE WS-RATIO ROUNDED = SDC-SED / AEC-AEL
060800     ELSE
060900         MOVE ZERO TO WS-RATIO.
061000
061100     ADD +1 TO WS-DET-SUB.
061200     SET CLD-DETAIL-IDX TO WS-DET-SUB.
061300     MOVE RRC-CONST-NAME (RRC-CONST-IDX)
061400          TO CLD-DET-CONST-NAME (CLD-DETAIL-IDX).
061500     MOVE SDC-SED TO CLD-DET-SED (CLD-DETAIL-IDX).
061600     MOVE AEC-AEL TO CLD-DET-AEL (CLD-DETAIL-IDX).
061700     MOVE WS-RATIO TO CLD-DET-RATIO (CLD-DETAIL-IDX).
061800     COMPUTE CLD-DET-BUDGET-PCT (CLD-DETAIL-IDX) ROUNDED =
061900           WS-RATIO * 100.
062000     MOVE WS-DET-SUB TO CLD-DETAIL-COUNT.
062100 310-EXIT.
062200     EXIT.
062300
062400****** SED-AEL-RATIO ON THE REPORT BELONGS TO THE CONSTITUENT THAT
062500****** ACTUALLY SET THE CEILING (CLD-LIMITING-CONSTITUENT), NOT
062600****** WHICHEVER CONSTITUENT CAME OUT HIGHEST IN THE PASS ABOVE -
062700****** THE CEILING CALC USES OCCLUSION-ADJUSTED BIOAVAILABILITY
062800****** WHILE THIS PASS USES BASE BIOAVAILABILITY, SO THE TWO CAN
062900****** AND DO DISAGREE ON WHICH CONSTITUENT IS WORST.  ZERO IF THE
063000****** LIMITING CONSTITUENT NEVER MADE IT INTO THE DETAIL TABLE
063100****** (NO RATEABLE NOAEL).  REQ0446'S RUNNING-MAX APPROACH WAS
063200****** WRONG - REPLACED BY THIS LOOKUP.                  REQ0521
063300 320-FIND-LIMITING-RATIO.
063400     MOVE ZERO TO CLD-SED-AEL-RATIO.                       REQ0521
063500     SET CLD-DETAIL-IDX TO 1.                               REQ0521
063600     SEARCH CLD-DETAIL-ROW                                  REQ0521
063700         AT END                                             REQ0521
063800             MOVE ZERO TO CLD-SED-AEL-RATIO                  REQ0521
063900         WHEN CLD-DET-CONST-NAME (CLD-DETAIL-IDX)            REQ0521
064000                  = CLD-LIMITING-CONSTITUENT                 REQ0521
064100             MOVE CLD-DET-RATIO (CLD-DETAIL-IDX)              REQ0521
064200                  TO CLD-SED-AEL-RATIO                        REQ0521
064300     END-SEARCH.                                             REQ0521
064400 320-EXIT.                                                   REQ0521
064500     EXIT.                                                   REQ0521
064600
064700 400-RUN-VARIABILITY.
064800     MOVE RRC-DAILY-AMOUNT-MG    TO MCM-DAILY-AMOUNT-MG.
064900     MOVE MCS-CEILING            TO MCM-SYSTEMIC-CEILING.
065000     MOVE MCL-CEILING            TO MCM-LOCAL-CEILING.
065100     MOVE "Y"                    TO MCM-CEILINGS-OK-FLAG.
065200     CALL "MCSIM" USING MCSIM-REC, CALC-RETURN-CD.
065300     MOVE MCM-MEAN TO CLD-MC-MEAN.
065400     MOVE MCM-STD  TO CLD-MC-STD.
065500     MOVE MCM-P5   TO CLD-MC-P5.
065600     MOVE MCM-P95  TO CLD-MC-P95.
065700 400-EXIT.
065800     EXIT.
065900
066000 690-WRITE-DOSERR.
066100     MOVE "690-WRITE-DOSERR" TO PARA-NAME.
066200     MOVE WS-RESOLVE-REASON  TO ERR-MSG-DOS.
066300     MOVE RESOLVD-FILE-REC (1:100) TO REST-OF-RESOLVD-REC.
066400     WRITE DOSERR-REC.
066500 690-EXIT.
066600     EXIT.
066700
066800 800-OPEN-FILES.
066900     MOVE "800-OPEN-FILES" TO PARA-NAME.
067000     OPEN INPUT RESOLVD.
067100     OPEN OUTPUT CALCD, DOSERR, SYSOUT.
067200 800-EXIT.
067300     EXIT.
067400
067500 850-CLOSE-FILES.
067600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
067700     CLOSE RESOLVD, CALCD, DOSERR, SYSOUT.
067800 850-EXIT.
067900     EXIT.
068000
068100 900-READ-RESOLVD.
068200     READ RESOLVD INTO RESOLVD-REC
068300         AT END MOVE "N" TO MORE-RESOLVD-SW
068400         GO TO 900-EXIT
068500     END-READ.
068600     IF RRT-IS-TRAILER                                    REQ0503
068700         MOVE RRT-REQUESTS-IN-ERROR TO WS-EDIT-ERRORS      REQ0503
068800         MOVE "N" TO MORE-RESOLVD-SW                       REQ0503
068900         GO TO 900-EXIT.                                   REQ0503
069000     ADD +1 TO RECORDS-READ.
069100 900-EXIT.
069200     EXIT.
069300
069400 970-WRITE-CALCD-TRAILER.                                  REQ0503
069500     MOVE "970-WRITE-CALCD-TRAILER" TO PARA-NAME.          REQ0503
069600     MOVE SPACES TO CALCD-TRAILER-REC.                      REQ0503
069700     MOVE "**TRLR**" TO CLT-TRAILER-ID.                     REQ0503
069800     ADD WS-EDIT-ERRORS RECORDS-IN-ERROR                    REQ0503
069900         GIVING CLT-REQUESTS-IN-ERROR.                      REQ0503
070000     WRITE CALCD-FILE-REC FROM CALCD-TRAILER-REC.           REQ0503
070100 970-EXIT.                                                  REQ0503
070200     EXIT.                                                  REQ0503
070300
070400 999-CLEANUP.
070500     MOVE "999-CLEANUP" TO PARA-NAME.
070600     PERFORM 970-WRITE-CALCD-TRAILER THRU 970-EXIT.         REQ0503
070700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070800     DISPLAY "** RESOLVED REQUESTS READ   **" RECORDS-READ.
070900     DISPLAY "** RECOMMENDATIONS WRITTEN  **" RECORDS-CALCULATED.
071000     DISPLAY "** REQUESTS IN ERROR        **" RECORDS-IN-ERROR.
071100     DISPLAY "******** NORMAL END OF JOB DOSCALC ********".
071200 999-EXIT.
071300     EXIT.
071400
071500 1000-ABEND-RTN.
071600     WRITE SYSOUT-REC FROM ABEND-REC.
071700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071800     DISPLAY "*** ABNORMAL END OF JOB-DOSCALC ***" UPON CONSOLE.
071900     DIVIDE ZERO-VAL INTO ONE-VAL.
