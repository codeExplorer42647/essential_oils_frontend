000100******************************************************************
000200* RESOLVD - ONE RESOLVED DOSAGE REQUEST, READY FOR DOSCALC.       *
000300* CARRIES THE ORIGINAL REQUEST FIELDS FORWARD UNCHANGED, PLUS THE *
000400* SINGLE COMPOSITE OIL (EITHER THE OIL LOOKED UP DIRECTLY FOR A   *
000500* REQUEST-TYPE "S", OR THE ONE MRGOILS BUILT FOR A "F") AND ITS   *
000600* CONSTITUENT TABLE, SO DOSCALC NEVER HAS TO TOUCH THE OILS,      *
000700* CONSTITUENTS OR FORMULAS FILES ITSELF.                          *
000800******************************************************************
000900 01  RESOLVD-FILE-REC              PIC X(3390).
001000
001100 01  RESOLVD-REC.
001200     05  RRC-REQUEST-ID              PIC X(08).
001300     05  RRC-REQUEST-TYPE            PIC X(01).
001400     05  RRC-OIL-ID                  PIC X(08).
001500     05  RRC-INDIVIDUAL.
001600         10  RRC-BODY-WEIGHT-KG      PIC 9(3)V99.
001700         10  RRC-AGE-CATEGORY        PIC X(02).
001800         10  RRC-SEX                 PIC X(01).
001900         10  RRC-PHYS-STATE          PIC X(01).
002000         10  RRC-PATH-HEPATIC        PIC X(01).
002100         10  RRC-PATH-RENAL          PIC X(01).
002200         10  RRC-PATH-RESPIRATORY    PIC X(01).
002300         10  RRC-PATH-NEUROLOGICAL   PIC X(01).
002400         10  RRC-PATH-HAEMATOLOGICAL PIC X(01).
002500         10  RRC-PATH-G6PD           PIC X(01).
002600         10  RRC-PATH-ASTHMA         PIC X(01).
002700         10  RRC-PATH-EPILEPSY       PIC X(01).
002800         10  RRC-PATH-NONE           PIC X(01).
002900         10  RRC-TREAT-ANTICOAGULANT PIC X(01).
003000****** SAME 19 BYTES AS RRC-INDIVIDUAL, OVERLAID SO DOSCALC CAN
003100****** TEST ALL EIGHT NAMED PATHOLOGY FLAGS WITH ONE INSPECT
003200****** INSTEAD OF EIGHT IFs - SAME IDEA AS DOSEREQ'S PATH SCAN.
003300     05  RRC-INDIV-PATH-SCAN REDEFINES RRC-INDIVIDUAL.
003400         10  FILLER                  PIC X(09).
003500         10  RPS-PATHOLOGY-FLAGS     PIC X(08).
003600         10  FILLER                  PIC X(02).
003700     05  RRC-APPLICATION.
003800         10  RRC-ROUTE               PIC X(01).
003900         10  RRC-DAILY-AMOUNT-MG     PIC 9(7)V99.
004000         10  RRC-DURATION-DAYS       PIC 9(03).
004100         10  RRC-AREA-CM2            PIC 9(5)V9.
004200         10  RRC-OCCLUSION-FLAG      PIC X(01).
004300         10  RRC-DAMAGED-SKIN-FLAG   PIC X(01).
004400         10  RRC-OCCLUSION-FACTOR    PIC 9V99.
004500         10  RRC-ROOM-VOLUME-M3      PIC 9(4)V9.
004600         10  RRC-EXPOSURE-MIN        PIC 9(4)V9.
004700         10  RRC-AIR-CHANGE-RATE     PIC 9V99.
004800         10  RRC-EVAPORATION-RATE    PIC V999.
004900     05  FILLER                      PIC X(24).
005000     05  RRC-OIL-NAME                PIC X(30).
005100     05  RRC-DOM-FAMILY              PIC X(02).
005200     05  RRC-DENSITY                 PIC 9V999.
005300     05  RRC-DROP-WT-MG              PIC 99V99.
005400     05  RRC-DEFUROCOUM-FLAG         PIC X(01).
005500     05  RRC-CONST-COUNT             PIC 9(03).
005600     05  RRC-CONST-ROW OCCURS 60 TIMES
005700             INDEXED BY RRC-CONST-IDX.
005800         10  RRC-CONST-NAME          PIC X(25).
005900         10  RRC-FRACTION            PIC V9(6).
006000         10  RRC-NOAEL-MG-KG-D       PIC 9(4)V99.
006100         10  RRC-IFRA-LIMIT-PCT      PIC 99V9(4).
006200         10  RRC-CIR-LIMIT-PCT       PIC 99V9(4).
006300         10  RRC-PHOTOTOXIC-FLAG     PIC X(01).
006400         10  RRC-CMR-FLAG            PIC X(01).
006500         10  RRC-ADDITIONAL-UF       PIC 9V99.
006600     05  FILLER                      PIC X(06).
006700
006800****** TRAILER RECORD - DOSEDIT WRITES ONE OF THESE AFTER THE LAST
006900****** RESOLVED OR REJECTED REQUEST, SO DOSCALC CAN PICK UP THIS
007000****** STAGE'S ERROR COUNT AND CARRY IT FORWARD WITHOUT A SEPARATE
007100****** CONTROL FILE.                                        REQ0503
007200 01  RESOLVD-TRAILER-REC REDEFINES RESOLVD-REC.
007300     05  RRT-TRAILER-ID          PIC X(08).
007400         88 RRT-IS-TRAILER           VALUE "**TRLR**".
007500     05  RRT-REQUESTS-IN-ERROR   PIC 9(7) COMP.
007600     05  FILLER                  PIC X(3378).
