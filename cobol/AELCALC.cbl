000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AELCALC.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/15/89.
000700 DATE-COMPILED. 04/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/15/89  RJ    INITIAL    WRITTEN FOR DOSCALC - ACCEPTABLE  *
001300*                              EXPOSURE LEVEL = NOAEL / UF, WITH *
001400*                              A FALLBACK CALL TO REFLOOK WHEN   *
001500*                              THE CONSTITUENT RECORD CARRIES NO *
001600*                              NOAEL OF ITS OWN.                 *
001700*   07/22/92  RJ    REQ0155    AEC-RATEABLE-FLAG ADDED SO         *
001800*                              DOSCALC CAN SKIP THE CONSTITUENT  *
001900*                              CLEANLY INSTEAD OF DIVIDING BY     *
002000*                              A ZERO NOAEL.                     *
002100*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002200*                              FIELDS HELD HERE, SIGNED OFF.      *
002300******************************************************************
002400* AEL-CALC - RESOLVES THE NOAEL (OWN VALUE, ELSE THE REFERENCE   *
002500* TABLE VIA REFLOOK) AND DIVIDES BY THE TOTAL UNCERTAINTY FACTOR *
002600* THE CALLER BUILT WITH UFCALC.  A CONSTITUENT WITH NO NOAEL      *
002700* ANYWHERE COMES BACK NOT RATEABLE AND DOSCALC LEAVES IT OUT OF   *
002800* THE SYSTEMIC MINIMUM.                                           *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-REFLOOK-REC.
004500         10  WSR-CONST-NAME     PIC X(25).
004600         10  WSR-NOAEL          PIC 9(4)V99 COMP-3.
004700         10  WSR-IFRA-LIMIT     PIC 99V9(4) COMP-3.
004800         10  WSR-CIR-LIMIT      PIC 99V9(4) COMP-3.
004900         10  WSR-FOUND-FLAG     PIC X(01).
005000             88 WSR-FOUND          VALUE "Y".
005100****** REFLOOK'S ANSWER READ AS ONE RAW FIELD - ABEND-DUMP AID
005200****** CARRIED OVER FROM THE OLD PRE-REFLOOK HAND LOOKUP ROUTINE.
005300     05  WS-REFLOOK-REC-RAW REDEFINES WS-REFLOOK-REC PIC X(34).
005400     05  WS-RETURN-CD           PIC 9(4) COMP.
005500     05  FILLER                 PIC X(01).
005600
005700 LINKAGE SECTION.
005800 01  AEL-CALC-REC.
005900     05  AEC-CONST-NAME         PIC X(25).
006000     05  AEC-NOAEL-IN           PIC 9(4)V99.
006100     05  AEC-UF-TOTAL           PIC 9(9)V99 COMP-3.
006200     05  AEC-NOAEL-RESOLVED     PIC 9(4)V99 COMP-3.
006300****** RAW BYTES OF THE RESOLVED NOAEL - ABEND-DUMP AID.
006400     05  AEC-NOAEL-RESOLVED-RAW REDEFINES AEC-NOAEL-RESOLVED
006500                                PIC X(04).
006600     05  AEC-AEL                PIC 9(7)V999 COMP-3.
006700****** RAW BYTES OF THE FINAL AEL - ABEND-DUMP AID.
006800     05  AEC-AEL-RAW REDEFINES AEC-AEL PIC X(06).
006900     05  AEC-RATEABLE-FLAG      PIC X(01).             REQ0155
007000         88 AEC-NOT-RATEABLE       VALUE "N".
007100
007200 01  RETURN-CD                  PIC 9(4) COMP.
007300
007400 PROCEDURE DIVISION USING AEL-CALC-REC, RETURN-CD.
007500 000-MAINLINE.
007600     MOVE "Y" TO AEC-RATEABLE-FLAG.
007700     PERFORM 100-RESOLVE-NOAEL THRU 100-EXIT.
007800
007900     IF AEC-NOT-RATEABLE
008000         MOVE ZERO TO AEC-AEL
008100     ELSE
008200         PERFORM 200-COMPUTE-AEL THRU 200-EXIT.
008300
008400     MOVE ZERO TO RETURN-CD.
008500     GOBACK.
008600
008700 100-RESOLVE-NOAEL.
008800     IF AEC-NOAEL-IN > 0
008900         MOVE AEC-NOAEL-IN TO AEC-NOAEL-RESOLVED
009000         GO TO 100-EXIT.
009100
009200     MOVE SPACES TO WS-REFLOOK-REC.
009300     MOVE AEC-CONST-NAME TO WSR-CONST-NAME.
009400     CALL "REFLOOK" USING WS-REFLOOK-REC, WS-RETURN-CD.
009500
009600     IF WSR-FOUND AND WSR-NOAEL > 0
009700         MOVE WSR-NOAEL TO AEC-NOAEL-RESOLVED
009800     ELSE
009900         MOVE ZERO TO AEC-NOAEL-RESOLVED
010000         MOVE "N" TO AEC-RATEABLE-FLAG.
010100 100-EXIT.
010200     EXIT.
010300
010400 200-COMPUTE-AEL.
010500     IF AEC-UF-TOTAL = ZERO
010600         MOVE ZERO TO AEC-AEL
010700         GO TO 200-EXIT.
010800
010900     COMPUTE AEC-AEL ROUNDED =
011000             AEC-NOAEL-RESOLVED / AEC-UF-TOTAL.
011100 200-EXIT.
011200     EXIT.
