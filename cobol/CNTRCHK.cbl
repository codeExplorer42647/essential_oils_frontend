000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CNTRCHK.
000400 AUTHOR. K WALES.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 05/10/90.
000700 DATE-COMPILED. 05/10/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   05/10/90  KTW   INITIAL    WRITTEN FOR DOSCALC - THE SIX     *
001300*                              CONTRAINDICATION RULES, EVALUATED *
001400*                              IN A FIXED ORDER.  RULE 1 STOPS   *
001500*                              THE REST ON AN ABSOLUTE.          *
001600*   06/02/93  PDM   REQ0207    RULE 4 SPLIT IN TWO - PREGNANCY    *
001700*                              AND EPILEPSY HAD SHARED ONE IF    *
001800*                              AND WERE MASKING EACH OTHER.       *
001900*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002000*                              FIELDS HELD HERE, SIGNED OFF.      *
002100*   03/15/05  KTW   REQ0427    RULE 6 ADDED - ANTICOAGULANT /     *
002200*                              EUGENOL INTERACTION PER THE       *
002300*                              SAFETY DESK'S BULLETIN 05-03.     *
002400*   04/06/09  KTW   REQ0503    165-SCAN-FOR-EUGENOL WAS COMPARING *
002500*                              AGAINST THE UPPERCASE LITERAL -    *
002600*                              CONST-NAME ARRIVES LOWER-CASED     *
002700*                              EVERYWHERE ELSE IN THIS SYSTEM SO  *
002800*                              RULE 6 NEVER FIRED.  COMPARE FIXED *
002900*                              TO THE LOWER-CASE KEY.             *
003000******************************************************************
003100* CONTRA-CHECK - WALKS THE SIX RULES IN SPEC ORDER, APPENDING A   *
003200* CCK-RESULT-ROW FOR EACH CONTRAINDICATION IT RAISES.  RULE 1     *
003300* (INFANT) IS ABSOLUTE AND TERMINATES THE SCAN - NO FURTHER RULE  *
003400* IS EVALUATED ONCE IT FIRES.                                     *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05  WS-HAS-EUGENOL         PIC X(01) VALUE "N".
005100         88 WS-EUGENOL-FOUND        VALUE "Y".
005200     05  WS-EUG-IDX             PIC 9(3) COMP.
005300     05  FILLER                 PIC X(01).
005400****** EUGENOL-FLAG AND SCAN-INDEX TOGETHER AS ONE RAW FIELD -
005500****** ABEND-DUMP AID FOR THE RULE 6 SCAN.
005600 01  WS-EUG-WORK-RAW REDEFINES MISC-FIELDS PIC X(05).
005700
005800 LINKAGE SECTION.
005900 01  CNTRCHK-REC.
006000     05  CCK-AGE-CATEGORY        PIC X(02).
006100     05  CCK-DOM-FAMILY           PIC X(02).
006200     05  CCK-PHYS-STATE           PIC X(01).
006300     05  CCK-PATH-EPILEPSY        PIC X(01).
006400     05  CCK-ROUTE                PIC X(01).
006500     05  CCK-TREAT-ANTICOAGULANT  PIC X(01).
006600****** AGE/FAMILY/PHYS/EPILEPSY/ROUTE/ANTICOAGULANT AS ONE FIELD
006700****** SO THE CALLER CAN LOG THE WHOLE PROFILE IN ONE DISPLAY.
006800     05  CCK-PROFILE-SCAN REDEFINES CCK-AGE-CATEGORY PIC X(08).
006900     05  CCK-CONST-COUNT          PIC 9(3) COMP.
007000     05  CCK-CONST-NAME OCCURS 60 TIMES PIC X(25).
007100     05  CCK-RESULT-COUNT         PIC 9(2) COMP.
007200     05  CCK-RESULT-ROW OCCURS 6 TIMES.
007300         10  CCK-RESULT-TYPE          PIC X(03).
007400             88 CCK-TYPE-ABSOLUTE         VALUE "ABS".
007500             88 CCK-TYPE-RELATIVE         VALUE "REL".
007600         10  CCK-RESULT-REASON        PIC X(40).
007700         10  CCK-RESULT-RECOMMEND     PIC X(60).
007800     05  CCK-ABSOLUTE-FLAG        PIC X(01).
007900         88 CCK-HAS-ABSOLUTE          VALUE "Y".
008000****** RULE-6 ANTICOAGULANT/EUGENOL SWITCH SEEN AS A CONDITION
008100****** NAME ON THE SAME BYTE AS THE ABSOLUTE FLAG - SAVES A
008200****** SEPARATE LINKAGE BYTE WHEN BULLETIN 05-03 WAS ADDED.
008300     05  CCK-RULE6-FLAG REDEFINES CCK-ABSOLUTE-FLAG PIC X(01).
008400         88 CCK-RULE6-FIRED            VALUE "R".
008500
008600 01  RETURN-CD                    PIC 9(4) COMP.
008700
008800 PROCEDURE DIVISION USING CNTRCHK-REC, RETURN-CD.
008900     MOVE ZERO TO CCK-RESULT-COUNT.
009000     MOVE "N" TO CCK-ABSOLUTE-FLAG.
009100
009200     PERFORM 100-RULE-1-INFANT THRU 100-EXIT.
009300     IF NOT CCK-HAS-ABSOLUTE
009400         PERFORM 120-RULE-2-PHENOLS THRU 120-EXIT
009500         PERFORM 130-RULE-3-AROM-ALDEHYDES THRU 130-EXIT
009600         PERFORM 140-RULE-4-KETONES THRU 140-EXIT
009700         PERFORM 150-RULE-5-ORAL-CHILD THRU 150-EXIT
009800         PERFORM 160-RULE-6-ANTICOAG THRU 160-EXIT.
009900
010000     MOVE ZERO TO RETURN-CD.
010100     GOBACK.
010200
010300 100-RULE-1-INFANT.
010400     IF CCK-AGE-CATEGORY NOT = "IN"
010500         GO TO 100-EXIT.
010600
010700     MOVE "ABS" TO CCK-RESULT-TYPE (1).
010800     MOVE "AGE LESS THAN 30 MONTHS" TO CCK-RESULT-REASON (1).
010900     MOVE "DO NOT USE ANY ESSENTIAL OIL ON INFANTS UNDER 30"
011000         TO CCK-RESULT-RECOMMEND (1).
011100     MOVE 1 TO CCK-RESULT-COUNT.
011200     MOVE "Y" TO CCK-ABSOLUTE-FLAG.
011300 100-EXIT.
011400     EXIT.
011500
011600 120-RULE-2-PHENOLS.
011700     IF CCK-DOM-FAMILY NOT = "PH"
011800         GO TO 120-EXIT.
011900
012000     IF CCK-AGE-CATEGORY = "C2" OR "C6"
012100         ADD 1 TO CCK-RESULT-COUNT
012200         MOVE "ABS" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
012300         MOVE "PHENOLIC OIL IN A CHILD"
012400              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
012500         MOVE "DO NOT USE PHENOLIC OILS ON CHILDREN"
012600              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT)
012700         MOVE "Y" TO CCK-ABSOLUTE-FLAG
012800         GO TO 120-EXIT.
012900
013000     IF CCK-PHYS-STATE = "P" OR "B"
013100         ADD 1 TO CCK-RESULT-COUNT
013200         MOVE "REL" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
013300         MOVE "PHENOLIC OIL IN PREGNANCY/BREASTFEEDING"
013400              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
013500         MOVE "AVOID HIGH-DOSE PHENOLIC OILS"
013600              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT).
013700 120-EXIT.
013800     EXIT.
013900
014000 130-RULE-3-AROM-ALDEHYDES.
014100     IF CCK-DOM-FAMILY NOT = "AA"
014200         GO TO 130-EXIT.
014300
014400     IF CCK-AGE-CATEGORY = "IN" OR "C2" OR "C6"
014500         ADD 1 TO CCK-RESULT-COUNT
014600         MOVE "ABS" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
014700         MOVE "AROMATIC ALDEHYDE OIL IN A CHILD"
014800              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
014900         MOVE "DO NOT USE AROMATIC ALDEHYDE OILS ON CHILDREN"
015000              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT)
015100         MOVE "Y" TO CCK-ABSOLUTE-FLAG.
015200 130-EXIT.
015300     EXIT.
015400
015500 140-RULE-4-KETONES.
015600     IF CCK-DOM-FAMILY NOT = "KT" AND CCK-DOM-FAMILY NOT = "KS"
015700         GO TO 140-EXIT.
015800
015900     IF CCK-PHYS-STATE = "P"
016000         ADD 1 TO CCK-RESULT-COUNT
016100         MOVE "ABS" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
016200         MOVE "KETONE OIL IN PREGNANCY"
016300              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
016400         MOVE "DO NOT USE KETONE-BEARING OILS IN PREGNANCY"
016500              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT)
016600         MOVE "Y" TO CCK-ABSOLUTE-FLAG.
016700
016800     IF CCK-PATH-EPILEPSY = "Y"                                REQ0207
016900         ADD 1 TO CCK-RESULT-COUNT
017000         MOVE "ABS" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
017100         MOVE "KETONE OIL AND EPILEPSY"
017200              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
017300         MOVE "DO NOT USE KETONE-BEARING OILS WITH EPILEPSY"
017400              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT)
017500         MOVE "Y" TO CCK-ABSOLUTE-FLAG.
017600 140-EXIT.
017700     EXIT.
017800
017900 150-RULE-5-ORAL-CHILD.
018000     IF CCK-ROUTE NOT = "O"
018100         GO TO 150-EXIT.
018200
018300     IF CCK-AGE-CATEGORY = "IN" OR "C2" OR "C6"
018400         ADD 1 TO CCK-RESULT-COUNT
018500         MOVE "ABS" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
018600         MOVE "ORAL ROUTE IN A CHILD"
018700              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
018800         MOVE "DO NOT GIVE ESSENTIAL OILS ORALLY TO CHILDREN"
018900              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT)
019000         MOVE "Y" TO CCK-ABSOLUTE-FLAG.
019100 150-EXIT.
019200     EXIT.
019300
019400 160-RULE-6-ANTICOAG.                                          REQ0427
019500     IF CCK-TREAT-ANTICOAGULANT NOT = "Y"
019600         GO TO 160-EXIT.
019700
019800     MOVE "N" TO WS-HAS-EUGENOL.
019900     IF CCK-CONST-COUNT > ZERO
020000         PERFORM 165-SCAN-FOR-EUGENOL THRU 165-EXIT
020100               VARYING WS-EUG-IDX FROM 1 BY 1
020200               UNTIL WS-EUG-IDX > CCK-CONST-COUNT
020300                  OR WS-EUGENOL-FOUND.
020400
020500     IF WS-EUGENOL-FOUND
020600         ADD 1 TO CCK-RESULT-COUNT
020700         MOVE "REL" TO CCK-RESULT-TYPE (CCK-RESULT-COUNT)
020800         MOVE "ANTICOAGULANT/ANTIPLATELET AND EUGENOL"
020900              TO CCK-RESULT-REASON (CCK-RESULT-COUNT)
021000         MOVE "WATCH FOR BLEEDING RISK - ANTIPLATELET INTERACTION"
021100              TO CCK-RESULT-RECOMMEND (CCK-RESULT-COUNT).
021200 160-EXIT.
021300     EXIT.
021400
021500 165-SCAN-FOR-EUGENOL.
021600     IF CCK-CONST-NAME (WS-EUG-IDX) = "eugenol"           REQ0503
021700         MOVE "Y" TO WS-HAS-EUGENOL.
021800 165-EXIT.
021900     EXIT.
