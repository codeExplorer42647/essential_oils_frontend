000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MCSIM.
000400 AUTHOR. R JACOBY.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 04/29/89.
000700 DATE-COMPILED. 04/29/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   04/29/89  RJ    INITIAL    WRITTEN FOR DOSCALC - VARIABILITY *
001300*                              ESTIMATE FOR THE FINAL DOSE.      *
001400*                              ORIGINALLY RAN 500 RANDOM TRIALS  *
001500*                              AND AVERAGED THEM.                *
001600*   05/06/96  PDM   REQ0289    REPLACED THE 500-TRIAL RANDOM      *
001700*                              LOOP WITH THE CLOSED-FORM MEAN/    *
001800*                              STD/P5/P95 FORMULA - THE RANDOM    *
001900*                              LOOP WAS NEVER REPRODUCIBLE JOB    *
002000*                              TO JOB AND AUDIT COULDN'T SIGN     *
002100*                              OFF ON IT.                         *
002200*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002300*                              FIELDS HELD HERE, SIGNED OFF.      *
002400*   03/30/09  KTW   REQ0502    FUNCTION SQRT PULLED OUT PER THE   *
002500*                              SHOP STANDARD AGAINST INTRINSIC    *
002600*                              FUNCTIONS - REPLACED WITH A TEN-   *
002700*                              PASS NEWTON'S METHOD ITERATION.    *
002800******************************************************************
002900* UNCERTAINTY-ESTIMATE - MEAN IS THE BASE DOSE; THE COMBINED      *
003000* COEFFICIENT OF VARIATION COMES FROM THREE INDEPENDENT CLAMPED   *
003100* FACTORS (BIOAVAILABILITY +/-15%, COMPOSITION +/-10%, DROP       *
003200* SIZE +/-10%) COMBINED IN QUADRATURE.  P5/P95 USE THE 1.645      *
003300* NORMAL-TAIL MULTIPLIER; P5 IS FLOORED AT ZERO.                  *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-CV                 PIC 9V9(6) COMP-3.
005000****** RAW BYTES OF THE COMBINED COEFFICIENT OF VARIATION - KEPT
005100****** FOR THE OLD ABEND DUMP FORMATTER FROM THE 500-TRIAL DAYS.
005200     05  WS-CV-RAW REDEFINES WS-CV PIC X(04).
005300     05  FILLER                PIC X(01).
005400
005500 77  CV-BIOAVAIL-SQ            PIC 9V9(6) VALUE 0.022500.
005600 77  CV-COMPOSITN-SQ           PIC 9V9(6) VALUE 0.010000.
005700 77  CV-DROP-SIZE-SQ           PIC 9V9(6) VALUE 0.010000.
005800 77  P-TAIL-MULTIPLIER         PIC 9V999 VALUE 1.645.
005900 77  WS-SQRT-INPUT             PIC 9V9(6) COMP-3.
006000 77  WS-SQRT-GUESS             PIC 9V9(6) COMP-3.
006100 77  WS-SQRT-SUB               PIC 9(02) COMP.
006200
006300 LINKAGE SECTION.
006400 01  MCSIM-REC.
006500     05  MCM-DAILY-AMOUNT-MG    PIC 9(7)V99.
006600     05  MCM-SYSTEMIC-CEILING   PIC 9(7)V999.
006700     05  MCM-LOCAL-CEILING      PIC 9(7)V999.
006800     05  MCM-CEILINGS-OK-FLAG   PIC X(01).
006900         88 MCM-CEILINGS-OK         VALUE "Y".
007000     05  MCM-BASE-DOSE          PIC 9(7)V999 COMP-3.
007100****** RAW BYTES OF THE BASE DOSE - ABEND-DUMP AID.
007200     05  MCM-BASE-DOSE-RAW REDEFINES MCM-BASE-DOSE PIC X(06).
007300     05  MCM-MEAN               PIC 9(7)V999 COMP-3.
007400     05  MCM-STD                PIC 9(7)V999 COMP-3.
007500     05  MCM-P5                 PIC 9(7)V999 COMP-3.
007600     05  MCM-P95                PIC 9(7)V999 COMP-3.
007700****** THE MEAN/STD/P5/P95 QUARTET AS ONE RAW STRING - ABEND-DUMP
007800****** AID, SAME PURPOSE AS MCM-BASE-DOSE-RAW ABOVE.
007900     05  MCM-RESULTS-RAW REDEFINES MCM-MEAN PIC X(24).
008000
008100 01  RETURN-CD                  PIC 9(4) COMP.
008200
008300 PROCEDURE DIVISION USING MCSIM-REC, RETURN-CD.
008400 000-MAINLINE.
008500     IF NOT MCM-CEILINGS-OK
008600         MOVE ZERO TO MCM-MEAN, MCM-STD, MCM-P5, MCM-P95
008700         GO TO 000-EXIT.
008800
008900     PERFORM 100-COMPUTE-VARIABILITY THRU 100-EXIT.
009000 000-EXIT.
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-COMPUTE-VARIABILITY.
009500     IF MCM-SYSTEMIC-CEILING < MCM-LOCAL-CEILING
009600         COMPUTE MCM-BASE-DOSE ROUNDED =
009700               MCM-DAILY-AMOUNT-MG * MCM-SYSTEMIC-CEILING * 0.6
009800     ELSE
009900         COMPUTE MCM-BASE-DOSE ROUNDED =
010000               MCM-DAILY-AMOUNT-MG * MCM-LOCAL-CEILING * 0.6.
010100
010200     MOVE MCM-BASE-DOSE TO MCM-MEAN.
010300
010400     COMPUTE WS-SQRT-INPUT =
010500           CV-BIOAVAIL-SQ + CV-COMPOSITN-SQ + CV-DROP-SIZE-SQ.
010600     MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
010700     PERFORM 150-SQRT-ITERATE THRU 150-EXIT
010800           VARYING WS-SQRT-SUB FROM 1 BY 1
010900           UNTIL WS-SQRT-SUB > 10.
011000     MOVE WS-SQRT-GUESS TO WS-CV.
011100
011200     COMPUTE MCM-STD ROUNDED = MCM-MEAN * WS-CV.
011300
011400     COMPUTE MCM-P5 ROUNDED =
011500           MCM-MEAN * (1 - (P-TAIL-MULTIPLIER * WS-CV)).
011600     COMPUTE MCM-P95 ROUNDED =
011700           MCM-MEAN * (1 + (P-TAIL-MULTIPLIER * WS-CV)).
011800
011900     IF MCM-P5 < ZERO
012000         MOVE ZERO TO MCM-P5.
012100 100-EXIT.
012200     EXIT.
012300
012400 150-SQRT-ITERATE.                                              REQ0502
012500****** NEWTON'S METHOD, TEN PASSES - CONVERGES ON THIS SHOP'S
012600****** TEN-COMPOSITE-DIGIT FIELDS WELL INSIDE FOUR OR FIVE PASSES,
012700****** BUT TEN COSTS NOTHING AND LEAVES NO ROOM FOR ARGUMENT.
012800     COMPUTE WS-SQRT-GUESS ROUNDED =
012900           (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
013000 150-EXIT.
013100     EXIT.
