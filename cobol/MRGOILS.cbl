000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MRGOILS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. FORMULATION SAFETY DESK.
000600 DATE-WRITTEN. 05/15/90.
000700 DATE-COMPILED. 05/15/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*   DATE      BY    TKT/REQ    DESCRIPTION                      *
001200*   05/15/90  JS    INITIAL    WRITTEN FOR DOSEDIT - MERGES A    *
001300*                              FORMULA'S OIL/PERCENTAGE ITEMS    *
001400*                              INTO ONE COMPOSITE OIL FOR THE     *
001500*                              REST OF THE PIPELINE TO TREAT      *
001600*                              AS IF IT WERE A SINGLE OIL.        *
001700*   11/08/93  RJ    REQ0233    DOMINANT-FAMILY TIE-BREAK FIXED -  *
001800*                              WAS TAKING THE LAST FAMILY SEEN   *
001900*                              INSTEAD OF THE FIRST ON A TIE.     *
002000*   11/30/98  PDM   Y2K-0009   REVIEWED FOR YEAR 2000 - NO DATE   *
002100*                              FIELDS HELD HERE, SIGNED OFF.      *
002200*   09/21/01  KTW   REQ0355    PERCENTAGE-TOTAL TOLERANCE WIDENED *
002300*                              FROM EXACT-100 TO +/- 0.10 AT THE  *
002400*                              FORMULATION DESK'S REQUEST.        *
002500******************************************************************
002600* MRGOILS - MERGE-FORMULA.  WEIGHTS EACH CONSTITUENT'S FRACTION  *
002700* BY ITS OIL'S SHARE OF THE BLEND AND ACCUMULATES BY CONSTITUENT *
002800* NAME: FRACTIONS ADD; NOAEL/IFRA/CIR TAKE THE SMALLEST NON-ZERO *
002900* VALUE SEEN; FLAGS AND ADDITIONAL-UF KEEP THE FIRST OCCURRENCE. *
003000* DOMINANT FAMILY IS WHICHEVER FAMILY CARRIES THE MOST WEIGHT,   *
003100* FIRST ENCOUNTERED WINNING A TIE.  COMPOSITE OIL TAKES THE      *
003200* SHOP'S DEFAULT DENSITY/DROP-WEIGHT.                             *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-ITEM-SUB              PIC 9(3) COMP.
004900     05  WS-WEIGHT-PCT            PIC 9V9(6) COMP-3.
005000****** RAW BYTES OF THE RUNNING PERCENTAGE TOTAL - ABEND-DUMP AID
005100****** FOR THE REQ0355 TOLERANCE CHECK.
005200     05  WS-WEIGHT-PCT-RAW REDEFINES WS-WEIGHT-PCT PIC X(04).
005300     05  WS-WEIGHTED-FRACTION     PIC 9V9(6) COMP-3.
005400     05  WS-FAM-SUB               PIC 9(2) COMP.
005500     05  WS-BEST-FAM-SUB          PIC 9(2) COMP.
005600     05  FILLER                   PIC X(01).
005700
005800 01  WS-FAMILY-WEIGHT-TABLE.
005900     05  WS-FAMILY-COUNT          PIC 9(2) COMP.
006000     05  WS-FAMILY-ROW OCCURS 20 TIMES.
006100         10  WS-FAM-CODE              PIC X(02).
006200         10  WS-FAM-WEIGHT            PIC 9V9(6) COMP-3.
006300     05  FILLER                   PIC X(01).
006400****** THE FAMILY-WEIGHT TABLE READ AS ONE FLAT STRING - LETS THE
006500****** REQ0233 TIE-BREAK FIX BE CHECKED BY EYE IN AN ABEND DUMP
006600****** WITHOUT UNSUBSCRIPTING TWENTY ROWS BY HAND.
006700 01  WS-FAMILY-WEIGHT-TABLE-RAW REDEFINES WS-FAMILY-WEIGHT-TABLE.
006800     05  FILLER                   PIC X(02).
006900     05  WS-FAM-ROW-RAW OCCURS 20 TIMES PIC X(06).
007000     05  FILLER                   PIC X(01).
007100
007200 LINKAGE SECTION.
007300 01  MRGOILS-REC.
007400     05  MRG-ITEM-COUNT           PIC 9(3) COMP.
007500     05  MRG-ITEM-ROW OCCURS 20 TIMES.
007600         10  MRG-ITEM-OIL-ID          PIC X(08).
007700         10  MRG-ITEM-PERCENTAGE      PIC 999V99.
007800     05  MRG-ERROR-FLAG           PIC X(01).
007900         88 MRG-IN-ERROR              VALUE "Y".
008000     05  MRG-ERROR-REASON         PIC X(40).
008100
008200 COPY OILCNST.
008300
008400 01  RETURN-CD                    PIC 9(4) COMP.
008500
008600 PROCEDURE DIVISION USING MRGOILS-REC, OIL-MASTER-TABLE,
008700                           CONST-MASTER-TABLE, MERGED-OIL-REC,
008800                           RETURN-CD.
008900     MOVE "N" TO MRG-ERROR-FLAG.
009000     MOVE SPACES TO MERGED-OIL-REC.
009100     MOVE ZERO TO MOR-CONST-COUNT.
009200     INITIALIZE WS-FAMILY-WEIGHT-TABLE.
009300
009400     PERFORM 100-VALIDATE-PERCENTAGE-TOTAL THRU 100-EXIT.
009500     IF NOT MRG-IN-ERROR
009600         PERFORM 200-MERGE-EACH-ITEM THRU 200-EXIT
009700               VARYING WS-ITEM-SUB FROM 1 BY 1
009800               UNTIL WS-ITEM-SUB > MRG-ITEM-COUNT
009900                  OR MRG-IN-ERROR.
010000
010100     IF NOT MRG-IN-ERROR
010200         PERFORM 500-PICK-DOMINANT-FAMILY THRU 500-EXIT
010300         MOVE 0.900 TO MOR-DENSITY
010400         MOVE 30.00 TO MOR-DROP-WT-MG
010500         MOVE "N" TO MOR-DEFUROCOUM-FLAG
010600         MOVE "MERGED FORMULA" TO MOR-OIL-NAME
010700         MOVE "MRG" TO MOR-OIL-ID.
010800
010900     MOVE ZERO TO RETURN-CD.
011000     GOBACK.
011100
011200 100-VALIDATE-PERCENTAGE-TOTAL.
011300     MOVE ZERO TO WS-WEIGHT-PCT.
011400     PERFORM 110-ADD-ONE-PCT THRU 110-EXIT
011500           VARYING WS-ITEM-SUB FROM 1 BY 1
011600           UNTIL WS-ITEM-SUB > MRG-ITEM-COUNT.
011700
011800     IF WS-WEIGHT-PCT < 99.90 OR WS-WEIGHT-PCT > 100.10
011900         MOVE "Y" TO MRG-ERROR-FLAG
012000         MOVE "FORMULA PERCENTAGES DO NOT TOTAL 100"
012100              TO MRG-ERROR-REASON.
012200 100-EXIT.
012300     EXIT.
012400
012500 110-ADD-ONE-PCT.
012600     ADD MRG-ITEM-PERCENTAGE (WS-ITEM-SUB) TO WS-WEIGHT-PCT.
012700 110-EXIT.
012800     EXIT.
012900
013000 200-MERGE-EACH-ITEM.
013100     SET OMT-OIL-IDX TO 1.
013200     PERFORM 220-POSITION-OIL-TABLE-IDX THRU 220-EXIT
013300           UNTIL OMT-OIL-IDX > OMT-OIL-COUNT
013400              OR OMT-OIL-ID (OMT-OIL-IDX)
013500                     = MRG-ITEM-OIL-ID (WS-ITEM-SUB).
013600
013700     IF OMT-OIL-IDX > OMT-OIL-COUNT
013800         MOVE "Y" TO MRG-ERROR-FLAG
013900         MOVE "FORMULA OIL-ID NOT FOUND IN OIL MASTER"
014000              TO MRG-ERROR-REASON
014100         GO TO 200-EXIT.
014200
014300     COMPUTE WS-WEIGHT-PCT ROUNDED =
014400           MRG-ITEM-PERCENTAGE (WS-ITEM-SUB) / 100.
014500
014600     PERFORM 300-ACCUMULATE-OIL-CONST THRU 300-EXIT
014700           VARYING CMT-CONST-IDX FROM OMT-CONST-FIRST-IDX
014800                                     (OMT-OIL-IDX) BY 1
014900           UNTIL CMT-CONST-IDX >
015000                        OMT-CONST-LAST-IDX (OMT-OIL-IDX).
015100 200-EXIT.
015200     EXIT.
015300
015400 220-POSITION-OIL-TABLE-IDX.
015500     SET OMT-OIL-IDX UP BY 1.
015600 220-EXIT.
015700     EXIT.
015800
015900 300-ACCUMULATE-OIL-CONST.
016000     COMPUTE WS-WEIGHTED-FRACTION ROUNDED =
016100           CMT-FRACTION (CMT-CONST-IDX) * WS-WEIGHT-PCT.
016200
016300     PERFORM 320-FIND-OR-ADD-CONST THRU 320-EXIT.
016400     PERFORM 400-ACCUMULATE-CONSTITUENT THRU 400-EXIT.
016500     PERFORM 420-ACCUMULATE-FAMILY-WEIGHT THRU 420-EXIT.
016600 300-EXIT.
016700     EXIT.
016800
016900 320-FIND-OR-ADD-CONST.
017000     MOVE ZERO TO MOR-CONST-IDX.
017100     SET MOR-CONST-IDX TO 1.
017200     SEARCH MOR-CONST-ROW
017300         AT END
017400             ADD 1 TO MOR-CONST-COUNT
017500             SET MOR-CONST-IDX TO MOR-CONST-COUNT
017600             MOVE CMT-CONST-NAME (CMT-CONST-IDX) TO
017700                  MOR-CONST-NAME (MOR-CONST-IDX)
017800             MOVE ZERO TO MOR-FRACTION (MOR-CONST-IDX)
017900             MOVE CMT-NOAEL-MG-KG-D (CMT-CONST-IDX) TO
018000                  MOR-NOAEL-MG-KG-D (MOR-CONST-IDX)
018100             MOVE CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX) TO
018200                  MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX)
018300             MOVE CMT-CIR-LIMIT-PCT (CMT-CONST-IDX) TO
018400                  MOR-CIR-LIMIT-PCT (MOR-CONST-IDX)
018500             MOVE CMT-PHOTOTOXIC-FLAG (CMT-CONST-IDX) TO
018600                  MOR-PHOTOTOXIC-FLAG (MOR-CONST-IDX)
018700             MOVE CMT-CMR-FLAG (CMT-CONST-IDX) TO
018800                  MOR-CMR-FLAG (MOR-CONST-IDX)
018900             MOVE CMT-ADDITIONAL-UF (CMT-CONST-IDX) TO
019000                  MOR-ADDITIONAL-UF (MOR-CONST-IDX)
019100         WHEN MOR-CONST-NAME (MOR-CONST-IDX)
019200                  = CMT-CONST-NAME (CMT-CONST-IDX)
019300             CONTINUE
019400     END-SEARCH.
019500 320-EXIT.
019600     EXIT.
019700
019800 400-ACCUMULATE-CONSTITUENT.
019900     ADD WS-WEIGHTED-FRACTION TO MOR-FRACTION (MOR-CONST-IDX).
020000
020100     IF CMT-NOAEL-MG-KG-D (CMT-CONST-IDX) > ZERO
020200       AND (MOR-NOAEL-MG-KG-D (MOR-CONST-IDX) = ZERO OR
020300            CMT-NOAEL-MG-KG-D (CMT-CONST-IDX) <
020400                MOR-NOAEL-MG-KG-D (MOR-CONST-IDX))
020500         MOVE CMT-NOAEL-MG-KG-D (CMT-CONST-IDX) TO
020600              MOR-NOAEL-MG-KG-D (MOR-CONST-IDX).
020700
020800     IF CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX) > ZERO
020900       AND (MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX) = ZERO OR
021000            CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX) <
021100                MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX))
021200         MOVE CMT-IFRA-LIMIT-PCT (CMT-CONST-IDX) TO
021300              MOR-IFRA-LIMIT-PCT (MOR-CONST-IDX).
021400
021500     IF CMT-CIR-LIMIT-PCT (CMT-CONST-IDX) > ZERO
021600       AND (MOR-CIR-LIMIT-PCT (MOR-CONST-IDX) = ZERO OR
021700            CMT-CIR-LIMIT-PCT (CMT-CONST-IDX) <
021800                MOR-CIR-LIMIT-PCT (MOR-CONST-IDX))
021900         MOVE CMT-CIR-LIMIT-PCT (CMT-CONST-IDX) TO
022000              MOR-CIR-LIMIT-PCT (MOR-CONST-IDX).
022100 400-EXIT.
022200     EXIT.
022300
022400 420-ACCUMULATE-FAMILY-WEIGHT.
022500     SET WS-FAM-SUB TO 1.
022600     SEARCH WS-FAMILY-ROW
022700         AT END
022800             ADD 1 TO WS-FAMILY-COUNT
022900             SET WS-FAM-SUB TO WS-FAMILY-COUNT
023000             MOVE OMT-DOM-FAMILY (OMT-OIL-IDX) TO
023100                  WS-FAM-CODE (WS-FAM-SUB)
023200             MOVE ZERO TO WS-FAM-WEIGHT (WS-FAM-SUB)
023300         WHEN WS-FAM-CODE (WS-FAM-SUB) =
023400                  OMT-DOM-FAMILY (OMT-OIL-IDX)
023500             CONTINUE
023600     END-SEARCH.
023700
023800     ADD WS-WEIGHTED-FRACTION TO WS-FAM-WEIGHT (WS-FAM-SUB).
023900 420-EXIT.
024000     EXIT.
024100
024200 500-PICK-DOMINANT-FAMILY.
024300     MOVE 1 TO WS-BEST-FAM-SUB.
024400     PERFORM 520-COMPARE-ONE-FAMILY THRU 520-EXIT
024500           VARYING WS-FAM-SUB FROM 2 BY 1
024600           UNTIL WS-FAM-SUB > WS-FAMILY-COUNT.
024700
024800     MOVE WS-FAM-CODE (WS-BEST-FAM-SUB) TO MOR-DOM-FAMILY.
024900 500-EXIT.
025000     EXIT.
025100
025200 520-COMPARE-ONE-FAMILY.
025300     IF WS-FAM-WEIGHT (WS-FAM-SUB) >                           REQ0233
025400        WS-FAM-WEIGHT (WS-BEST-FAM-SUB)
025500         MOVE WS-FAM-SUB TO WS-BEST-FAM-SUB.
025600 520-EXIT.
025700     EXIT.
