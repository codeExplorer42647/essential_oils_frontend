000100******************************************************************
000200* DOSEREQ - DOSAGE REQUEST RECORD                                *
000300* ONE INDIVIDUAL, ONE APPLICATION AND ONE ROUTE/OIL REQUEST PER  *
000400* RECORD.  CARRIED UNCHANGED FROM THE EDIT STEP (DOSEDIT) INTO   *
000500* THE RESOLVED-REQUEST FILE READ BY THE CALCULATION STEP         *
000600* (DOSCALC) - SEE THE RESOLVD FD IN BOTH PROGRAMS.                *
000700* REPLACES THE OLD PATDALY LAYOUT FOR THIS APPLICATION.          *
000800******************************************************************
000900 01  DOSAGE-REQUEST-REC.
001000     05  REQ-REQUEST-ID              PIC X(08).
001100     05  REQ-REQUEST-TYPE            PIC X(01).
001200         88 REQ-TYPE-SINGLE-OIL      VALUE "S".
001300         88 REQ-TYPE-FORMULA         VALUE "F".
001400         88 REQ-TYPE-VALID           VALUES "S" "F".
001500     05  REQ-OIL-ID                  PIC X(08).
001600     05  REQ-INDIVIDUAL.
001700         10  IND-BODY-WEIGHT-KG      PIC 9(3)V99.
001800         10  IND-AGE-CATEGORY        PIC X(02).
001900             88 IND-AGE-INFANT       VALUE "IN".
002000             88 IND-AGE-CHILD-2-6    VALUE "C2".
002100             88 IND-AGE-CHILD-6-12   VALUE "C6".
002200             88 IND-AGE-ADULT        VALUE "AD".
002300             88 IND-AGE-ELDERLY      VALUE "EL".
002400             88 IND-AGE-CHILD        VALUES "C2" "C6".
002500             88 IND-AGE-VALID        VALUES "IN" "C2" "C6" "AD"
002600                                             "EL".
002700         10  IND-SEX                 PIC X(01).
002800         10  IND-PHYS-STATE          PIC X(01).
002900             88 IND-PHYS-NORMAL         VALUE "N".
003000             88 IND-PHYS-PREGNANT       VALUE "P".
003100             88 IND-PHYS-BREASTFEEDING  VALUE "B".
003200         10  IND-PATH-HEPATIC        PIC X(01).
003300         10  IND-PATH-RENAL          PIC X(01).
003400         10  IND-PATH-RESPIRATORY    PIC X(01).
003500         10  IND-PATH-NEUROLOGICAL   PIC X(01).
003600         10  IND-PATH-HAEMATOLOGICAL PIC X(01).
003700         10  IND-PATH-G6PD           PIC X(01).
003800         10  IND-PATH-ASTHMA         PIC X(01).
003900         10  IND-PATH-EPILEPSY       PIC X(01).
004000         10  IND-PATH-NONE           PIC X(01).
004100         10  IND-TREAT-ANTICOAGULANT PIC X(01).
004200****** SAME 19 BYTES AS REQ-INDIVIDUAL, OVERLAID SO THE EDIT STEP
004300****** CAN TEST ALL EIGHT NAMED PATHOLOGY FLAGS WITH ONE INSPECT
004400****** INSTEAD OF EIGHT IFs.
004500     05  REQ-INDIV-PATH-SCAN REDEFINES REQ-INDIVIDUAL.
004600         10  FILLER                  PIC X(09).
004700         10  RPS-PATHOLOGY-FLAGS     PIC X(08).
004800         10  FILLER                  PIC X(02).
004900     05  REQ-APPLICATION.
005000         10  APP-ROUTE               PIC X(01).
005100             88 APP-ROUTE-TOPICAL    VALUE "T".
005200             88 APP-ROUTE-ORAL       VALUE "O".
005300             88 APP-ROUTE-INHALATION VALUE "I".
005400         10  APP-DAILY-AMOUNT-MG     PIC 9(7)V99.
005500         10  APP-DURATION-DAYS       PIC 9(03).
005600         10  APP-AREA-CM2            PIC 9(5)V9.
005700         10  APP-OCCLUSION-FLAG      PIC X(01).
005800         10  APP-DAMAGED-SKIN-FLAG   PIC X(01).
005900         10  APP-OCCLUSION-FACTOR    PIC 9V99.
006000         10  APP-ROOM-VOLUME-M3      PIC 9(4)V9.
006100         10  APP-EXPOSURE-MIN        PIC 9(4)V9.
006200         10  APP-AIR-CHANGE-RATE     PIC 9V99.
006300         10  APP-EVAPORATION-RATE    PIC V999.
006400     05  FILLER                      PIC X(24).
