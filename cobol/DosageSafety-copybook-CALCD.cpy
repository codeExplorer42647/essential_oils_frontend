000100******************************************************************
000200* CALCD - ONE CALCULATED DOSAGE RECOMMENDATION, READY FOR        *
000300* DOSLIST TO PRINT.  BUILT BY DOSCALC FROM A RESOLVD RECORD -    *
000400* CARRIES THE HEADER INFORMATION THE REPORT NEEDS, THE OVERALL   *
000500* RECOMMENDATION, THE VARIABILITY ESTIMATE, THE PER-CONSTITUENT  *
000600* BUDGET-PCT TABLE AND THE CONTRAINDICATION LIST (IF ANY).       *
000700******************************************************************
000800 01  CALCD-FILE-REC                PIC X(4424).
000900
001000 01  CALCD-REC.
001100     05  CLD-REQUEST-ID              PIC X(08).
001200     05  CLD-OIL-NAME                PIC X(30).
001300****** REQUEST ID AND OIL NAME AS ONE FIELD - USED ON THE SYSOUT
001400****** LINE DOSLIST WRITES WHEN A REPORT PAGE BREAK OCCURS, SO
001500****** THE OPERATOR CAN SEE WHAT WAS PRINTING AT A GLANCE.
001600     05  CLD-ID-AND-NAME REDEFINES CLD-REQUEST-ID PIC X(38).
001700     05  CLD-ROUTE                   PIC X(01).
001800     05  CLD-BODY-WEIGHT-KG          PIC 9(3)V99.
001900     05  CLD-AGE-CATEGORY            PIC X(02).
002000     05  CLD-MAX-CONCENTRATION       PIC V9(6).
002100     05  CLD-MAX-DOSE-MG             PIC 9(7)V999.
002200     05  CLD-FINAL-DOSE-MG           PIC 9(7)V999.
002300     05  CLD-FINAL-CONCENTRATION     PIC V9(6).
002400     05  CLD-MARGIN-PCT              PIC 999V99.
002500****** HALF THE FINAL DOSE - THE SAFETY FLOOR SPEC CALLS MIN-DOSE
002600****** -MG.  BOTH GO TO ZERO ON AN ABSOLUTE CONTRAINDICATION.
002700****** REQ0521
002800     05  CLD-SAFETY-FACTOR           PIC 9V99.
002900     05  CLD-MIN-DOSE-MG             PIC 9(7)V999.
003000     05  CLD-LIMITING-FACTOR         PIC X(30).
003100     05  CLD-LIMITING-CONSTITUENT    PIC X(25).
003200     05  CLD-MAX-DURATION-DAYS       PIC 9(3).
003300     05  CLD-SED-AEL-RATIO           PIC 9(3)V9(6).
003400****** TOTAL UNCERTAINTY FACTOR OFF UFCALC - REPORT'S UF-TOTAL
003500****** COLUMN.                                          REQ0521
003600     05  CLD-UF-TOTAL                PIC 9(9)V99.
003700     05  CLD-DOSE-DROPS-PER-KG       PIC 9(3)V9(6).
003800     05  CLD-ABSOLUTE-BLOCKED-FLAG   PIC X(01).
003900         88 CLD-ABSOLUTE-BLOCKED         VALUE "Y".
004000     05  CLD-MC-MEAN                 PIC 9(7)V999.
004100     05  CLD-MC-STD                  PIC 9(7)V999.
004200     05  CLD-MC-P5                   PIC 9(7)V999.
004300     05  CLD-MC-P95                  PIC 9(7)V999.
004400     05  CLD-DETAIL-COUNT            PIC 9(03).
004500     05  CLD-DETAIL-ROW OCCURS 60 TIMES
004600             INDEXED BY CLD-DETAIL-IDX.
004700         10  CLD-DET-CONST-NAME      PIC X(25).
004800         10  CLD-DET-SED             PIC 9(7)V999.
004900         10  CLD-DET-AEL             PIC 9(7)V999.
005000         10  CLD-DET-RATIO           PIC 9(3)V9(6).
005100         10  CLD-DET-BUDGET-PCT      PIC 999V99.
005200     05  CLD-CONTRA-COUNT            PIC 9(02).
005300     05  CLD-CONTRA-ROW OCCURS 6 TIMES
005400             INDEXED BY CLD-CONTRA-IDX.
005500         10  CLD-CON-TYPE            PIC X(03).
005600         10  CLD-CON-REASON          PIC X(40).
005700         10  CLD-CON-RECOMMEND       PIC X(60).
005800     05  FILLER                      PIC X(05).
005900
006000****** TRAILER RECORD - DOSCALC WRITES ONE OF THESE AFTER THE LAST
006100****** CALCULATED RECOMMENDATION, CARRYING ITS OWN ERROR COUNT AND
006200****** DOSEDIT'S FORWARD FROM THE RESOLVD TRAILER, SO DOSLIST CAN
006300****** PRINT ONE WHOLE-BATCH ERROR TOTAL.                  REQ0503
006400 01  CALCD-TRAILER-REC REDEFINES CALCD-REC.
006500     05  CLT-TRAILER-ID          PIC X(08).
006600         88 CLT-IS-TRAILER           VALUE "**TRLR**".
006700     05  CLT-REQUESTS-IN-ERROR   PIC 9(7) COMP.
006800     05  FILLER                  PIC X(4356).
